      *****************************************************************
      * DVHLDLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRVHLD"
      *           ONE INTERNAL HOLDING IN, BUCKET/ERROR-CODE OUT
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0010 03/04/1991 RWK    - INITIAL VERSION
      * DVR0094 22/09/1993 RWK    - PASS THE ACCEPTED-KEYS TABLE BY
      *                             REFERENCE SO DVRVHLD CAN DO ITS OWN
      *                             DUPLICATE-KEY SEARCH
      * DVR0305 14/03/2003 PJT    - RAISE TABLE FROM 999 TO 9999 ROWS
      *****************************************************************
       01  WK-C-VHLD-RECORD.
           05  WK-C-VHLD-INPUT.
               10  WK-C-VHLD-ISIN           PIC X(12).
               10  WK-C-VHLD-CLINO          PIC X(08).
               10  WK-C-VHLD-PRODCD-X       PIC X(02).
               10  WK-C-VHLD-PRODCD-N REDEFINES WK-C-VHLD-PRODCD-X
                                            PIC 9(02).
               10  WK-C-VHLD-ACCTNO         PIC X(10).
               10  WK-C-VHLD-SHARES-X       PIC X(09).
               10  WK-C-VHLD-SHARES-N REDEFINES WK-C-VHLD-SHARES-X
                                            PIC 9(09).
               10  WK-C-VHLD-TBLCNT         PIC S9(04) COMP.
      *
           05  WK-C-VHLD-KEY-TABLE.
               10  WK-C-VHLD-KEY-ENTRY OCCURS 9999 TIMES
                                       INDEXED BY WK-X-VHLD-IX.
                   15  WK-C-VHLD-KEY-ISIN   PIC X(12).
                   15  WK-C-VHLD-KEY-CLINO  PIC X(08).
                   15  WK-C-VHLD-KEY-PRODCD PIC X(02).
      *
           05  WK-C-VHLD-OUTPUT.
               10  WK-C-VHLD-BUCKET         PIC X(04).
               10  WK-C-VHLD-ACCTNO-OUT     PIC X(10).
               10  WK-C-VHLD-ERROR-CD       PIC X(30).
               10  WK-C-VHLD-FOUND-DUP      PIC X(01).
                   88  WK-C-VHLD-IS-DUP         VALUE "Y".
                   88  WK-C-VHLD-NOT-DUP        VALUE "N".
