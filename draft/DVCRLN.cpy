      *****************************************************************
      * DVCRLN - DIVIDEND CREDIT LINE - OUTPUT RECORD
      *          ONE ROW PER CLIENT CREDIT PLUS HOUSE ROUNDING ROWS
      *****************************************************************
      * I-O FORMAT: DVCRLNR  FROM FILE DVRCRLN  OF LIBRARY DIVLIB
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0004 03/04/1991 RWK    - INITIAL VERSION
      * DVR0093 22/09/1993 RWK    - ADD DVCRLN-LNTYPE FOR CLIENT VS
      *                             HOUSE_ROUNDING ROWS
      * DVR0302 14/03/2003 PJT    - WIDEN PRINT LINE 120 TO 160 FOR
      *                             40-BYTE RUN-ID
      * DVR0341 11/09/2007 KDS    - WIDEN PRINT LINE 160 TO 200 FOR
      *                             THE DIVIDEND CREDIT REWRITE
      *****************************************************************
       05  DVCRLN-LINE                  PIC X(200).
      *                                 BUILT DELIMITED OUTPUT LINE
      *
       05  DVCRLN-WORK-FIELDS REDEFINES DVCRLN-LINE.
           10  DVCRLN-RUNID             PIC X(40).
           10  DVCRLN-ISIN              PIC X(12).
           10  DVCRLN-RECDTE            PIC X(10).
           10  DVCRLN-PAYDTE            PIC X(10).
           10  DVCRLN-CLINO             PIC X(08).
           10  DVCRLN-PRODCD            PIC 9(02).
           10  DVCRLN-ACCTNO            PIC X(10).
           10  DVCRLN-BUCKET            PIC X(04).
           10  DVCRLN-SHARES            PIC 9(09).
           10  DVCRLN-RATE              PIC S9(05)V9(06) COMP-3.
           10  DVCRLN-CASH              PIC S9(11)V9(02) COMP-3.
           10  DVCRLN-LNTYPE            PIC X(14).
               88  DVCRLN-IS-CLIENT         VALUE "CLIENT".
               88  DVCRLN-IS-HOUSE          VALUE "HOUSE_ROUNDING".
      *
      * DVR0093 - FIRST-BYTE OVERLAY OF DVCRLN-LNTYPE, USED BY
      *           D100-WRITE-CREDIT-FILE TO PICK THE PRINT EDIT
      *           WITHOUT A FULL 14-BYTE COMPARE ON EVERY ROW
       05  DVCRLN-LNTYPE-R REDEFINES DVCRLN-WORK-FIELDS.
           10  FILLER                   PIC X(118).
           10  DVCRLN-LNTYPE-1ST        PIC X(01).
           10  FILLER                   PIC X(13).
      *
       05  DVCRLN-CASH-ED               PIC -(11)9.99.
      *                                 EDITED CASH, DECIMAL POINT SHOWN
       05  DVCRLN-RATE-ED               PIC -(05)9.999999.
      *                                 EDITED RATE, DECIMAL POINT SHOWN
