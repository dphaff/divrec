      *****************************************************************
      * DVAUDLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRAUDT"
      *           ONE LIFECYCLE EVENT IN, ERROR-CODE OUT
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0015 03/04/1991 RWK    - INITIAL VERSION
      * DVR0248 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
      *****************************************************************
       01  WK-C-VAUD-RECORD.
           05  WK-C-VAUD-INPUT.
               10  WK-C-VAUD-EVENT          PIC X(20).
      *
      * DVR0015 - FIRST-CHARACTER OVERLAY, LETS DVRAUDT PICK ITS SYSOUT
      *           PREFIX WITHOUT AN 88-LEVEL FOR EVERY EVENT NAME
               10  WK-C-VAUD-EVENT-1ST REDEFINES WK-C-VAUD-EVENT.
                   15  WK-C-VAUD-EVENT-CHAR1 PIC X(01).
                   15  FILLER                PIC X(19).
               10  WK-C-VAUD-DETAILS        PIC X(60).
      *
      * DVR0015 - RAW-LINE OVERLAY, USED BY Y900-ABNORMAL-TERMINATION TO
      *           DUMP THE WHOLE INPUT PARAMETER BLOCK IN ONE MOVE
           05  WK-C-VAUD-INPUT-R REDEFINES WK-C-VAUD-INPUT.
               10  WK-C-VAUD-LINE80         PIC X(80).
      *
           05  WK-C-VAUD-OUTPUT.
               10  WK-C-VAUD-ERROR-CD       PIC X(30).
