      *****************************************************************
      * DVCLCLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRCALC"
      *           ONE HOLDING'S SHARES/RATE IN, ROUNDED CASH OUT
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0012 03/04/1991 RWK    - INITIAL VERSION
      * DVR0099 22/09/1993 RWK    - RAW-CASH CARRIED TO 6 DECIMALS SO
      *                             THE HALF-UP ROUND IS DONE ON THE
      *                             UNROUNDED PENNY, NOT THE DISPLAYED ONE
      *****************************************************************
       01  WK-C-VCLC-RECORD.
           05  WK-C-VCLC-INPUT.
               10  WK-C-VCLC-SHARES         PIC 9(09).
               10  WK-C-VCLC-RATE           PIC S9(05)V9(06).
      *
      * DVR0012 - RAW-BYTES OVERLAY, USED ONLY BY Y900-ABNORMAL-TERMINATION
      *           TO DUMP THE INPUT PARAMETER BLOCK TO SYSOUT VERBATIM
           05  WK-C-VCLC-INPUT-R REDEFINES WK-C-VCLC-INPUT.
               10  WK-C-VCLC-RAW-BYTES      PIC X(20).
      *
           05  WK-C-VCLC-OUTPUT.
               10  WK-C-VCLC-RAWCASH        PIC S9(16)V9(06) COMP-3.
               10  WK-C-VCLC-CASH           PIC S9(11)V9(02) COMP-3.
      *
      * DVR0099 - SAME DUMP TREATMENT FOR THE OUTPUT SIDE
           05  WK-C-VCLC-OUTPUT-R REDEFINES WK-C-VCLC-OUTPUT.
               10  WK-C-VCLC-OUT-BYTES      PIC X(19).
