      *****************************************************************
      * DVHOLD - INTERNAL CLIENT HOLDING RECORD (DIV/REC BATCH)
      *          ONE ROW PER CLIENT/PRODUCT POSITION AT RECORD DATE
      *****************************************************************
      * I-O FORMAT: DVHOLDR  FROM FILE DVRIHLD  OF LIBRARY DIVLIB
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0002 03/04/1991 RWK    - INITIAL VERSION
      * DVR0091 22/09/1993 RWK    - ADD DVHOLD-CRESTBKT DERIVED FIELD,
      *                             POPULATED BY DVRVHLD, NOT ON INPUT
      * DVR0301 14/03/2003 PJT    - HOLD PRODCD/SHARES AS ALPHANUMERIC
      *                             ON THE WIRE - NON-NUMERIC INPUT IS
      *                             A VALIDATION CASE, NOT A READ ABEND
      *****************************************************************
       05  DVHOLD-RECORD                PIC X(60).
      *
       05  DVHOLDR REDEFINES DVHOLD-RECORD.
           10  DVHOLD-ISIN              PIC X(12).
      *                                 SECURITY IDENTIFIER
           10  DVHOLD-RECDTE            PIC X(10).
      *                                 RECORD DATE  CCYY-MM-DD
           10  DVHOLD-CLINO             PIC X(08).
      *                                 CLIENT NUMBER - 8 NUMERIC DIGITS
           10  DVHOLD-PRODCD-X          PIC X(02).
      *                                 PRODUCT CODE AS RECEIVED
           10  DVHOLD-ACCTNO            PIC X(10).
      *                                 CLIENT NO + PRODUCT CODE
           10  DVHOLD-SHARES-X          PIC X(09).
      *                                 WHOLE SHARES AS RECEIVED
           10  DVHOLD-CRESTBKT          PIC X(04).
      *                                 DERIVED BUCKET - ISA/SIPP/GIA
      *                                 NOT PRESENT ON INPUT FILE
           10  FILLER                   PIC X(05).
      *
      * DVR0301 - NUMERIC OVERLAY, VALID ONLY AFTER DVHOLD-PRODCD-X /
      *           DVHOLD-SHARES-X HAVE TESTED "NUMERIC" IN DVRDRV1
      *           PARAGRAPH A220-EDIT-INTERNAL-FIELDS
       05  DVHOLD-NUM-VIEW REDEFINES DVHOLD-RECORD.
           10  FILLER                   PIC X(30).
           10  DVHOLD-PRODCD-N          PIC 9(02).
           10  FILLER                   PIC X(10).
           10  DVHOLD-SHARES-N          PIC 9(09).
           10  FILLER                   PIC X(09).
