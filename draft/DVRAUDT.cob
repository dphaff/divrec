      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     DVRAUDT.
       AUTHOR.         R W KELSO.
       INSTALLATION.   DIVLIB.
       DATE-WRITTEN.   03 APR 1991.
       DATE-COMPILED.
       SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPEND ONE EVENT LINE
      *               TO THE DIV/REC RUN AUDIT LOG.  EVERY DIV/REC
      *               PROGRAM CALLS THIS ROUTINE AT THE START AND END
      *               OF ITS OWN RUN, AND WHENEVER IT DETECTS AN INPUT
      *               OR PROCESSING ERROR.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * DVR0008 03/04/1991 RWK    - INITIAL VERSION
      * DVR0041 11/11/1991 RWK    - EXTEND-MODE OPEN ADDED SO REPEAT
      *                             CALLS IN THE SAME RUN DO NOT
      *                             TRUNCATE THE EARLIER EVENT LINES
      * DVR0163 08/02/1996 LMH    - DETAILS FIELD WIDENED FROM 40 TO 60
      *                             SO THE RECONCILIATION TOTALS CAN BE
      *                             CARRIED IN THE INPUT_ERROR EVENT
      * DVR0246 27/06/1999 LMH    - Y2K - TIMESTAMP CENTURY MADE
      *                             EXPLICIT, WAS 2-DIGIT YEAR
      * DVR0306 14/03/2003 PJT    - ABEND MESSAGE NOW SHOWS THE FIRST
      *                             CHARACTER OF THE EVENT NAME SO
      *                             OPERATIONS CAN TELL A BAD CALL FROM
      *                             A GENUINE FILE ERROR AT A GLANCE
      * DVR0350 20/09/2007 KDS    - DVR0306'S FIRST-CHARACTER OVERLAY
      *                             WAS BEING STRUNG IN FRONT OF THE
      *                             FULL EVENT NAME, NOT JUST TESTED,
      *                             SO EVERY LOGGED EVENT CAME OUT WITH
      *                             ITS FIRST LETTER DOUBLED, E.G.
      *                             "RRUN_STARTED".  OVERLAY DROPPED
      *                             FROM THE STRING - DVAUDR-EVENT
      *                             ALREADY CARRIES THE FULL NAME
      * DVR0353 21/09/2007 KDS    - DVAUDR-TS-CCYY/MM/DD/TIME/EVENT ALL
      *                             REDEFINE DVAUDR-LINE, SO STRINGING
      *                             THEM STRAIGHT INTO DVAUDR-LINE LET
      *                             EACH "-"/" "/" | " LITERAL CLOBBER
      *                             THE FRONT OF THE NEXT SENDING FIELD
      *                             BEFORE IT WAS READ.  THE WHOLE
      *                             AUDIT TRAIL WAS GARBLED PAST THE
      *                             FIRST FOUR BYTES.  STRING NOW
      *                             BUILDS INTO A SCRATCH AREA AND THE
      *                             SCRATCH AREA IS MOVED TO THE LINE
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT DVRAUDT ASSIGN TO DATABASE-DVRAUDT
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  DVRAUDT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DVAUDT-REC.
       01  DVAUDT-REC.
           COPY DVAUDR.

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM DVRAUDT **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01    WK-C-COMMON.
       COPY DVCMWS.

      * DVR0246 - ACCEPT GIVES A 2-DIGIT YEAR, SO THE CENTURY IS ADDED
      *           BY HAND BEFORE THE VALUE GOES INTO THE CCYY FORM OF
      *           WK-C-TODAY-DTE
       01  WK-C-ACCEPT-YMD                 PIC 9(06).
       01  WK-C-ACCEPT-YMD-R  REDEFINES WK-C-ACCEPT-YMD.
           05  WK-C-ACCEPT-YY               PIC 9(02).
           05  WK-C-ACCEPT-MM               PIC 9(02).
           05  WK-C-ACCEPT-DD               PIC 9(02).

      * DVR0353 - SCRATCH AREA FOR THE AUDIT LINE BUILDER.  DVAUDR-
      *           TS-CCYY/MM/DD/TIME/EVENT ALL REDEFINE DVAUDR-LINE,
      *           SO THE STRING MUST LAND HERE FIRST, THEN GET MOVED
      *           ACROSS ONCE THE WHOLE LINE IS ASSEMBLED.
       01  WK-C-VAUD-SCRATCH               PIC X(140).

      *****************
       LINKAGE SECTION.
      *****************
       COPY DVAUDLK.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VAUD-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *---------------------------------------------------------------*
      * A000 - OPEN THE AUDIT LOG IN EXTEND MODE, BUILD THE EVENT LINE
      *        FROM THE CURRENT DATE/TIME AND THE CALLER'S PARAMETERS,
      *        AND WRITE IT.  DVR0041.
      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
           MOVE    SPACES                  TO    WK-C-VAUD-ERROR-CD.
           OPEN EXTEND DVRAUDT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "DVRAUDT - OPEN FILE ERROR - DVRAUDT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               MOVE    "DVR-9041"          TO    WK-C-VAUD-ERROR-CD
               GO TO Y900-ABNORMAL-TERMINATION.

           ACCEPT   WK-C-ACCEPT-YMD          FROM DATE.
           ACCEPT   WK-C-TODAY-TIM           FROM TIME.
           COMPUTE WK-C-TODAY-CCYY  = 2000 + WK-C-ACCEPT-YY.
           MOVE    WK-C-ACCEPT-MM           TO    WK-C-TODAY-MM.
           MOVE    WK-C-ACCEPT-DD           TO    WK-C-TODAY-DD.

           MOVE    SPACES                  TO    DVAUDT-REC.
           MOVE    WK-C-TODAY-CCYY          TO    DVAUDR-TS-CCYY.
           MOVE    WK-C-TODAY-MM            TO    DVAUDR-TS-MM.
           MOVE    WK-C-TODAY-DD            TO    DVAUDR-TS-DD.
           MOVE    WK-C-VAUD-EVENT          TO    DVAUDR-EVENT.
           MOVE    WK-C-VAUD-DETAILS        TO    DVAUDR-DETAILS.

           PERFORM B100-BUILD-AUDIT-LINE
              THRU B199-BUILD-AUDIT-LINE-EX.

           WRITE   DVAUDT-REC.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "DVRAUDT - WRITE ERROR - DVRAUDT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               MOVE    "DVR-9042"          TO    WK-C-VAUD-ERROR-CD
               GO TO A099-PROCESS-CALLED-ROUTINE-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B100 - BUILD THE PIPE-DELIMITED SYSOUT-STYLE LINE.  DVR0163
      *        WIDENED THE DETAILS FIELD.  DVR0350 - THE EVENT NAME IS
      *        WRITTEN ONCE, FROM DVAUDR-EVENT; WK-C-VAUD-EVENT-CHAR1
      *        IS FOR TESTING THE FIRST BYTE, NOT FOR CONCATENATING.
      *        DVR0353 - THE STRING BUILDS INTO WK-C-VAUD-SCRATCH, NOT
      *        DIRECTLY INTO DVAUDR-LINE, WHICH DVAUDR-TS-CCYY/MM/DD/
      *        TIME/EVENT ALL REDEFINE.
      *---------------------------------------------------------------*
       B100-BUILD-AUDIT-LINE.
           MOVE    SPACES                  TO    WK-C-VAUD-SCRATCH.
           STRING  DVAUDR-TS-CCYY  "-" DVAUDR-TS-MM "-" DVAUDR-TS-DD
                   " " DVAUDR-TS-TIME
                   " | " DVAUDR-EVENT
                   " | " DVAUDR-DETAILS
                   DELIMITED BY SIZE
                   INTO WK-C-VAUD-SCRATCH.
           MOVE    WK-C-VAUD-SCRATCH       TO    DVAUDR-LINE.

       B199-BUILD-AUDIT-LINE-EX.
           EXIT.
      *---------------------------------------------------------------*
      *                   PROGRAM SUBROUTINE                         *
      *---------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE.
           EXIT PROGRAM.

       Z000-END-PROGRAM-ROUTINE.
           CLOSE DVRAUDT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "DVRAUDT - CLOSE FILE ERROR - DVRAUDT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  DVRAUDT ****************
      ******************************************************************
