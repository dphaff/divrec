      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     DVRDRV1.
       AUTHOR.         R W KELSO.
       INSTALLATION.   DIVLIB.
       DATE-WRITTEN.   03 APR 1991.
       DATE-COMPILED.
       SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  MAIN DRIVER FOR THE DIVIDEND RECEIVABLE BATCH
      *               SUITE.  READS THE RUN PARAMETER CARD, VALIDATES
      *               THE INTERNAL HOLDINGS EXTRACT AND THE CREST
      *               SNAPSHOT, CALCULATES ENTITLEMENT, RECONCILES
      *               EACH TAX WRAPPER BUCKET IN ISA/SIPP/GIA ORDER
      *               AND WRITES THE CREDIT FILE OR THE BREAK REPORT
      *               ACCORDINGLY.  ALWAYS WRITES THE RECONCILIATION
      *               REPORT, THE AUDIT LOG AND THE RUN SUMMARY.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * DVR0001 03/04/1991 RWK    - INITIAL VERSION
      * DVR0037 19/11/1992 RWK    - ADD DUPLICATE-KEY TABLE PASSED TO
      *                             DVRVHLD BY REFERENCE
      * DVR0094 22/09/1993 RWK    - SAME - RAISE TABLE FROM 999 TO
      *                             9999 ROWS ALONGSIDE DVHLDLK
      * DVR0159 08/02/1996 LMH    - ADD POST-RESIDUAL RECONCILIATION
      *                             COLUMNS AFTER THE PENNY-TOLERANCE
      *                             CHANGE TO DVRRECN
      * DVR0161 08/02/1996 LMH    - RUN-ID NOW OPTIONAL, DEFAULTED BY
      *                             DVRPARM WHEN THE CARD LEAVES IT
      *                             BLANK
      * DVR0244 27/06/1999 LMH    - YEAR 2000 - RUN SUMMARY KEY DATES
      *                             NOW HELD CCYY-MM-DD THROUGHOUT,
      *                             WAS YY-MM-DD ON THE OLD CARD LAYOUT
      * DVR0246 27/06/1999 LMH    - Y2K REVIEW OF AUDIT LOG CALLS - NO
      *                             FURTHER CHANGE REQUIRED
      * DVR0301 14/03/2003 PJT    - RECAST AS A CALLING DRIVER OVER
      *                             SIX SUBPROGRAMS (DVRPARM, DVRVHLD,
      *                             DVRVCRS, DVRCALC, DVRRECN, DVRAUDT)
      *                             IN PLACE OF THE OLD MONOLITHIC
      *                             DVRDRV1 PROGRAM.  BATCH EXIT CODE
      *                             AND RUN STATUS MOVED TO DVCMWS SO
      *                             ALL SIX SHARE ONE SET OF 88-LEVELS
      * DVR0302 14/03/2003 PJT    - CREDIT LINE RUN-ID WIDENED TO 40
      *                             BYTES, SEE DVCRLN
      * DVR0303 14/03/2003 PJT    - RECONCILIATION REPORT NOW CARRIES
      *                             RUN-LEVEL PASS/FAIL ON EVERY ROW
      * DVR0304 14/03/2003 PJT    - RUN SUMMARY NOW CARRIES THE BATCH
      *                             EXIT CODE ALONGSIDE THE STATUS TEXT
      * DVR0341 11/09/2007 KDS    - HOUSE ROUNDING LINES NOW WRITTEN TO
      *                             THE CREDIT FILE INSTEAD OF A
      *                             SEPARATE SUSPENSE REPORT, SEE
      *                             D100-WRITE-CREDIT-FILE
      * DVR0347 19/09/2007 KDS    - DVRRECR WAS OPENED UP FRONT IN
      *                             A000, SO AN INPUT-ERROR RUN STILL
      *                             CREATED THE RECON REPORT WITH
      *                             NOTHING WRITTEN TO IT.  OPEN MOVED
      *                             TO D200, SAME AS DVRCRLN/DVRBRK
      * DVR0348 19/09/2007 KDS    - Y900 NOW LOGS PROCESSING_ERROR, NOT
      *                             INPUT_ERROR - AN ABEND ON A FILE
      *                             OPEN/READ/WRITE IS A TECHNICAL
      *                             FAILURE, NOT A BAD CARD
      * DVR0352 21/09/2007 KDS    - D130/D210/D310/D400 WERE STRINGING
      *                             DVCRLN-/DVRECR-/DVBRK-/DVSUM- FIELDS
      *                             INTO THEIR OWN LINE, AND THOSE
      *                             FIELDS REDEFINE THE LINE THEY WERE
      *                             BEING STRUNG INTO.  THE " | "
      *                             LITERAL WRITTEN AFTER EACH FIELD
      *                             CLOBBERED THE FRONT OF THE NEXT
      *                             FIELD BEFORE IT WAS READ, SO EVERY
      *                             LINE PAST THE RUN-ID CAME OUT
      *                             GARBLED.  ALL FOUR NOW STRING INTO
      *                             A SCRATCH AREA THAT DOES NOT
      *                             OVERLAP ANY SOURCE FIELD, THEN MOVE
      *                             THE SCRATCH AREA TO THE LINE
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT DVRIHLD ASSIGN TO DATABASE-DVRIHLD
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
      *
           SELECT DVRCRST ASSIGN TO DATABASE-DVRCRST
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
      *
           SELECT DVRCRLN ASSIGN TO DATABASE-DVRCRLN
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
      *
           SELECT DVRRECR ASSIGN TO DATABASE-DVRRECR
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
      *
           SELECT DVRBRK  ASSIGN TO DATABASE-DVRBRK
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
      *
           SELECT DVRSUM  ASSIGN TO DATABASE-DVRSUM
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.
      *
       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  DVRIHLD
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DVIHLD-REC.
       01  DVIHLD-REC.
           COPY DVHOLD.
      *
       FD  DVRCRST
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DVCRST-REC.
       01  DVCRST-REC.
           COPY DVCREST.
      *
       FD  DVRCRLN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DVCRLN-REC.
       01  DVCRLN-REC.
           COPY DVCRLN.
      *
       FD  DVRRECR
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DVRECR-REC.
       01  DVRECR-REC.
           COPY DVRECR.
      *
       FD  DVRBRK
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DVBRK-REC.
       01  DVBRK-REC.
           COPY DVBRK.
      *
       FD  DVRSUM
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DVSUM-REC.
       01  DVSUM-REC.
           COPY DVSUM.
      *
      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM DVRDRV1 **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01    WK-C-COMMON.
       COPY DVCMWS.
      *
      * DVR0301 - ONE COPY OF EACH SUBPROGRAM'S OWN LINKAGE-SHAPED
      *           PARAMETER BLOCK, HELD HERE SO DVRDRV1 OWNS THE
      *           ACTUAL STORAGE PASSED BY REFERENCE ON EVERY CALL.
       COPY DVHLDLK.
       COPY DVCRSLK.
       COPY DVCLCLK.
       COPY DVRCNLK.
       COPY DVPRMLK.
       COPY DVAUDLK.
      *
      * DVR0037/DVR0094 - ONE ROW PER ACCEPTED INTERNAL HOLDING, KEPT
      *                   FOR THE ENTITLEMENT CALCULATION PASS AND FOR
      *                   BUILDING THE CLIENT CREDIT LINES AFTERWARDS.
       01  WK-T-HOLD-TABLE.
           05  WK-T-HOLD-ENTRY OCCURS 9999 TIMES
                               INDEXED BY WK-X-HOLD-IX.
               10  WK-T-HOLD-ISIN          PIC X(12).
               10  WK-T-HOLD-CLINO         PIC X(08).
               10  WK-T-HOLD-PRODCD        PIC 9(02).
               10  WK-T-HOLD-ACCTNO        PIC X(10).
               10  WK-T-HOLD-SHARES        PIC 9(09).
               10  WK-T-HOLD-BUCKET        PIC X(04).
               10  WK-T-HOLD-RATE          PIC S9(05)V9(06) COMP-3.
               10  WK-T-HOLD-CASH          PIC S9(11)V9(02) COMP-3.
       01  WK-N-HOLD-COUNT                 PIC S9(04) COMP.
      *
      * DVR0303 - ONE ROW PER TAX WRAPPER BUCKET, FIXED ISA/SIPP/GIA
      *           ORDER.  CARRIES BOTH THE CREST AND INTERNAL TOTALS
      *           AND THE DVRRECN RESULT FOR THAT BUCKET.
       01  WK-T-BUCKET-TABLE.
           05  WK-T-BKT-ENTRY OCCURS 3 TIMES
                              INDEXED BY WK-X-BKT-IX.
               10  WK-T-BKT-NAME           PIC X(04).
               10  WK-T-BKT-CRSHRS         PIC 9(09).
               10  WK-T-BKT-INSHRS         PIC 9(09).
               10  WK-T-BKT-CRCASH         PIC S9(11)V9(02) COMP-3.
               10  WK-T-BKT-INCASH         PIC S9(11)V9(02) COMP-3.
               10  WK-T-BKT-SHRDIF         PIC S9(09) COMP-3.
               10  WK-T-BKT-RESIDUAL       PIC S9(11)V9(02) COMP-3.
               10  WK-T-BKT-INCASHPST      PIC S9(11)V9(02) COMP-3.
               10  WK-T-BKT-CASHDIFPST     PIC S9(11)V9(02) COMP-3.
               10  WK-T-BKT-PASSBKT        PIC X(01).
                   88  WK-T-BKT-OK             VALUE "Y".
      *
      * DVR0159 - ONE ROW PER BREAK CONDITION RAISED BY DVRRECN, HELD
      *           IN DISCOVERY ORDER FOR D300-WRITE-BREAK-REPORT.
       01  WK-T-BRK-TABLE.
           05  WK-T-BRK-ENTRY OCCURS 6 TIMES
                              INDEXED BY WK-X-BRK-IX.
               10  WK-T-BRK-BUCKET         PIC X(04).
               10  WK-T-BRK-TYPE           PIC X(30).
               10  WK-T-BRK-DETAILS        PIC X(60).
               10  WK-T-BRK-CRVAL          PIC X(20).
               10  WK-T-BRK-INVAL          PIC X(20).
       01  WK-N-BRK-COUNT                  PIC S9(02) COMP.
      *
      * WORK FIELDS FOR THE DELIMITED PRINT-LINE BUILDERS.  DVRECR
      * REUSES ONE EDITED CASH FIELD FOR FIVE DIFFERENT COLUMNS, SO
      * THE LINE IS BUILT IN STAGES WITH A RUNNING STRING POINTER.
       01  WK-N-LINE-PTR                   PIC S9(04) COMP.
       01  WK-C-ED-EXITCD                  PIC -9.
      *
       01  WK-C-HOUSE-CLINO                PIC X(08) VALUE
           "55555555".
       01  WK-C-HOUSE-ACCTNO               PIC X(10) VALUE
           "5555555522".
      *
      * DVR0301 - RUN-KEY OVERLAY, LETS Y900-ABNORMAL-TERMINATION LOG
      *           THE HOLD/BREAK COUNTERS TO SYSOUT WITH ONE MOVE
       01  WK-N-COUNT-VIEW REDEFINES WK-N-HOLD-COUNT.
           05  WK-N-COUNT-VIEW-X           PIC X(02).
      *
      * DVR0352 - SCRATCH AREAS FOR THE FOUR PRINT-LINE BUILDERS.
      *           DVCRLN-WORK-FIELDS/DVRECR-WORK-FIELDS/DVBRK-WORK-
      *           FIELDS/DVSUM-WORK-FIELDS ALL REDEFINE THEIR OWN
      *           LINE, SO THE STRING MUST NEVER BUILD DIRECTLY INTO
      *           THE LINE - IT HAS TO LAND HERE FIRST, THEN GET
      *           MOVED ACROSS ONCE THE WHOLE LINE IS ASSEMBLED.
       01  WK-C-CRLN-SCRATCH               PIC X(200).
       01  WK-C-RECR-SCRATCH               PIC X(240).
       01  WK-C-BRK-SCRATCH                PIC X(220).
       01  WK-C-SUM-SCRATCH                PIC X(140).
      *
       EJECT
      ******************
       PROCEDURE DIVISION.
      ******************
       MAIN-MODULE.
           PERFORM A000-INITIALISE-PROGRAM
              THRU A099-INITIALISE-PROGRAM-EX.
           PERFORM A100-GET-RUN-PARAMETERS
              THRU A199-GET-RUN-PARAMETERS-EX.
           IF      WK-N-EXIT-INPUT-ERROR
                   GO TO Z000-END-PROGRAM-ROUTINE.
      *
           PERFORM D400-WRITE-RUN-SUMMARY
              THRU D499-WRITE-RUN-SUMMARY-EX.
      *
           PERFORM A200-READ-VALIDATE-HOLDINGS
              THRU A299-READ-VALIDATE-HOLDINGS-EX.
           IF      WK-N-EXIT-INPUT-ERROR
                   GO TO Z000-END-PROGRAM-ROUTINE.
      *
           PERFORM A300-READ-VALIDATE-CREST-SNAPSHOT
              THRU A399-READ-VALIDATE-CREST-SNAPSHOT-EX.
           IF      WK-N-EXIT-INPUT-ERROR
                   GO TO Z000-END-PROGRAM-ROUTINE.
      *
           PERFORM C100-CALCULATE-ENTITLEMENTS
              THRU C199-CALCULATE-ENTITLEMENTS-EX.
           PERFORM C200-RECONCILE-BUCKETS
              THRU C299-RECONCILE-BUCKETS-EX.
           PERFORM D200-WRITE-RECON-REPORT
              THRU D299-WRITE-RECON-REPORT-EX.
      *
           IF      WK-C-STATUS-PASS
                   PERFORM D100-WRITE-CREDIT-FILE
                      THRU D199-WRITE-CREDIT-FILE-EX
           ELSE
                   PERFORM D300-WRITE-BREAK-REPORT
                      THRU D399-WRITE-BREAK-REPORT-EX.
      *
           GO TO Z000-END-PROGRAM-ROUTINE.
      *
       EJECT
      *---------------------------------------------------------------*
      * A000 - OPEN THE FILES DVRDRV1 OWNS DIRECTLY AND ZERO THE
      *        WORKING TABLES.  DVR0301 - THE PARAMETER FILE AND THE
      *        AUDIT LOG ARE OPENED BY THEIR OWN CALLED ROUTINES, NOT
      *        HERE.  THE CREDIT FILE, THE RECON REPORT AND THE BREAK
      *        REPORT ARE ALL OPENED LATER, ONLY ON THE BRANCH THAT
      *        ACTUALLY WRITES THEM, SO A RUN THAT DOES NOT NEED ONE
      *        NEVER CREATES IT.  DVR0347.
      *---------------------------------------------------------------*
       A000-INITIALISE-PROGRAM.
           MOVE    ZERO                    TO    WK-N-HOLD-COUNT.
           MOVE    ZERO                    TO    WK-N-BRK-COUNT.
           MOVE    ZERO                    TO    WK-C-VHLD-TBLCNT.
           SET     WK-C-STATUS-INPUT-ERR   TO    TRUE.
           SET     WK-N-EXIT-INPUT-ERROR   TO    TRUE.
      *
           PERFORM A010-INIT-BUCKET-TABLE
              THRU A010-INIT-BUCKET-TABLE-EX.
      *
           OPEN    INPUT DVRIHLD.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRIHLD"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9071"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
      *
           OPEN    INPUT DVRCRST.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRCRST"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9072"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
      *
           MOVE    SPACES                  TO    WK-C-VAUD-DETAILS.
           MOVE    "RUN_STARTED"           TO    WK-C-VAUD-EVENT.
           CALL    "DVRAUDT" USING WK-C-VAUD-RECORD.
      *
       A099-INITIALISE-PROGRAM-EX.
           EXIT.
      *
       A010-INIT-BUCKET-TABLE.
           MOVE    "ISA "                  TO    WK-T-BKT-NAME (1).
           MOVE    "SIPP"                  TO    WK-T-BKT-NAME (2).
           MOVE    "GIA "                  TO    WK-T-BKT-NAME (3).
           PERFORM A011-ZERO-ONE-BUCKET
              THRU A011-ZERO-ONE-BUCKET-EX
                   VARYING WK-X-BKT-IX FROM 1 BY 1
                   UNTIL WK-X-BKT-IX GREATER THAN 3.
       A010-INIT-BUCKET-TABLE-EX.
           EXIT.
      *
       A011-ZERO-ONE-BUCKET.
           MOVE    ZERO TO WK-T-BKT-CRSHRS      (WK-X-BKT-IX)
                            WK-T-BKT-INSHRS      (WK-X-BKT-IX)
                            WK-T-BKT-CRCASH      (WK-X-BKT-IX)
                            WK-T-BKT-INCASH      (WK-X-BKT-IX)
                            WK-T-BKT-SHRDIF      (WK-X-BKT-IX)
                            WK-T-BKT-RESIDUAL    (WK-X-BKT-IX)
                            WK-T-BKT-INCASHPST   (WK-X-BKT-IX)
                            WK-T-BKT-CASHDIFPST  (WK-X-BKT-IX).
           MOVE    "N"                     TO WK-T-BKT-PASSBKT (WK-X-BKT-IX).
       A011-ZERO-ONE-BUCKET-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * A100 - CALL DVRPARM FOR THE ONE RUN-PARAMETER RECORD.  ON
      *        SUCCESS THE RUN IS FLIPPED FROM ITS PESSIMISTIC
      *        INPUT-ERROR DEFAULT TO "RUNNING" FOR THE START-OF-RUN
      *        SUMMARY LINE.
      *---------------------------------------------------------------*
       A100-GET-RUN-PARAMETERS.
           MOVE    SPACES                  TO    WK-C-VPRM-OUTPUT.
           CALL    "DVRPARM" USING WK-C-VPRM-RECORD.
           IF      WK-C-VPRM-ERROR-CD NOT = SPACES
                   MOVE WK-C-VPRM-ERROR-CD TO    WK-C-ERROR-CD
                   MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
                   MOVE WK-C-VPRM-ERROR-CD TO    WK-C-VAUD-DETAILS
                   CALL "DVRAUDT" USING WK-C-VAUD-RECORD
                   GO TO A199-GET-RUN-PARAMETERS-EX.
      *
           MOVE    "RUNNING "              TO    WK-C-RUN-STATUS.
      *
       A199-GET-RUN-PARAMETERS-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * A200 - READ AND VALIDATE THE INTERNAL HOLDINGS EXTRACT, ONE
      *        RECORD AT A TIME, STOPPING AT THE FIRST BAD RECORD.
      *---------------------------------------------------------------*
       A200-READ-VALIDATE-HOLDINGS.
           MOVE    "N"                     TO    WK-C-EOF-SW.
           PERFORM A210-READ-ONE-HOLDING
              THRU A210-READ-ONE-HOLDING-EX
                   UNTIL WK-C-EOF OR WK-N-EXIT-INPUT-ERROR.
       A299-READ-VALIDATE-HOLDINGS-EX.
           EXIT.
      *
       A210-READ-ONE-HOLDING.
           READ    DVRIHLD INTO DVIHLD-REC.
           IF      WK-C-END-OF-FILE
                   MOVE "Y"                TO    WK-C-EOF-SW
                   GO TO A210-READ-ONE-HOLDING-EX.
      *
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - READ ERROR - DVRIHLD"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9074"         TO    WK-C-ERROR-CD
                   SET  WK-C-STATUS-INPUT-ERR TO TRUE
                   SET  WK-N-EXIT-INPUT-ERROR TO TRUE
                   MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
                   MOVE WK-C-ERROR-CD      TO    WK-C-VAUD-DETAILS
                   CALL "DVRAUDT" USING WK-C-VAUD-RECORD
                   GO TO A210-READ-ONE-HOLDING-EX.
      *
           ADD     1                       TO    WK-N-HOLD-COUNT.
           PERFORM A220-EDIT-INTERNAL-FIELDS
              THRU A220-EDIT-INTERNAL-FIELDS-EX.
           CALL    "DVRVHLD" USING WK-C-VHLD-RECORD.
           IF      WK-C-VHLD-ERROR-CD NOT = SPACES
                   MOVE WK-C-VHLD-ERROR-CD TO    WK-C-ERROR-CD
                   SET  WK-C-STATUS-INPUT-ERR TO TRUE
                   SET  WK-N-EXIT-INPUT-ERROR TO TRUE
                   MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
                   MOVE WK-C-VHLD-ERROR-CD TO    WK-C-VAUD-DETAILS
                   CALL "DVRAUDT" USING WK-C-VAUD-RECORD
                   GO TO A210-READ-ONE-HOLDING-EX.
      *
           PERFORM A230-STORE-HOLDING
              THRU A230-STORE-HOLDING-EX.
       A210-READ-ONE-HOLDING-EX.
           EXIT.
      *
      * DVR0301 - PARAGRAPH NAME KEPT IN STEP WITH THE COMMENT IN
      *           DVHOLD.  MOVES THE RAW WIRE FIELDS INTO THE DVRVHLD
      *           PARAMETER BLOCK BEFORE THE CALL.
       A220-EDIT-INTERNAL-FIELDS.
           MOVE    DVHOLD-ISIN             TO    WK-C-VHLD-ISIN.
           MOVE    DVHOLD-CLINO            TO    WK-C-VHLD-CLINO.
           MOVE    DVHOLD-PRODCD-X         TO    WK-C-VHLD-PRODCD-X.
           MOVE    DVHOLD-ACCTNO           TO    WK-C-VHLD-ACCTNO.
           MOVE    DVHOLD-SHARES-X         TO    WK-C-VHLD-SHARES-X.
       A220-EDIT-INTERNAL-FIELDS-EX.
           EXIT.
      *
       A230-STORE-HOLDING.
           MOVE  WK-C-VHLD-ISIN         TO WK-T-HOLD-ISIN   (WK-N-HOLD-COUNT).
           MOVE  WK-C-VHLD-CLINO        TO WK-T-HOLD-CLINO  (WK-N-HOLD-COUNT).
           MOVE  WK-C-VHLD-PRODCD-N     TO WK-T-HOLD-PRODCD (WK-N-HOLD-COUNT).
           MOVE  WK-C-VHLD-ACCTNO-OUT   TO WK-T-HOLD-ACCTNO (WK-N-HOLD-COUNT).
           MOVE  WK-C-VHLD-SHARES-N     TO WK-T-HOLD-SHARES (WK-N-HOLD-COUNT).
           MOVE  WK-C-VHLD-BUCKET       TO WK-T-HOLD-BUCKET (WK-N-HOLD-COUNT).
      *
           ADD   1                      TO WK-C-VHLD-TBLCNT.
           MOVE  WK-C-VHLD-ISIN     TO WK-C-VHLD-KEY-ISIN   (WK-C-VHLD-TBLCNT).
           MOVE  WK-C-VHLD-CLINO    TO WK-C-VHLD-KEY-CLINO  (WK-C-VHLD-TBLCNT).
           MOVE  WK-C-VHLD-PRODCD-X TO WK-C-VHLD-KEY-PRODCD (WK-C-VHLD-TBLCNT).
       A230-STORE-HOLDING-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * A300 - READ AND VALIDATE THE THREE-ROW CREST SNAPSHOT, THEN
      *        CALL DVRVCRS ONCE FOR THE FULL CROSS-ROW VALIDATION.
      *---------------------------------------------------------------*
       A300-READ-VALIDATE-CREST-SNAPSHOT.
           MOVE    SPACES                  TO    WK-C-VCRS-RECORD.
           PERFORM A310-READ-ONE-CREST-ROW
              THRU A310-READ-ONE-CREST-ROW-EX
                   VARYING WK-X-VCRS-IX FROM 1 BY 1
                   UNTIL WK-X-VCRS-IX GREATER THAN 3
                      OR WK-N-EXIT-INPUT-ERROR.
           IF      WK-N-EXIT-INPUT-ERROR
                   GO TO A399-READ-VALIDATE-CREST-SNAPSHOT-EX.
      *
           CALL    "DVRVCRS" USING WK-C-VCRS-RECORD.
           IF      WK-C-VCRS-ERROR-CD NOT = SPACES
                   MOVE WK-C-VCRS-ERROR-CD TO    WK-C-ERROR-CD
                   SET  WK-C-STATUS-INPUT-ERR TO TRUE
                   SET  WK-N-EXIT-INPUT-ERROR TO TRUE
                   MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
                   MOVE WK-C-VCRS-ERROR-CD TO    WK-C-VAUD-DETAILS
                   CALL "DVRAUDT" USING WK-C-VAUD-RECORD.
      *
       A399-READ-VALIDATE-CREST-SNAPSHOT-EX.
           EXIT.
      *
       A310-READ-ONE-CREST-ROW.
           READ    DVRCRST INTO DVCRST-REC.
           IF      WK-C-END-OF-FILE OR NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - READ ERROR - DVRCRST"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9075"         TO    WK-C-ERROR-CD
                   SET  WK-C-STATUS-INPUT-ERR TO TRUE
                   SET  WK-N-EXIT-INPUT-ERROR TO TRUE
                   MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
                   MOVE WK-C-ERROR-CD      TO    WK-C-VAUD-DETAILS
                   CALL "DVRAUDT" USING WK-C-VAUD-RECORD
                   GO TO A310-READ-ONE-CREST-ROW-EX.
      *
           PERFORM A320-EDIT-CREST-FIELDS
              THRU A320-EDIT-CREST-FIELDS-EX.
           IF      WK-C-VCRS-ERROR-CD NOT = SPACES
                   MOVE WK-C-VCRS-ERROR-CD TO    WK-C-ERROR-CD
                   SET  WK-C-STATUS-INPUT-ERR TO TRUE
                   SET  WK-N-EXIT-INPUT-ERROR TO TRUE
                   MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
                   MOVE WK-C-VCRS-ERROR-CD TO    WK-C-VAUD-DETAILS
                   CALL "DVRAUDT" USING WK-C-VAUD-RECORD.
       A310-READ-ONE-CREST-ROW-EX.
           EXIT.
      *
      * DVR0301 - PARAGRAPH NAME KEPT IN STEP WITH THE COMMENT IN
      *           DVCREST.  THE RAW WIRE FIELDS ARE PROVED NUMERIC
      *           HERE BEFORE THEIR REDEFINED NUMERIC VIEW IS TRUSTED.
       A320-EDIT-CREST-FIELDS.
           IF      DVCRST-SHARES-X IS NOT NUMERIC
                   MOVE "BAD_SHARES"       TO    WK-C-VCRS-ERROR-CD
                   MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
                   GO TO A320-EDIT-CREST-FIELDS-EX.
           IF      DVCRST-RATE-X IS NOT NUMERIC
                   MOVE "BAD_RATE"         TO    WK-C-VCRS-ERROR-CD
                   MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
                   GO TO A320-EDIT-CREST-FIELDS-EX.
           IF      DVCRST-CASH-X IS NOT NUMERIC
                   MOVE "BAD_CASH"         TO    WK-C-VCRS-ERROR-CD
                   MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
                   GO TO A320-EDIT-CREST-FIELDS-EX.
      *
           MOVE    DVCRST-ISIN         TO  WK-C-VCRS-ISIN   (WK-X-VCRS-IX).
           MOVE    DVCRST-BUCKET       TO  WK-C-VCRS-BUCKET (WK-X-VCRS-IX).
           MOVE    DVCRST-SHARES-N     TO  WK-C-VCRS-SHARES (WK-X-VCRS-IX).
           MOVE    DVCRST-RATE-N       TO  WK-C-VCRS-RATE   (WK-X-VCRS-IX).
           MOVE    DVCRST-CASH-N       TO  WK-C-VCRS-CASH   (WK-X-VCRS-IX).
       A320-EDIT-CREST-FIELDS-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * C100 - COPY THE THREE CREST TOTALS INTO THE BUCKET TABLE, THEN
      *        CALL DVRCALC ONCE PER HOLDING TO GET ITS ROUNDED CASH
      *        ENTITLEMENT AND ADD IT TO THE HOLDING'S BUCKET TOTAL.
      *---------------------------------------------------------------*
       C100-CALCULATE-ENTITLEMENTS.
           PERFORM C105-COPY-CREST-TOTALS
              THRU C105-COPY-CREST-TOTALS-EX
                   VARYING WK-X-VCRS-IX FROM 1 BY 1
                   UNTIL WK-X-VCRS-IX GREATER THAN 3.
      *
           IF      WK-N-HOLD-COUNT GREATER THAN ZERO
                   PERFORM C110-CALCULATE-ONE-HOLDING
                      THRU C110-CALCULATE-ONE-HOLDING-EX
                           VARYING WK-X-HOLD-IX FROM 1 BY 1
                           UNTIL WK-X-HOLD-IX GREATER THAN WK-N-HOLD-COUNT.
       C199-CALCULATE-ENTITLEMENTS-EX.
           EXIT.
      *
       C105-COPY-CREST-TOTALS.
           IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "ISA "
                   SET  WK-X-BKT-IX TO 1
           ELSE
           IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "SIPP"
                   SET  WK-X-BKT-IX TO 2
           ELSE
                   SET  WK-X-BKT-IX TO 3.
           MOVE  WK-C-VCRS-SHARES (WK-X-VCRS-IX) TO
                 WK-T-BKT-CRSHRS (WK-X-BKT-IX).
           MOVE  WK-C-VCRS-CASH   (WK-X-VCRS-IX) TO
                 WK-T-BKT-CRCASH (WK-X-BKT-IX).
       C105-COPY-CREST-TOTALS-EX.
           EXIT.
      *
       C110-CALCULATE-ONE-HOLDING.
           MOVE    WK-T-HOLD-SHARES (WK-X-HOLD-IX) TO WK-C-VCLC-SHARES.
           MOVE    WK-C-VPRM-RATE-N                TO WK-C-VCLC-RATE.
           CALL    "DVRCALC" USING WK-C-VCLC-RECORD.
           MOVE    WK-C-VCLC-CASH   TO WK-T-HOLD-CASH (WK-X-HOLD-IX).
           MOVE    WK-C-VPRM-RATE-N TO WK-T-HOLD-RATE (WK-X-HOLD-IX).
           PERFORM C120-ACCUMULATE-BUCKET
              THRU C120-ACCUMULATE-BUCKET-EX.
       C110-CALCULATE-ONE-HOLDING-EX.
           EXIT.
      *
       C120-ACCUMULATE-BUCKET.
           IF      WK-T-HOLD-BUCKET (WK-X-HOLD-IX) = "ISA "
                   SET  WK-X-BKT-IX TO 1
           ELSE
           IF      WK-T-HOLD-BUCKET (WK-X-HOLD-IX) = "SIPP"
                   SET  WK-X-BKT-IX TO 2
           ELSE
                   SET  WK-X-BKT-IX TO 3.
           ADD     WK-T-HOLD-SHARES (WK-X-HOLD-IX) TO
                   WK-T-BKT-INSHRS  (WK-X-BKT-IX).
           ADD     WK-T-HOLD-CASH   (WK-X-HOLD-IX) TO
                   WK-T-BKT-INCASH  (WK-X-BKT-IX).
       C120-ACCUMULATE-BUCKET-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * C200 - RECONCILE EACH BUCKET IN FIXED ISA/SIPP/GIA ORDER.  THE
      *        RUN IS FAILED THE FIRST TIME ANY BUCKET COMES BACK
      *        NOT-OK, BUT ALL THREE BUCKETS ARE STILL RECONCILED SO
      *        THE REPORT AND THE BREAK ROWS COVER THE WHOLE RUN.
      *---------------------------------------------------------------*
       C200-RECONCILE-BUCKETS.
           SET     WK-C-STATUS-PASS        TO    TRUE.
           SET     WK-N-EXIT-PASS          TO    TRUE.
           PERFORM C210-RECONCILE-ONE-BUCKET
              THRU C210-RECONCILE-ONE-BUCKET-EX
                   VARYING WK-X-BKT-IX FROM 1 BY 1
                   UNTIL WK-X-BKT-IX GREATER THAN 3.
       C299-RECONCILE-BUCKETS-EX.
           EXIT.
      *
       C210-RECONCILE-ONE-BUCKET.
           MOVE    WK-T-BKT-NAME    (WK-X-BKT-IX) TO WK-C-VRCN-BUCKET.
           MOVE    WK-T-BKT-CRSHRS  (WK-X-BKT-IX) TO WK-C-VRCN-CRSHRS.
           MOVE    WK-T-BKT-INSHRS  (WK-X-BKT-IX) TO WK-C-VRCN-INSHRS.
           MOVE    WK-T-BKT-CRCASH  (WK-X-BKT-IX) TO WK-C-VRCN-CRCASH.
           MOVE    WK-T-BKT-INCASH  (WK-X-BKT-IX) TO WK-C-VRCN-INCASH.
           CALL    "DVRRECN" USING WK-C-VRCN-RECORD.
      *
           MOVE  WK-C-VRCN-PASSBKT    TO WK-T-BKT-PASSBKT    (WK-X-BKT-IX).
           MOVE  WK-C-VRCN-SHRDIF     TO WK-T-BKT-SHRDIF     (WK-X-BKT-IX).
           MOVE  WK-C-VRCN-RESIDUAL   TO WK-T-BKT-RESIDUAL   (WK-X-BKT-IX).
           MOVE  WK-C-VRCN-INCASHPST  TO WK-T-BKT-INCASHPST  (WK-X-BKT-IX).
           MOVE  WK-C-VRCN-CASHDIFPST TO WK-T-BKT-CASHDIFPST (WK-X-BKT-IX).
      *
           IF      NOT WK-C-VRCN-BKT-OK
                   SET  WK-C-STATUS-FAIL  TO    TRUE
                   SET  WK-N-EXIT-FAIL    TO    TRUE.
      *
           IF      WK-C-VRCN-BRK-SHARES-YES
                   PERFORM C220-ADD-SHARES-BREAK
                      THRU C220-ADD-SHARES-BREAK-EX.
           IF      WK-C-VRCN-BRK-RESIDUAL-YES
                   PERFORM C230-ADD-RESIDUAL-BREAK
                      THRU C230-ADD-RESIDUAL-BREAK-EX.
       C210-RECONCILE-ONE-BUCKET-EX.
           EXIT.
      *
       C220-ADD-SHARES-BREAK.
           IF      WK-N-BRK-COUNT NOT LESS THAN 6
                   GO TO C220-ADD-SHARES-BREAK-EX.
           ADD     1                       TO    WK-N-BRK-COUNT.
           MOVE  WK-T-BKT-NAME (WK-X-BKT-IX) TO
                 WK-T-BRK-BUCKET  (WK-N-BRK-COUNT).
           MOVE  "SHARES_MISMATCH"          TO
                 WK-T-BRK-TYPE    (WK-N-BRK-COUNT).
           MOVE  WK-C-VRCN-BRK1-DETAILS     TO
                 WK-T-BRK-DETAILS (WK-N-BRK-COUNT).
           MOVE  WK-C-VRCN-BRK1-CRVAL       TO
                 WK-T-BRK-CRVAL   (WK-N-BRK-COUNT).
           MOVE  WK-C-VRCN-BRK1-INVAL       TO
                 WK-T-BRK-INVAL   (WK-N-BRK-COUNT).
       C220-ADD-SHARES-BREAK-EX.
           EXIT.
      *
       C230-ADD-RESIDUAL-BREAK.
           IF      WK-N-BRK-COUNT NOT LESS THAN 6
                   GO TO C230-ADD-RESIDUAL-BREAK-EX.
           ADD     1                       TO    WK-N-BRK-COUNT.
           MOVE  WK-T-BKT-NAME (WK-X-BKT-IX) TO
                 WK-T-BRK-BUCKET  (WK-N-BRK-COUNT).
           MOVE  "RESIDUAL_EXCEEDS_TOLERANCE" TO
                 WK-T-BRK-TYPE    (WK-N-BRK-COUNT).
           MOVE  WK-C-VRCN-BRK2-DETAILS     TO
                 WK-T-BRK-DETAILS (WK-N-BRK-COUNT).
           MOVE  WK-C-VRCN-BRK2-CRVAL       TO
                 WK-T-BRK-CRVAL   (WK-N-BRK-COUNT).
           MOVE  WK-C-VRCN-BRK2-INVAL       TO
                 WK-T-BRK-INVAL   (WK-N-BRK-COUNT).
       C230-ADD-RESIDUAL-BREAK-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * D100 - WRITE THE CREDIT FILE.  DVR0341 - CLIENT LINES FIRST,
      *        INPUT ORDER, FOLLOWED BY ONE HOUSE_ROUNDING LINE PER
      *        BUCKET WHOSE RESIDUAL IS NOT ZERO, BUCKET ORDER.  ONLY
      *        PERFORMED ON THE PASS BRANCH, SO A FAILED RUN NEVER
      *        CREATES THIS FILE.
      *---------------------------------------------------------------*
       D100-WRITE-CREDIT-FILE.
           OPEN    OUTPUT DVRCRLN.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRCRLN"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9076"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
      *
           IF      WK-N-HOLD-COUNT GREATER THAN ZERO
                   PERFORM D110-WRITE-ONE-CLIENT-LINE
                      THRU D110-WRITE-ONE-CLIENT-LINE-EX
                           VARYING WK-X-HOLD-IX FROM 1 BY 1
                           UNTIL WK-X-HOLD-IX GREATER THAN WK-N-HOLD-COUNT.
      *
           PERFORM D120-WRITE-ONE-HOUSE-LINE
              THRU D120-WRITE-ONE-HOUSE-LINE-EX
                   VARYING WK-X-BKT-IX FROM 1 BY 1
                   UNTIL WK-X-BKT-IX GREATER THAN 3.
      *
           CLOSE   DVRCRLN.
       D199-WRITE-CREDIT-FILE-EX.
           EXIT.
      *
       D110-WRITE-ONE-CLIENT-LINE.
           MOVE    SPACES                  TO    DVCRLN-REC.
           MOVE    WK-C-VPRM-RUNID         TO    DVCRLN-RUNID.
           MOVE    WK-C-VPRM-ISIN          TO    DVCRLN-ISIN.
           MOVE    WK-C-VPRM-RECDTE        TO    DVCRLN-RECDTE.
           MOVE    WK-C-VPRM-PAYDTE        TO    DVCRLN-PAYDTE.
           MOVE    WK-T-HOLD-CLINO  (WK-X-HOLD-IX) TO DVCRLN-CLINO.
           MOVE    WK-T-HOLD-PRODCD (WK-X-HOLD-IX) TO DVCRLN-PRODCD.
           MOVE    WK-T-HOLD-ACCTNO (WK-X-HOLD-IX) TO DVCRLN-ACCTNO.
           MOVE    WK-T-HOLD-BUCKET (WK-X-HOLD-IX) TO DVCRLN-BUCKET.
           MOVE    WK-T-HOLD-SHARES (WK-X-HOLD-IX) TO DVCRLN-SHARES.
           MOVE    WK-T-HOLD-RATE   (WK-X-HOLD-IX) TO DVCRLN-RATE.
           MOVE    WK-T-HOLD-CASH   (WK-X-HOLD-IX) TO DVCRLN-CASH.
           SET     DVCRLN-IS-CLIENT        TO    TRUE.
           PERFORM D130-BUILD-CREDIT-LINE
              THRU D130-BUILD-CREDIT-LINE-EX.
           WRITE   DVCRLN-REC.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - WRITE ERROR - DVRCRLN"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9077"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
       D110-WRITE-ONE-CLIENT-LINE-EX.
           EXIT.
      *
       D120-WRITE-ONE-HOUSE-LINE.
           IF      WK-T-BKT-RESIDUAL (WK-X-BKT-IX) = ZERO
                   GO TO D120-WRITE-ONE-HOUSE-LINE-EX.
           MOVE    SPACES                  TO    DVCRLN-REC.
           MOVE    WK-C-VPRM-RUNID         TO    DVCRLN-RUNID.
           MOVE    WK-C-VPRM-ISIN          TO    DVCRLN-ISIN.
           MOVE    WK-C-VPRM-RECDTE        TO    DVCRLN-RECDTE.
           MOVE    WK-C-VPRM-PAYDTE        TO    DVCRLN-PAYDTE.
           MOVE    WK-C-HOUSE-CLINO        TO    DVCRLN-CLINO.
           MOVE    22                      TO    DVCRLN-PRODCD.
           MOVE    WK-C-HOUSE-ACCTNO       TO    DVCRLN-ACCTNO.
           MOVE    WK-T-BKT-NAME (WK-X-BKT-IX)     TO DVCRLN-BUCKET.
           MOVE    ZERO                    TO    DVCRLN-SHARES.
           MOVE    WK-C-VPRM-RATE-N        TO    DVCRLN-RATE.
           MOVE    WK-T-BKT-RESIDUAL (WK-X-BKT-IX) TO DVCRLN-CASH.
           SET     DVCRLN-IS-HOUSE         TO    TRUE.
           PERFORM D130-BUILD-CREDIT-LINE
              THRU D130-BUILD-CREDIT-LINE-EX.
           WRITE   DVCRLN-REC.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - WRITE ERROR - DVRCRLN"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9077"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
       D120-WRITE-ONE-HOUSE-LINE-EX.
           EXIT.
      *
      * DVR0093/DVR0341 - LNTYPE-1ST OVERLAY PICKS THE TRACE MESSAGE
      *                   WITHOUT A FULL 14-BYTE COMPARE ON EVERY ROW.
      * DVR0352 - DVCRLN-RUNID/ISIN/RECDTE/... ALL REDEFINE DVCRLN-
      *           LINE, SO THE STRING BUILDS INTO WK-C-CRLN-SCRATCH,
      *           NOT DIRECTLY INTO THE LINE THOSE FIELDS OVERLAY.
       D130-BUILD-CREDIT-LINE.
           MOVE    DVCRLN-RATE             TO    DVCRLN-RATE-ED.
           MOVE    DVCRLN-CASH             TO    DVCRLN-CASH-ED.
           MOVE    SPACES                  TO    WK-C-CRLN-SCRATCH.
           STRING  DVCRLN-RUNID  " | " DVCRLN-ISIN    " | "
                   DVCRLN-RECDTE " | " DVCRLN-PAYDTE  " | "
                   DVCRLN-CLINO  " | " DVCRLN-PRODCD  " | "
                   DVCRLN-ACCTNO " | " DVCRLN-BUCKET  " | "
                   DVCRLN-SHARES " | " DVCRLN-RATE-ED " | "
                   DVCRLN-CASH-ED " | " DVCRLN-LNTYPE
                   DELIMITED BY SIZE
                   INTO WK-C-CRLN-SCRATCH.
           MOVE    WK-C-CRLN-SCRATCH       TO    DVCRLN-LINE.
           IF      DVCRLN-LNTYPE-1ST = "H"
                   DISPLAY "DVRDRV1 - HOUSE ROUNDING LINE - "
                           DVCRLN-BUCKET
           ELSE
                   DISPLAY "DVRDRV1 - CLIENT CREDIT LINE - "
                           DVCRLN-ACCTNO.
       D130-BUILD-CREDIT-LINE-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * D200 - WRITE THE RECONCILIATION REPORT, ONE ROW PER BUCKET IN
      *        FIXED ISA/SIPP/GIA ORDER.  PERFORMED ONCE INPUT AND
      *        CREST VALIDATION HAVE BOTH SUCCEEDED, SO THE FILE IS
      *        OPENED HERE, NOT IN A000.  DVR0347.
      *---------------------------------------------------------------*
       D200-WRITE-RECON-REPORT.
           OPEN    OUTPUT DVRRECR.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRRECR"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9073"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
      *
           PERFORM D210-WRITE-ONE-RECON-ROW
              THRU D210-WRITE-ONE-RECON-ROW-EX
                   VARYING WK-X-BKT-IX FROM 1 BY 1
                   UNTIL WK-X-BKT-IX GREATER THAN 3.
      *
           CLOSE   DVRRECR.
       D299-WRITE-RECON-REPORT-EX.
           EXIT.
      *
      * DVR0159/DVR0303 - THE LINE IS BUILT IN STAGES BECAUSE DVRECR
      *                   REUSES ONE EDITED CASH FIELD FOR FIVE
      *                   DIFFERENT MONEY COLUMNS.
      * DVR0352 - DVRECR-RUNID/ISIN/RECDTE/... ALL REDEFINE DVRECR-
      *           LINE, SO EACH STAGE STRINGS INTO WK-C-RECR-SCRATCH
      *           AND THE POINTER RUNS ACROSS THAT SCRATCH AREA, NOT
      *           THE LINE THOSE FIELDS OVERLAY.
       D210-WRITE-ONE-RECON-ROW.
           MOVE    SPACES                  TO    DVRECR-REC.
           MOVE    WK-C-VPRM-RUNID         TO    DVRECR-RUNID.
           MOVE    WK-C-VPRM-ISIN          TO    DVRECR-ISIN.
           MOVE    WK-C-VPRM-RECDTE        TO    DVRECR-RECDTE.
           MOVE    WK-C-VPRM-PAYDTE        TO    DVRECR-PAYDTE.
           MOVE    WK-T-BKT-NAME       (WK-X-BKT-IX) TO DVRECR-BUCKET.
           MOVE    WK-T-BKT-CRSHRS     (WK-X-BKT-IX) TO DVRECR-CRSHRS.
           MOVE    WK-T-BKT-INSHRS     (WK-X-BKT-IX) TO DVRECR-INSHRS.
           MOVE    WK-T-BKT-SHRDIF     (WK-X-BKT-IX) TO DVRECR-SHRDIF.
           MOVE    WK-T-BKT-CRCASH     (WK-X-BKT-IX) TO DVRECR-CRCASH.
           MOVE    WK-T-BKT-INCASH     (WK-X-BKT-IX) TO DVRECR-INCASHPRE.
           MOVE    WK-T-BKT-RESIDUAL   (WK-X-BKT-IX) TO DVRECR-RESIDUAL.
           MOVE    WK-T-BKT-INCASHPST  (WK-X-BKT-IX) TO DVRECR-INCASHPST.
           MOVE    WK-T-BKT-CASHDIFPST (WK-X-BKT-IX) TO DVRECR-CASHDIFPST.
           IF      WK-T-BKT-OK (WK-X-BKT-IX)
                   SET  DVRECR-BKT-PASS    TO    TRUE
           ELSE
                   SET  DVRECR-BKT-FAIL    TO    TRUE.
           IF      WK-C-STATUS-PASS
                   SET  DVRECR-RUN-PASS    TO    TRUE
           ELSE
                   SET  DVRECR-RUN-FAIL    TO    TRUE.
      *
           MOVE    SPACES                  TO    WK-C-RECR-SCRATCH.
           MOVE    1                       TO    WK-N-LINE-PTR.
           STRING  DVRECR-RUNID DELIMITED BY SIZE " | " DELIMITED BY SIZE
                   DVRECR-ISIN  DELIMITED BY SIZE " | " DELIMITED BY SIZE
                   DVRECR-RECDTE DELIMITED BY SIZE " | " DELIMITED BY SIZE
                   DVRECR-PAYDTE DELIMITED BY SIZE " | " DELIMITED BY SIZE
                   DVRECR-BUCKET DELIMITED BY SIZE " | " DELIMITED BY SIZE
                   DVRECR-CRSHRS DELIMITED BY SIZE " | " DELIMITED BY SIZE
                   DVRECR-INSHRS DELIMITED BY SIZE " | " DELIMITED BY SIZE
                   INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
           MOVE    DVRECR-SHRDIF           TO    DVRECR-SHRDIF-ED.
           STRING  DVRECR-SHRDIF-ED DELIMITED BY SIZE
                   " | "            DELIMITED BY SIZE
                   INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
           MOVE    DVRECR-CRCASH           TO    DVRECR-CASH-ED.
           STRING  DVRECR-CASH-ED DELIMITED BY SIZE
                   " | "          DELIMITED BY SIZE
                   INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
           MOVE    DVRECR-INCASHPRE        TO    DVRECR-CASH-ED.
           STRING  DVRECR-CASH-ED DELIMITED BY SIZE
                   " | "          DELIMITED BY SIZE
                   INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
           MOVE    DVRECR-RESIDUAL         TO    DVRECR-CASH-ED.
           STRING  DVRECR-CASH-ED DELIMITED BY SIZE
                   " | "          DELIMITED BY SIZE
                   INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
           MOVE    DVRECR-INCASHPST        TO    DVRECR-CASH-ED.
           STRING  DVRECR-CASH-ED DELIMITED BY SIZE
                   " | "          DELIMITED BY SIZE
                   INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
           MOVE    DVRECR-CASHDIFPST       TO    DVRECR-CASH-ED.
           STRING  DVRECR-CASH-ED DELIMITED BY SIZE
                   " | "          DELIMITED BY SIZE
                   INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
           STRING  DVRECR-PASSBKT DELIMITED BY SIZE
                   " | "          DELIMITED BY SIZE
                   DVRECR-PASSRUN DELIMITED BY SIZE
                   INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
           MOVE    WK-C-RECR-SCRATCH       TO    DVRECR-LINE.
      *
           WRITE   DVRECR-REC.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - WRITE ERROR - DVRRECR"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9078"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
       D210-WRITE-ONE-RECON-ROW-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * D300 - WRITE THE BREAK REPORT, ONE ROW PER BREAK CONDITION IN
      *        DISCOVERY ORDER.  ONLY PERFORMED ON THE FAIL BRANCH, SO
      *        A PASSED RUN NEVER CREATES THIS FILE.
      *---------------------------------------------------------------*
       D300-WRITE-BREAK-REPORT.
           OPEN    OUTPUT DVRBRK.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRBRK"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9079"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
      *
           IF      WK-N-BRK-COUNT GREATER THAN ZERO
                   PERFORM D310-WRITE-ONE-BREAK-ROW
                      THRU D310-WRITE-ONE-BREAK-ROW-EX
                           VARYING WK-X-BRK-IX FROM 1 BY 1
                           UNTIL WK-X-BRK-IX GREATER THAN WK-N-BRK-COUNT.
      *
           CLOSE   DVRBRK.
       D399-WRITE-BREAK-REPORT-EX.
           EXIT.
      *
       D310-WRITE-ONE-BREAK-ROW.
           MOVE    SPACES                  TO    DVBRK-REC.
           MOVE    WK-C-VPRM-RUNID         TO    DVBRK-RUNID.
           MOVE    WK-C-VPRM-ISIN          TO    DVBRK-ISIN.
           MOVE    WK-T-BRK-BUCKET  (WK-X-BRK-IX) TO DVBRK-BUCKET.
           MOVE    WK-T-BRK-TYPE    (WK-X-BRK-IX) TO DVBRK-BRKTYP.
           MOVE    WK-T-BRK-DETAILS (WK-X-BRK-IX) TO DVBRK-DETAILS.
           MOVE    WK-T-BRK-CRVAL   (WK-X-BRK-IX) TO DVBRK-CRSTVAL.
           MOVE    WK-T-BRK-INVAL   (WK-X-BRK-IX) TO DVBRK-INTNVAL.
      * DVR0352 - DVBRK-RUNID/ISIN/BUCKET/... ALL REDEFINE DVBRK-LINE,
      *           SO THE STRING BUILDS INTO WK-C-BRK-SCRATCH, NOT
      *           DIRECTLY INTO THE LINE THOSE FIELDS OVERLAY.
           MOVE    SPACES                  TO    WK-C-BRK-SCRATCH.
           STRING  DVBRK-RUNID  " | " DVBRK-ISIN  " | "
                   DVBRK-BUCKET " | " DVBRK-BRKTYP " | "
                   DVBRK-DETAILS " | " DVBRK-CRSTVAL " | "
                   DVBRK-INTNVAL
                   DELIMITED BY SIZE
                   INTO WK-C-BRK-SCRATCH.
           MOVE    WK-C-BRK-SCRATCH        TO    DVBRK-LINE.
           IF      DVBRK-BRKTYP-1ST = "S"
                   DISPLAY "DVRDRV1 - BREAK ROW (SHARES) - "
                           DVBRK-BUCKET
           ELSE
                   DISPLAY "DVRDRV1 - BREAK ROW (RESIDUAL) - "
                           DVBRK-BUCKET.
           WRITE   DVBRK-REC.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - WRITE ERROR - DVRBRK"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9080"         TO    WK-C-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.
       D310-WRITE-ONE-BREAK-ROW-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * D400 - WRITE THE RUN SUMMARY.  DVR0304 - CALLED ONCE AT THE
      *        START OF THE RUN AND AGAIN AT THE END; THE SECOND
      *        OPEN OUTPUT RE-CREATES THE FILE SO THE FINAL CALL
      *        LEAVES BEHIND THE ONE ROW REFLECTING THE FINISHED RUN.
      *---------------------------------------------------------------*
       D400-WRITE-RUN-SUMMARY.
           OPEN    OUTPUT DVRSUM.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRSUM"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   GO TO D499-WRITE-RUN-SUMMARY-EX.
      *
           MOVE    SPACES                  TO    DVSUM-REC.
           MOVE    WK-C-VPRM-RUNID         TO    DVSUM-RUNID.
           MOVE    WK-C-VPRM-ISIN          TO    DVSUM-ISIN.
           MOVE    WK-C-VPRM-RECDTE        TO    DVSUM-RECDTE.
           MOVE    WK-C-VPRM-PAYDTE        TO    DVSUM-PAYDTE.
           MOVE    WK-C-VPRM-RATE-N        TO    DVSUM-RATE.
           MOVE    WK-C-RUN-STATUS         TO    DVSUM-STATUS.
           MOVE    WK-N-BATCH-EXIT-CD      TO    DVSUM-EXITCD.
           MOVE    DVSUM-RATE              TO    DVSUM-RATE-ED.
           MOVE    DVSUM-EXITCD            TO    WK-C-ED-EXITCD.
      * DVR0352 - DVSUM-RUNID/ISIN/RECDTE/... ALL REDEFINE DVSUM-LINE,
      *           SO THE STRING BUILDS INTO WK-C-SUM-SCRATCH, NOT
      *           DIRECTLY INTO THE LINE THOSE FIELDS OVERLAY.
           MOVE    SPACES                  TO    WK-C-SUM-SCRATCH.
           STRING  DVSUM-RUNID " | " DVSUM-ISIN   " | "
                   DVSUM-RECDTE " | " DVSUM-PAYDTE " | "
                   DVSUM-RATE-ED " | " DVSUM-STATUS " | "
                   WK-C-ED-EXITCD
                   DELIMITED BY SIZE
                   INTO WK-C-SUM-SCRATCH.
           MOVE    WK-C-SUM-SCRATCH        TO    DVSUM-LINE.
           WRITE   DVSUM-REC.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - WRITE ERROR - DVRSUM"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
           CLOSE   DVRSUM.
       D499-WRITE-RUN-SUMMARY-EX.
           EXIT.
      *
       EJECT
      *---------------------------------------------------------------*
      * Y900 - ANY UNRECOVERABLE OPEN/READ/WRITE ERROR ON A FILE THIS
      *        PROGRAM OWNS DIRECTLY IS A TECHNICAL FAILURE, NOT A BAD
      *        CARD, SO IT IS LOGGED AS PROCESSING_ERROR, NOT
      *        INPUT_ERROR.  DVR0348.
      *---------------------------------------------------------------*
       Y900-ABNORMAL-TERMINATION.
           SET     WK-C-STATUS-PROC-ERR       TO    TRUE.
           SET     WK-N-EXIT-PROCESSING-ERROR TO    TRUE.
           MOVE    "PROCESSING_ERROR"          TO    WK-C-VAUD-EVENT.
           MOVE    WK-C-ERROR-CD               TO    WK-C-VAUD-DETAILS.
           CALL    "DVRAUDT" USING WK-C-VAUD-RECORD.
           GO TO Z000-END-PROGRAM-ROUTINE.
      *
      *---------------------------------------------------------------*
      * Z000 - LOG RUN_FINISHED, REWRITE THE RUN SUMMARY, CLOSE THE
      *        FILES THIS PROGRAM OWNS DIRECTLY AND SET THE JOB'S
      *        RETURN CODE FROM WK-N-BATCH-EXIT-CD.
      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
           MOVE    WK-C-RUN-STATUS         TO    WK-C-VAUD-DETAILS.
           MOVE    "RUN_FINISHED"          TO    WK-C-VAUD-EVENT.
           CALL    "DVRAUDT" USING WK-C-VAUD-RECORD.
      *
           PERFORM D400-WRITE-RUN-SUMMARY
              THRU D499-WRITE-RUN-SUMMARY-EX.
      *
           CLOSE   DVRIHLD DVRCRST.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRDRV1 - CLOSE FILE ERROR"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
      *
           MOVE    WK-N-BATCH-EXIT-CD      TO    RETURN-CODE.
       Z999-END-PROGRAM-ROUTINE-EX.
           STOP RUN.
      *
      ******************************************************************
      ************** END OF PROGRAM SOURCE -  DVRDRV1 ****************
      ******************************************************************
