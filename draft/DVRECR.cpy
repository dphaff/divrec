      *****************************************************************
      * DVRECR - BUCKET RECONCILIATION RESULT - OUTPUT RECORD
      *          ONE ROW PER BUCKET, FIXED ISA/SIPP/GIA ORDER
      *****************************************************************
      * I-O FORMAT: DVRECRR  FROM FILE DVRRECR  OF LIBRARY DIVLIB
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0005 03/04/1991 RWK    - INITIAL VERSION
      * DVR0159 08/02/1996 LMH    - ADD POST-RESIDUAL PAIR OF COLUMNS
      *                             AFTER THE PENNY-TOLERANCE CHANGE
      * DVR0303 14/03/2003 PJT    - CARRY RUN-LEVEL IDENTIFIERS AND
      *                             PASS-RUN ON EVERY BUCKET ROW SO THE
      *                             REPORT NEEDS NO CONTROL HEADER
      * DVR0342 11/09/2007 KDS    - WIDEN PRINT LINE 180 TO 240 FOR
      *                             THE DIVIDEND CREDIT REWRITE
      *****************************************************************
       05  DVRECR-LINE                  PIC X(240).
      *                                 BUILT DELIMITED OUTPUT LINE
      *
       05  DVRECR-WORK-FIELDS REDEFINES DVRECR-LINE.
           10  DVRECR-RUNID             PIC X(40).
           10  DVRECR-ISIN              PIC X(12).
           10  DVRECR-RECDTE            PIC X(10).
           10  DVRECR-PAYDTE            PIC X(10).
           10  DVRECR-BUCKET            PIC X(04).
           10  DVRECR-CRSHRS            PIC 9(09).
           10  DVRECR-INSHRS            PIC 9(09).
           10  DVRECR-SHRDIF            PIC S9(09) COMP-3.
           10  DVRECR-CRCASH            PIC S9(11)V9(02) COMP-3.
           10  DVRECR-INCASHPRE         PIC S9(11)V9(02) COMP-3.
           10  DVRECR-RESIDUAL          PIC S9(11)V9(02) COMP-3.
           10  DVRECR-INCASHPST         PIC S9(11)V9(02) COMP-3.
           10  DVRECR-CASHDIFPST        PIC S9(11)V9(02) COMP-3.
           10  DVRECR-PASSBKT           PIC X(05).
               88  DVRECR-BKT-PASS          VALUE "true".
               88  DVRECR-BKT-FAIL          VALUE "false".
           10  DVRECR-PASSRUN           PIC X(05).
               88  DVRECR-RUN-PASS          VALUE "true".
               88  DVRECR-RUN-FAIL          VALUE "false".
      *
      * DVR0159 - COMBINED PASS-FLAG OVERLAY, USED BY D200-WRITE-RECON
      *           -REPORT TO DISPLAY BOTH FLAGS IN ONE MOVE FOR SYSOUT
      *           TRACE MESSAGES
       05  DVRECR-PASS-PAIR REDEFINES DVRECR-WORK-FIELDS.
           10  FILLER                   PIC X(134).
           10  DVRECR-PASS-COMBO        PIC X(10).
      *
       05  DVRECR-SHRDIF-ED             PIC -(9)9.
       05  DVRECR-CASH-ED               PIC -(11)9.99.
      *                                 EDITED MONEY, DECIMAL POINT SHOWN
