      *****************************************************************
      * DVCREST - CREST BUCKET SETTLEMENT SNAPSHOT RECORD
      *           EXACTLY ONE ROW PER CUSTODY BUCKET - ISA/SIPP/GIA
      *****************************************************************
      * I-O FORMAT: DVCRSTR  FROM FILE DVRCRST  OF LIBRARY DIVLIB
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0003 03/04/1991 RWK    - INITIAL VERSION
      * DVR0092 22/09/1993 RWK    - RATE/SHARES/CASH KEPT AS X ON THE
      *                             INBOUND SIDE, VALIDATED BY DVRDRV1
      *                             BEFORE THE NUMERIC OVERLAY IS USED
      * DVR0245 27/06/1999 LMH    - Y2K - PAY-DATE AND RECORD-DATE BOTH
      *                             CARRY 4-DIGIT CENTURY, WERE 2-DIGIT
      *****************************************************************
       05  DVCRST-RECORD                PIC X(80).
      *
       05  DVCRSTR REDEFINES DVCRST-RECORD.
           10  DVCRST-ISIN              PIC X(12).
      *                                 SECURITY IDENTIFIER
           10  DVCRST-RECDTE            PIC X(10).
      *                                 RECORD DATE  CCYY-MM-DD
           10  DVCRST-PAYDTE            PIC X(10).
      *                                 PAY DATE  CCYY-MM-DD
           10  DVCRST-BUCKET            PIC X(04).
      *                                 ISA, SIPP OR GIA
           10  DVCRST-SHARES-X          PIC X(09).
      *                                 CUSTODY SHARE TOTAL, AS RECEIVED
           10  DVCRST-RATE-X            PIC X(11).
      *                                 DIVIDEND PER SHARE, AS RECEIVED
           10  DVCRST-CASH-X            PIC X(13).
      *                                 CASH CREDITED, AS RECEIVED
           10  FILLER                   PIC X(11).
      *
      * DVR0092 - NUMERIC OVERLAY, VALID ONLY AFTER DVCRST-SHARES-X /
      *           DVCRST-RATE-X / DVCRST-CASH-X HAVE BEEN EDITED BY
      *           DVRDRV1 PARAGRAPH A320-EDIT-CREST-FIELDS
       05  DVCRST-NUM-VIEW REDEFINES DVCRST-RECORD.
           10  FILLER                   PIC X(36).
           10  DVCRST-SHARES-N          PIC 9(09).
           10  DVCRST-RATE-N            PIC S9(05)V9(06).
           10  DVCRST-CASH-N            PIC S9(11)V9(02).
           10  FILLER                   PIC X(11).
