      *****************************************************************
      * DVCMWS - DIVREC COMMON WORKING STORAGE
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0001 03/04/1991 RWK    - INITIAL VERSION FOR DIV/REC BATCH
      * DVR0037 19/11/1992 RWK    - ADD DUPLICATE-KEY CONDITION FOR
      *                             HOLDINGS TABLE SEARCH
      * DVR0158 08/02/1996 LMH    - ADD TODAY-DTE REDEFINES FOR AUDIT
      *                             LOG TIMESTAMP BREAKOUT
      * DVR0244 27/06/1999 LMH    - YEAR 2000 - CCYY FORM OF
      *                             WK-C-TODAY-DTE, WAS YYMMDD
      * DVR0301 14/03/2003 PJT    - ADD BATCH STATUS 88-LEVELS FOR
      *                             PASS/FAIL/INPUT-ERROR EXIT CODES
      * DVR0346 19/09/2007 KDS    - ADD PROCESSING-ERROR EXIT CODE AND
      *                             STATUS FOR AN ABEND ON A FILE OPEN,
      *                             READ OR WRITE, KEPT SEPARATE FROM
      *                             INPUT-ERROR SO A DISK/DATABASE
      *                             FAILURE IS NOT LOGGED AS A BAD CARD
      *****************************************************************
       05  WK-C-FILE-STATUS            PIC X(02).
           88  WK-C-SUCCESSFUL              VALUE "00".
           88  WK-C-END-OF-FILE             VALUE "10".
           88  WK-C-DUPLICATE-KEY           VALUE "22".
           88  WK-C-RECORD-NOT-FOUND        VALUE "23".
      *
       05  WK-C-EOF-SW                 PIC X(01).
           88  WK-C-EOF                     VALUE "Y".
           88  WK-C-NOT-EOF                 VALUE "N".
      *
       05  WK-C-TODAY-DTE               PIC 9(08).
       05  WK-C-TODAY-DTE-R REDEFINES WK-C-TODAY-DTE.
           10  WK-C-TODAY-CCYY          PIC 9(04).
           10  WK-C-TODAY-MM            PIC 9(02).
           10  WK-C-TODAY-DD            PIC 9(02).
       05  WK-C-TODAY-TIM               PIC 9(08).
      *
       05  WK-N-BATCH-EXIT-CD           PIC S9(02) COMP-3.
           88  WK-N-EXIT-PASS               VALUE 0.
           88  WK-N-EXIT-FAIL                VALUE 2.
           88  WK-N-EXIT-INPUT-ERROR         VALUE 3.
           88  WK-N-EXIT-PROCESSING-ERROR    VALUE 4.
      *
       05  WK-C-RUN-STATUS              PIC X(08).
           88  WK-C-STATUS-PASS             VALUE "PASS".
           88  WK-C-STATUS-FAIL             VALUE "FAIL".
           88  WK-C-STATUS-INPUT-ERR        VALUE "INPUTERR".
           88  WK-C-STATUS-PROC-ERR         VALUE "PROCERR".
      *
       05  WK-C-ERROR-CD                PIC X(30) VALUE SPACES.
       05  WK-C-ERROR-DETAIL            PIC X(60) VALUE SPACES.
      *
       05  FILLER                       PIC X(10) VALUE SPACES.
