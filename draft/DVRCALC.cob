      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     DVRCALC.
       AUTHOR.         R W KELSO.
       INSTALLATION.   DIVLIB.
       DATE-WRITTEN.   03 APR 1991.
       DATE-COMPILED.
       SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE ONE HOLDING'S
      *               CASH ENTITLEMENT.  DVRDRV1 CALLS THIS ROUTINE
      *               ONCE FOR EVERY VALIDATED HOLDING.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * DVR0018 03/04/1991 RWK    - INITIAL VERSION
      * DVR0101 22/09/1993 RWK    - RATE WIDENED TO 6 DECIMAL PLACES TO
      *                             MATCH THE CREST FEED
      * DVR0250 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
      * DVR0309 14/03/2003 PJT    - ROUNDED CLAUSE CONFIRMED AS HALF-UP
      *                             ON THIS MACHINE'S COMPILER DEFAULT -
      *                             NOTED HERE AFTER AN AUDIT QUERY
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM DVRCALC **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01    WK-C-COMMON.
       COPY DVCMWS.

      *****************
       LINKAGE SECTION.
      *****************
       COPY DVCLCLK.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VCLC-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A100-COMPUTE-ENTITLEMENT
              THRU A199-COMPUTE-ENTITLEMENT-EX.
           EXIT PROGRAM.

       EJECT
      *---------------------------------------------------------------*
      * A100 - RAW-CASH = SHARES TIMES RATE, EXACT.  CASH-CREDITED IS
      *        THE ONLY ROUNDING STEP - HALF-UP TO 2 DECIMAL PLACES.
      *        U6.  DVR0309 - THE ROUNDED PHRASE ON THIS COMPILER
      *        ROUNDS 0.005 AWAY FROM ZERO, WHICH IS THE HALF-UP RULE
      *        THE RECON DESK ASKED FOR.
      *---------------------------------------------------------------*
       A100-COMPUTE-ENTITLEMENT.
           COMPUTE WK-C-VCLC-RAWCASH ROUNDED =
                   WK-C-VCLC-SHARES * WK-C-VCLC-RATE.

           COMPUTE WK-C-VCLC-CASH ROUNDED = WK-C-VCLC-RAWCASH.

       A199-COMPUTE-ENTITLEMENT-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  DVRCALC ****************
      ******************************************************************
