      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     DVRPARM.
       AUTHOR.         R W KELSO.
       INSTALLATION.   DIVLIB.
       DATE-WRITTEN.   03 APR 1991.
       DATE-COMPILED.
       SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ THE ONE FIXED
      *               RUN-PARAMETER RECORD FOR A DIV/REC BATCH
      *               SUBMISSION AND RETURN ITS FIELDS TO DVRDRV1.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * DVR0009 03/04/1991 RWK    - INITIAL VERSION
      * DVR0161 08/02/1996 LMH    - RUN-ID MADE OPTIONAL ON THE CARD -
      *                             DEFAULTED HERE FROM TODAY'S DATE
      *                             AND TIME WHEN THE CARD LEAVES IT
      *                             BLANK
      * DVR0246 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED,
      *                             RECDTE/PAYDTE ALREADY CCYY-MM-DD
      * DVR0307 14/03/2003 PJT    - REJECT A BLANK DECLARED RATE HERE
      *                             INSTEAD OF LEAVING IT FOR DVRDRV1
      * DVR0344 18/09/2007 KDS    - DEFAULT RUN-ID WAS BUILT FROM
      *                             TODAY'S DATE/TIME, SO RE-RUNNING A
      *                             SUBMISSION GOT A DIFFERENT RUN-ID
      *                             EVERY TIME.  NOW BUILT FROM THE
      *                             CARD'S OWN ISIN/RECORD-DATE/PAY-
      *                             DATE SO THE SAME SUBMISSION ALWAYS
      *                             DEFAULTS TO THE SAME RUN-ID
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT DVRPARM ASSIGN TO DATABASE-DVRPARM
                  ORGANIZATION      IS SEQUENTIAL
                  ACCESS MODE       IS SEQUENTIAL
                  FILE STATUS       IS WK-C-FILE-STATUS.

       EJECT
      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************
       FD  DVRPARM
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS DVPARM-REC.
       01  DVPARM-REC.
           COPY DVPARM.

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM DVRPARM **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01    WK-C-COMMON.
       COPY DVCMWS.

      * DVR0344 - RUN-ID DEFAULT WHEN THE CARD LEAVES IT BLANK, BUILT
      *           FROM THE CARD'S OWN ISIN/RECORD-DATE/PAY-DATE SO THE
      *           SAME SUBMISSION ALWAYS DEFAULTS TO THE SAME RUN-ID.
       01  WK-C-DEFAULT-RUNID.
           05  WK-C-DEFAULT-RUNID-ISIN      PIC X(12).
           05  FILLER                       PIC X(01) VALUE "_".
           05  WK-C-DEFAULT-RUNID-RECDTE    PIC X(10).
           05  FILLER                       PIC X(01) VALUE "_".
           05  WK-C-DEFAULT-RUNID-PAYDTE    PIC X(10).
           05  FILLER                       PIC X(06) VALUE SPACES.

      *****************
       LINKAGE SECTION.
      *****************
       COPY DVPRMLK.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VPRM-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-MAIN-PROCESSING
              THRU A099-MAIN-PROCESSING-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

       EJECT
      *---------------------------------------------------------------*
      * A000 - READ THE ONE PARAMETER RECORD.  DVR0307 CHECKS THE
      *        DECLARED RATE IS NOT BLANK BEFORE HANDING BACK TO
      *        DVRDRV1, SINCE A BLANK RATE CANNOT LATER BE TOLD APART
      *        FROM A GENUINELY MIS-KEYED RATE OF ZERO.
      *---------------------------------------------------------------*
       A000-MAIN-PROCESSING.
           MOVE    SPACES                  TO    WK-C-VPRM-OUTPUT.
           OPEN    INPUT DVRPARM.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRPARM - OPEN FILE ERROR - DVRPARM"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
                   MOVE "DVR-9051"         TO    WK-C-VPRM-ERROR-CD
                   GO TO Y900-ABNORMAL-TERMINATION.

           READ    DVRPARM INTO DVPARM-REC.
           IF      WK-C-SUCCESSFUL
                   GO TO A080-MOVE-DATA.

           MOVE    "DVR-9052"              TO    WK-C-VPRM-ERROR-CD.
           MOVE    "DVRPARM"               TO    WK-C-VPRM-FILE.
           MOVE    "READ"                  TO    WK-C-VPRM-MODE.
           MOVE    SPACES                  TO    WK-C-VPRM-KEY.
           MOVE    WK-C-FILE-STATUS        TO    WK-C-VPRM-FS.

           GO TO A099-MAIN-PROCESSING-EX.

       A080-MOVE-DATA.
           MOVE    DVPARM-ISIN             TO    WK-C-VPRM-ISIN.
           MOVE    DVPARM-RECDTE           TO    WK-C-VPRM-RECDTE.
           MOVE    DVPARM-PAYDTE           TO    WK-C-VPRM-PAYDTE.
           MOVE    DVPARM-RATE-X           TO    WK-C-VPRM-RATE-X.
           MOVE    DVPARM-RUNID            TO    WK-C-VPRM-RUNID.

           IF      DVPARM-RATE-X = SPACES
                   MOVE "DVR-9053"         TO    WK-C-VPRM-ERROR-CD
                   GO TO A099-MAIN-PROCESSING-EX.

           IF      WK-C-VPRM-RUNID NOT = SPACES
                   GO TO A099-MAIN-PROCESSING-EX.

           MOVE    DVPARM-ISIN              TO    WK-C-DEFAULT-RUNID-ISIN.
           MOVE    DVPARM-RECDTE            TO    WK-C-DEFAULT-RUNID-RECDTE.
           MOVE    DVPARM-PAYDTE            TO    WK-C-DEFAULT-RUNID-PAYDTE.
           MOVE    WK-C-DEFAULT-RUNID       TO    WK-C-VPRM-RUNID.

      *---------------------------------------------------------------*
       A099-MAIN-PROCESSING-EX.
      *---------------------------------------------------------------*
           EXIT.

       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *---------------------------------------------------------------*
       Z000-END-PROGRAM-ROUTINE.
      *---------------------------------------------------------------*
           CLOSE   DVRPARM.
           IF      NOT WK-C-SUCCESSFUL
                   DISPLAY "DVRPARM - CLOSE FILE ERROR - DVRPARM"
                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

      *---------------------------------------------------------------*
       Z099-END-PROGRAM-ROUTINE-EX.
      *---------------------------------------------------------------*
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  DVRPARM ****************
      ******************************************************************
