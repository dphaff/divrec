      *****************************************************************
      * DVAUDR - AUDIT LOG EVENT - OUTPUT RECORD (APPEND ONLY)
      *          ONE ROW PER LIFECYCLE EVENT
      *****************************************************************
      * I-O FORMAT: DVAUDRR  FROM FILE DVRAUDT  OF LIBRARY DIVLIB
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0008 03/04/1991 RWK    - INITIAL VERSION
      * DVR0246 27/06/1999 LMH    - Y2K - TIMESTAMP CENTURY MADE
      *                             EXPLICIT, WAS 2-DIGIT YEAR
      * DVR0349 19/09/2007 KDS    - DVR0246'S CENTURY-BREAKOUT OVERLAY
      *                             WAS CODED AT THE WRONG LEVEL AND
      *                             AWAY FROM DVAUDR-TS-DATE - MOVED
      *                             UNDER DVAUDR-TSTAMP, SAME LEVEL AS
      *                             AND IMMEDIATELY AFTER THE FIELD IT
      *                             REDEFINES
      *****************************************************************
       05  DVAUDR-LINE                  PIC X(140).
      *                                 BUILT DELIMITED OUTPUT LINE
      *
       05  DVAUDR-WORK-FIELDS REDEFINES DVAUDR-LINE.
           10  DVAUDR-TSTAMP.
               15  DVAUDR-TS-DATE       PIC 9(08).
      *        DVR0246 - CENTURY-BREAKOUT OVERLAY, USED WHEN LOGGING
      *                  TO SYSOUT IN DD-MON-CCYY FORM
               15  DVAUDR-TS-DATE-R REDEFINES DVAUDR-TS-DATE.
                   20  DVAUDR-TS-CCYY   PIC 9(04).
                   20  DVAUDR-TS-MM     PIC 9(02).
                   20  DVAUDR-TS-DD     PIC 9(02).
               15  DVAUDR-TS-TIME       PIC 9(08).
           10  DVAUDR-EVENT             PIC X(20).
               88  DVAUDR-EV-STARTED
                       VALUE "RUN_STARTED".
               88  DVAUDR-EV-INPUT-ERR
                       VALUE "INPUT_ERROR".
               88  DVAUDR-EV-PROC-ERR
                       VALUE "PROCESSING_ERROR".
               88  DVAUDR-EV-FINISHED
                       VALUE "RUN_FINISHED".
           10  DVAUDR-DETAILS           PIC X(60).
