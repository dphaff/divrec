      *****************************************************************
      * DVPRMLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRPARM"
      *           RETURNS THE ONE RUN-PARAMETER RECORD TO DVRDRV1
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0014 03/04/1991 RWK    - INITIAL VERSION
      * DVR0161 08/02/1996 LMH    - RUN-ID MADE OPTIONAL, SEE DVPARM
      *****************************************************************
       01  WK-C-VPRM-RECORD.
           05  WK-C-VPRM-OUTPUT.
               10  WK-C-VPRM-ISIN           PIC X(12).
               10  WK-C-VPRM-RECDTE         PIC X(10).
               10  WK-C-VPRM-PAYDTE         PIC X(10).
               10  WK-C-VPRM-RATE-X         PIC X(11).
               10  WK-C-VPRM-RATE-N REDEFINES WK-C-VPRM-RATE-X
                                            PIC S9(05)V9(06).
               10  WK-C-VPRM-RUNID          PIC X(40).
               10  WK-C-VPRM-ERROR-CD       PIC X(30).
               10  WK-C-VPRM-FILE           PIC X(08).
               10  WK-C-VPRM-MODE           PIC X(07).
               10  WK-C-VPRM-KEY            PIC X(20).
               10  WK-C-VPRM-FS             PIC X(02).
      *
      * DVR0014 - FILE/MODE COMBO OVERLAY FOR THE Y900-ABNORMAL-
      *           TERMINATION SYSOUT LINE, SAME IDIOM AS XPARA
           05  WK-C-VPRM-FILEMODE REDEFINES WK-C-VPRM-OUTPUT.
               10  FILLER                   PIC X(113).
               10  WK-C-VPRM-FILEMODE-COMBO PIC X(15).
               10  FILLER                   PIC X(22).
      *
      * DVR0161 - KEY/FILE-STATUS COMBO OVERLAY FOR THE SAME SYSOUT LINE
           05  WK-C-VPRM-KEYFS REDEFINES WK-C-VPRM-OUTPUT.
               10  FILLER                   PIC X(128).
               10  WK-C-VPRM-KEYFS-COMBO    PIC X(22).
