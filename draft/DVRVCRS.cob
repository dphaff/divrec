      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     DVRVCRS.
       AUTHOR.         R W KELSO.
       INSTALLATION.   DIVLIB.
       DATE-WRITTEN.   03 APR 1991.
       DATE-COMPILED.
       SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THE THREE-
      *               ROW CREST CUSTODY SNAPSHOT FOR A DIVIDEND EVENT.
      *               DVRDRV1 CALLS THIS ROUTINE ONCE, AFTER ALL THREE
      *               ROWS HAVE BEEN READ INTO WK-C-VCRS-ROW.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * DVR0017 03/04/1991 RWK    - INITIAL VERSION
      * DVR0096 22/09/1993 RWK    - DUPLICATE-BUCKET-ROW CHECK ADDED
      * DVR0165 08/02/1996 LMH    - RATE-CONSISTENCY CHECK ADDED - THE
      *                             CREST FEED ONCE CARRIED THREE
      *                             DIFFERENT RATES AND THE RUN STILL
      *                             PASSED RECONCILIATION BY ACCIDENT
      * DVR0249 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
      * DVR0351 20/09/2007 KDS    - THE RATE NEGATIVITY TEST WAS
      *                             CODED AGAINST THE UNSIGNED
      *                             OVERLAY WK-C-VCRS-RATE-U, WHICH
      *                             CAN NEVER COME BACK NEGATIVE, SO
      *                             BAD_RATE WAS NEVER RAISED HERE.
      *                             TEST NOW AGAINST THE SIGNED FIELD,
      *                             SAME AS THE SHARES/CASH CHECKS
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM DVRVCRS **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01    WK-C-COMMON.
       COPY DVCMWS.

       01  WK-N-DUP-SUB                PIC S9(04) COMP.
       01  WK-N-PRIOR-MAX              PIC S9(04) COMP.
       01  WK-C-FIRST-RATE             PIC S9(05)V9(06).

      *****************
       LINKAGE SECTION.
      *****************
       COPY DVCRSLK.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VCRS-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT PROGRAM.

       EJECT
      *---------------------------------------------------------------*
      * A000 - RUN THE FOUR SNAPSHOT CHECKS IN SPEC ORDER, FIRST
      *        FAILURE WINS.
      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
           MOVE    SPACES                  TO    WK-C-VCRS-OUTPUT.
           MOVE    ZERO                    TO    WK-C-VCRS-ERROR-ROW.

           PERFORM B100-CHECK-SINGLE-ISIN
              THRU B100-CHECK-SINGLE-ISIN-EX.
           IF      WK-C-VCRS-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B200-CHECK-EACH-ROW
              THRU B200-CHECK-EACH-ROW-EX
                   VARYING WK-X-VCRS-IX FROM 1 BY 1
                   UNTIL WK-X-VCRS-IX GREATER THAN 3
                      OR WK-C-VCRS-ERROR-CD NOT = SPACES.
           IF      WK-C-VCRS-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B300-CHECK-BUCKET-SET
              THRU B300-CHECK-BUCKET-SET-EX.
           IF      WK-C-VCRS-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B400-CHECK-RATE-CONSISTENCY
              THRU B400-CHECK-RATE-CONSISTENCY-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
       EJECT
      *---------------------------------------------------------------*
      * B100 - ALL THREE ROWS MUST CARRY THE SAME ISIN.
      *---------------------------------------------------------------*
       B100-CHECK-SINGLE-ISIN.
           IF      WK-C-VCRS-ISIN (1) NOT = WK-C-VCRS-ISIN (2)
              OR   WK-C-VCRS-ISIN (1) NOT = WK-C-VCRS-ISIN (3)
                   MOVE "MULTI_ISIN_CREST"  TO    WK-C-VCRS-ERROR-CD.

       B100-CHECK-SINGLE-ISIN-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B200 - PER-ROW CHECKS - BUCKET VALID, BUCKET NOT REPEATED,
      *        SHARES/RATE/CASH NOT NEGATIVE.  DVR0096.
      *---------------------------------------------------------------*
       B200-CHECK-EACH-ROW.
           IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "ISA "
                   MOVE "Y"                TO    WK-C-VCRS-ISA-FOUND
           ELSE
           IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "SIPP"
                   MOVE "Y"                TO    WK-C-VCRS-SIPP-FOUND
           ELSE
           IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "GIA "
                   MOVE "Y"                TO    WK-C-VCRS-GIA-FOUND
           ELSE
                   MOVE "BAD_BUCKET"       TO    WK-C-VCRS-ERROR-CD
                   MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
                   GO TO B200-CHECK-EACH-ROW-EX.

           PERFORM B210-CHECK-BUCKET-NOT-REPEATED
              THRU B210-CHECK-BUCKET-NOT-REPEATED-EX.
           IF      WK-C-VCRS-ERROR-CD NOT = SPACES
                   GO TO B200-CHECK-EACH-ROW-EX.

           IF      WK-C-VCRS-SHARES (WK-X-VCRS-IX) < 0
                   MOVE "BAD_SHARES"       TO    WK-C-VCRS-ERROR-CD
                   MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
                   GO TO B200-CHECK-EACH-ROW-EX.

           IF      WK-C-VCRS-RATE (WK-X-VCRS-IX) < 0
                   MOVE "BAD_RATE"         TO    WK-C-VCRS-ERROR-CD
                   MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
                   GO TO B200-CHECK-EACH-ROW-EX.

           IF      WK-C-VCRS-CASH (WK-X-VCRS-IX) < 0
                   MOVE "BAD_CASH"         TO    WK-C-VCRS-ERROR-CD
                   MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW.

       B200-CHECK-EACH-ROW-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B210 - THE (ISIN, BUCKET) PAIR MUST NOT REPEAT ACROSS ROWS
      *        ALREADY SEEN.
      *---------------------------------------------------------------*
       B210-CHECK-BUCKET-NOT-REPEATED.
           IF      WK-X-VCRS-IX NOT GREATER THAN 1
                   GO TO B210-CHECK-BUCKET-NOT-REPEATED-EX.

           SET     WK-N-PRIOR-MAX          TO    WK-X-VCRS-IX.
           SUBTRACT 1 FROM WK-N-PRIOR-MAX.

           PERFORM B220-COMPARE-ONE-PRIOR-ROW
              THRU B220-COMPARE-ONE-PRIOR-ROW-EX
                   VARYING WK-N-DUP-SUB FROM 1 BY 1
                   UNTIL WK-N-DUP-SUB GREATER THAN WK-N-PRIOR-MAX
                      OR WK-C-VCRS-ERROR-CD NOT = SPACES.

       B210-CHECK-BUCKET-NOT-REPEATED-EX.
           EXIT.

       B220-COMPARE-ONE-PRIOR-ROW.
           IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX)
                          = WK-C-VCRS-BUCKET (WK-N-DUP-SUB)
                   MOVE "DUPLICATE_BUCKET_ROW" TO WK-C-VCRS-ERROR-CD
                   MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW.

       B220-COMPARE-ONE-PRIOR-ROW-EX.
           EXIT.
       EJECT
      *---------------------------------------------------------------*
      * B300 - THE SET OF BUCKETS PRESENT MUST BE EXACTLY ISA/SIPP/GIA.
      *---------------------------------------------------------------*
       B300-CHECK-BUCKET-SET.
           IF      WK-C-VCRS-FOUND-3 NOT = "YYY"
                   MOVE "MISSING_BUCKET"   TO    WK-C-VCRS-ERROR-CD.

       B300-CHECK-BUCKET-SET-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B400 - THE DECLARED RATE MUST BE IDENTICAL ON ALL THREE ROWS.
      *        DVR0165.
      *---------------------------------------------------------------*
       B400-CHECK-RATE-CONSISTENCY.
           MOVE    WK-C-VCRS-RATE (1)       TO    WK-C-FIRST-RATE.
           IF      WK-C-FIRST-RATE NOT = WK-C-VCRS-RATE (2)
              OR   WK-C-FIRST-RATE NOT = WK-C-VCRS-RATE (3)
                   MOVE "RATE_MISMATCH_ACROSS_BUCKETS"
                                            TO    WK-C-VCRS-ERROR-CD.

       B400-CHECK-RATE-CONSISTENCY-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  DVRVCRS ****************
      ******************************************************************
