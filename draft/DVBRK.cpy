      *****************************************************************
      * DVBRK - RECONCILIATION BREAK ROW - OUTPUT RECORD
      *         ONE ROW PER BREAK CONDITION, DISCOVERY ORDER
      *****************************************************************
      * I-O FORMAT: DVBRKR   FROM FILE DVRBRK   OF LIBRARY DIVLIB
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0006 03/04/1991 RWK    - INITIAL VERSION
      * DVR0160 08/02/1996 LMH    - ADD RESIDUAL_EXCEEDS_TOLERANCE
      *                             BREAK TYPE ALONGSIDE SHARES_MISMATCH
      * DVR0343 11/09/2007 KDS    - WIDEN PRINT LINE 190 TO 220 FOR
      *                             THE DIVIDEND CREDIT REWRITE
      *****************************************************************
       05  DVBRK-LINE                   PIC X(220).
      *                                 BUILT DELIMITED OUTPUT LINE
      *
       05  DVBRK-WORK-FIELDS REDEFINES DVBRK-LINE.
           10  DVBRK-RUNID              PIC X(40).
           10  DVBRK-ISIN               PIC X(12).
           10  DVBRK-BUCKET             PIC X(04).
           10  DVBRK-BRKTYP             PIC X(30).
               88  DVBRK-SHARES-MISMATCH
                       VALUE "SHARES_MISMATCH".
               88  DVBRK-RESIDUAL-EXCEEDS
                       VALUE "RESIDUAL_EXCEEDS_TOLERANCE".
           10  DVBRK-DETAILS            PIC X(60).
           10  DVBRK-CRSTVAL            PIC X(20).
           10  DVBRK-INTNVAL            PIC X(20).
      *
      * DVR0160 - BREAK-TYPE OVERLAY, TESTS THE FIRST BYTE ONLY SO
      *           D300-WRITE-BREAK-REPORT CAN LOG A ONE CHARACTER
      *           BREAK-CLASS CODE TO SYSOUT ('S' OR 'R')
       05  DVBRK-BRKTYP-R REDEFINES DVBRK-WORK-FIELDS.
           10  FILLER                   PIC X(56).
           10  DVBRK-BRKTYP-1ST         PIC X(01).
           10  FILLER                   PIC X(129).
