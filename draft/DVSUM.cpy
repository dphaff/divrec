      *****************************************************************
      * DVSUM - RUN SUMMARY - OUTPUT RECORD
      *         WRITTEN AT RUN START, REWRITTEN AT RUN END
      *****************************************************************
      * I-O FORMAT: DVSUMR   FROM FILE DVRSUM   OF LIBRARY DIVLIB
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0007 03/04/1991 RWK    - INITIAL VERSION
      * DVR0304 14/03/2003 PJT    - ADD WK-EXIT-CD SO OPERATIONS CAN
      *                             READ THE SUMMARY WITHOUT WAITING ON
      *                             THE JOBLOG RETURN CODE
      *****************************************************************
       05  DVSUM-LINE                   PIC X(140).
      *                                 BUILT DELIMITED OUTPUT LINE
      *
       05  DVSUM-WORK-FIELDS REDEFINES DVSUM-LINE.
           10  DVSUM-RUNID              PIC X(40).
           10  DVSUM-ISIN               PIC X(12).
           10  DVSUM-RECDTE             PIC X(10).
           10  DVSUM-PAYDTE             PIC X(10).
           10  DVSUM-RATE               PIC S9(05)V9(06) COMP-3.
           10  DVSUM-STATUS             PIC X(08).
           10  DVSUM-EXITCD             PIC S9(02) COMP-3.
      *
      * DVR0304 - RUN-KEY OVERLAY, LETS Z000-END-PROGRAM-ROUTINE LOG THE
      *           ISIN/RECORD-DATE/PAY-DATE KEY TO SYSOUT IN ONE MOVE
       05  DVSUM-KEY-PAIR REDEFINES DVSUM-WORK-FIELDS.
           10  FILLER                   PIC X(40).
           10  DVSUM-KEY-COMBO          PIC X(32).
      *
       05  DVSUM-RATE-ED                PIC -(05)9.999999.
