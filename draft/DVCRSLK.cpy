      *****************************************************************
      * DVCRSLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRVCRS"
      *           FULL 3-ROW CREST SNAPSHOT IN, ERROR-CODE OUT
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0011 03/04/1991 RWK    - INITIAL VERSION
      * DVR0246 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
      *****************************************************************
       01  WK-C-VCRS-RECORD.
           05  WK-C-VCRS-INPUT.
               10  WK-C-VCRS-ROW OCCURS 3 TIMES
                                 INDEXED BY WK-X-VCRS-IX.
                   15  WK-C-VCRS-ISIN       PIC X(12).
                   15  WK-C-VCRS-BUCKET     PIC X(04).
                   15  WK-C-VCRS-SHARES     PIC 9(09).
                   15  WK-C-VCRS-RATE       PIC S9(05)V9(06).
                   15  WK-C-VCRS-RATE-U REDEFINES WK-C-VCRS-RATE
                                            PIC 9(05)V9(06).
                   15  WK-C-VCRS-CASH       PIC S9(11)V9(02).
      *
           05  WK-C-VCRS-OUTPUT.
               10  WK-C-VCRS-ERROR-CD       PIC X(30).
               10  WK-C-VCRS-ERROR-ROW      PIC S9(02) COMP.
               10  WK-C-VCRS-ISA-FOUND      PIC X(01).
               10  WK-C-VCRS-SIPP-FOUND     PIC X(01).
               10  WK-C-VCRS-GIA-FOUND      PIC X(01).
      *
      * DVR0011 - COMBINED-FLAG OVERLAY, LETS A420-CHECK-ALL-BUCKETS TEST
      *           ALL THREE FOUND-FLAGS WITH ONE COMPARE
           05  WK-C-VCRS-FOUND-COMBO REDEFINES WK-C-VCRS-OUTPUT.
               10  FILLER                   PIC X(32).
               10  WK-C-VCRS-FOUND-3        PIC X(03).
