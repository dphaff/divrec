      *****************************************************************
      * DVPARM - DIV/REC RUN PARAMETER RECORD
      *          ONE FIXED CONTROL RECORD PER BATCH SUBMISSION
      *****************************************************************
      * I-O FORMAT: DVPARMR  FROM FILE DVRPARM  OF LIBRARY DIVLIB
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0009 03/04/1991 RWK    - INITIAL VERSION
      * DVR0161 08/02/1996 LMH    - RUN-ID MADE OPTIONAL ON THE CARD -
      *                             DVRDRV1 DEFAULTS IT WHEN BLANK
      *****************************************************************
       05  DVPARM-RECORD                PIC X(83).
      *
       05  DVPARMR REDEFINES DVPARM-RECORD.
           10  DVPARM-ISIN              PIC X(12).
      *                                 SECURITY IDENTIFIER
           10  DVPARM-RECDTE            PIC X(10).
      *                                 RECORD DATE  CCYY-MM-DD
           10  DVPARM-PAYDTE            PIC X(10).
      *                                 PAY DATE  CCYY-MM-DD
           10  DVPARM-RATE-X            PIC X(11).
      *                                 DECLARED DIVIDEND PER SHARE
      *                                 REQUIRED - BLANK IS AN ERROR
           10  DVPARM-RUNID             PIC X(40).
      *                                 OPTIONAL - DEFAULTED WHEN BLANK
      *
       05  DVPARM-RATE-VIEW REDEFINES DVPARM-RECORD.
           10  FILLER                   PIC X(32).
           10  DVPARM-RATE-N            PIC S9(05)V9(06).
           10  FILLER                   PIC X(40).
