      *****************************************************************
      * DVRCNLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRRECN"
      *           ONE BUCKET'S TOTALS IN, PASS/BREAK RESULT OUT
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * DVR0013 03/04/1991 RWK    - INITIAL VERSION
      * DVR0100 22/09/1993 RWK    - CARRY RESIDUAL AND CASH-DIFFERENCE-
      *                             AFTER-RESIDUAL SEPARATELY SO THE BREAK
      *                             REPORT CAN SHOW BOTH FIGURES
      * DVR0247 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
      *****************************************************************
       01  WK-C-VRCN-RECORD.
           05  WK-C-VRCN-INPUT.
               10  WK-C-VRCN-BUCKET         PIC X(04).
               10  WK-C-VRCN-CRSHRS         PIC 9(09).
               10  WK-C-VRCN-INSHRS         PIC 9(09).
               10  WK-C-VRCN-CRCASH         PIC S9(11)V9(02) COMP-3.
               10  WK-C-VRCN-INCASH         PIC S9(11)V9(02) COMP-3.
      *
      * DVR0100 - COMBINED-SHARES OVERLAY, LETS A100-RECONCILE-BUCKET
      *           TEST BOTH SHARE TOTALS FOR ZERO WITH ONE COMPARE
           05  WK-C-VRCN-SHR-VIEW REDEFINES WK-C-VRCN-INPUT.
               10  FILLER                   PIC X(04).
               10  WK-C-VRCN-SHR-PAIR       PIC 9(18).
               10  FILLER                   PIC X(14).
      *
           05  WK-C-VRCN-OUTPUT.
               10  WK-C-VRCN-SHRDIF         PIC S9(09) COMP-3.
               10  WK-C-VRCN-RESIDUAL       PIC S9(11)V9(02) COMP-3.
               10  WK-C-VRCN-INCASHPST      PIC S9(11)V9(02) COMP-3.
               10  WK-C-VRCN-CASHDIFPST     PIC S9(11)V9(02) COMP-3.
               10  WK-C-VRCN-PASSBKT        PIC X(01).
                   88  WK-C-VRCN-BKT-OK           VALUE "Y".
               10  WK-C-VRCN-BRK-SHARES     PIC X(01).
                   88  WK-C-VRCN-BRK-SHARES-YES   VALUE "Y".
               10  WK-C-VRCN-BRK-RESIDUAL   PIC X(01).
                   88  WK-C-VRCN-BRK-RESIDUAL-YES VALUE "Y".
               10  WK-C-VRCN-BRK1-DETAILS   PIC X(60).
               10  WK-C-VRCN-BRK1-CRVAL     PIC X(20).
               10  WK-C-VRCN-BRK1-INVAL     PIC X(20).
               10  WK-C-VRCN-BRK2-DETAILS   PIC X(60).
               10  WK-C-VRCN-BRK2-CRVAL     PIC X(20).
               10  WK-C-VRCN-BRK2-INVAL     PIC X(20).
      *
      * DVR0013 - FLAG-COMBO OVERLAY, LETS Z000-END-PROGRAM-ROUTINE TEST
      *           PASS/BREAK-SHARES/BREAK-RESIDUAL WITH ONE COMPARE
           05  WK-C-VRCN-FLAGS-VIEW REDEFINES WK-C-VRCN-OUTPUT.
               10  FILLER                   PIC X(26).
               10  WK-C-VRCN-FLAGS-3        PIC X(03).
               10  FILLER                   PIC X(200).
