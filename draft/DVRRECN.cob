      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     DVRRECN.
       AUTHOR.         R W KELSO.
       INSTALLATION.   DIVLIB.
       DATE-WRITTEN.   03 APR 1991.
       DATE-COMPILED.
       SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO RECONCILE ONE CUSTODY
      *               BUCKET AGAINST THE INTERNAL BOOKS AND RAISE UP TO
      *               TWO BREAK ROWS.  DVRDRV1 CALLS THIS ROUTINE ONCE
      *               PER BUCKET, IN THE FIXED ORDER ISA, SIPP, GIA.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * DVR0019 03/04/1991 RWK    - INITIAL VERSION
      * DVR0102 22/09/1993 RWK    - RESIDUAL-TOLERANCE TEST ADDED - A
      *                             BUCKET WITHIN 1P IS NO LONGER A
      *                             BREAK, IT IS SWEPT TO THE HOUSE LINE
      * DVR0166 08/02/1996 LMH    - A BUCKET MAY NOW RAISE BOTH A
      *                             SHARES BREAK AND A RESIDUAL BREAK -
      *                             PREVIOUSLY THE ROUTINE STOPPED AT
      *                             THE FIRST ONE FOUND
      * DVR0251 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM DVRRECN **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01    WK-C-COMMON.
       COPY DVCMWS.

       01  WK-N-TOLERANCE               PIC S9(11)V9(02) COMP-3
                                        VALUE 0.01.
       01  WK-C-ELIGIBLE-SW              PIC X(01).
           88  WK-C-ELIGIBLE                  VALUE "Y".
           88  WK-C-NOT-ELIGIBLE               VALUE "N".

      * EDITED WORK FIELDS FOR THE BREAK-ROW TEXT VALUES
       01  WK-C-ED-SHRDIF                PIC -(08)9.
       01  WK-C-ED-CRSHRS                PIC Z(08)9.
       01  WK-C-ED-INSHRS                PIC Z(08)9.
       01  WK-C-ED-RESIDUAL              PIC -(09)9.99.
       01  WK-C-ED-CRCASH                PIC -(09)9.99.
       01  WK-C-ED-INCASH                PIC -(09)9.99.

      *****************
       LINKAGE SECTION.
      *****************
       COPY DVRCNLK.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VRCN-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A100-RECONCILE-BUCKET
              THRU A199-RECONCILE-BUCKET-EX.
           EXIT PROGRAM.

       EJECT
      *---------------------------------------------------------------*
      * A100 - COMPUTE THE BUCKET FIGURES, DECIDE PASS/BREAK, AND
      *        BUILD THE BREAK ROWS.  U7.  DVR0102, DVR0166.
      *---------------------------------------------------------------*
       A100-RECONCILE-BUCKET.
           MOVE    SPACES                  TO    WK-C-VRCN-OUTPUT.
           MOVE    "N"                     TO    WK-C-VRCN-PASSBKT.

           COMPUTE WK-C-VRCN-SHRDIF =
                   WK-C-VRCN-INSHRS - WK-C-VRCN-CRSHRS.

           COMPUTE WK-C-VRCN-RESIDUAL =
                   WK-C-VRCN-CRCASH - WK-C-VRCN-INCASH.

           MOVE    "N"                     TO    WK-C-ELIGIBLE-SW.
           IF      WK-C-VRCN-RESIDUAL NOT LESS THAN (0 - WK-N-TOLERANCE)
              AND  WK-C-VRCN-RESIDUAL NOT GREATER THAN WK-N-TOLERANCE
                   MOVE "Y"                TO    WK-C-ELIGIBLE-SW.

           IF      WK-C-ELIGIBLE
                   COMPUTE WK-C-VRCN-INCASHPST =
                           WK-C-VRCN-INCASH + WK-C-VRCN-RESIDUAL
                   MOVE ZERO               TO    WK-C-VRCN-CASHDIFPST
           ELSE
                   MOVE WK-C-VRCN-INCASH   TO    WK-C-VRCN-INCASHPST
                   COMPUTE WK-C-VRCN-CASHDIFPST =
                           WK-C-VRCN-CRCASH - WK-C-VRCN-INCASHPST.

           IF      WK-C-VRCN-SHRDIF = 0
              AND  WK-C-ELIGIBLE
                   MOVE "Y"                TO    WK-C-VRCN-PASSBKT.

           MOVE    "N"                     TO    WK-C-VRCN-BRK-SHARES.
           IF      WK-C-VRCN-SHRDIF NOT = 0
                   PERFORM B100-BUILD-SHARES-BREAK
                      THRU B199-BUILD-SHARES-BREAK-EX.

           MOVE    "N"                     TO    WK-C-VRCN-BRK-RESIDUAL.
           IF      WK-C-NOT-ELIGIBLE
                   PERFORM B200-BUILD-RESIDUAL-BREAK
                      THRU B299-BUILD-RESIDUAL-BREAK-EX.

       A199-RECONCILE-BUCKET-EX.
           EXIT.
       EJECT
      *---------------------------------------------------------------*
      * B100 - SHARES_MISMATCH BREAK ROW.
      *---------------------------------------------------------------*
       B100-BUILD-SHARES-BREAK.
           MOVE    "Y"                     TO    WK-C-VRCN-BRK-SHARES.
           MOVE    WK-C-VRCN-SHRDIF         TO    WK-C-ED-SHRDIF.
           MOVE    WK-C-VRCN-CRSHRS         TO    WK-C-ED-CRSHRS.
           MOVE    WK-C-VRCN-INSHRS         TO    WK-C-ED-INSHRS.

           MOVE    SPACES                  TO    WK-C-VRCN-BRK1-DETAILS.
           STRING  "shares_diff="  WK-C-ED-SHRDIF
                   DELIMITED BY SIZE
                   INTO WK-C-VRCN-BRK1-DETAILS.

           MOVE    SPACES                  TO    WK-C-VRCN-BRK1-CRVAL.
           STRING  WK-C-ED-CRSHRS           DELIMITED BY SIZE
                   INTO WK-C-VRCN-BRK1-CRVAL.

           MOVE    SPACES                  TO    WK-C-VRCN-BRK1-INVAL.
           STRING  WK-C-ED-INSHRS           DELIMITED BY SIZE
                   INTO WK-C-VRCN-BRK1-INVAL.

       B199-BUILD-SHARES-BREAK-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B200 - RESIDUAL_EXCEEDS_TOLERANCE BREAK ROW.
      *---------------------------------------------------------------*
       B200-BUILD-RESIDUAL-BREAK.
           MOVE    "Y"                     TO    WK-C-VRCN-BRK-RESIDUAL.
           MOVE    WK-C-VRCN-RESIDUAL       TO    WK-C-ED-RESIDUAL.
           MOVE    WK-C-VRCN-CRCASH         TO    WK-C-ED-CRCASH.
           MOVE    WK-C-VRCN-INCASH         TO    WK-C-ED-INCASH.

           MOVE    SPACES                  TO
                   WK-C-VRCN-BRK2-DETAILS.
           STRING  "residual="  WK-C-ED-RESIDUAL  " tolerance=0.01"
                   DELIMITED BY SIZE
                   INTO WK-C-VRCN-BRK2-DETAILS.

           MOVE    SPACES                  TO    WK-C-VRCN-BRK2-CRVAL.
           STRING  WK-C-ED-CRCASH           DELIMITED BY SIZE
                   INTO WK-C-VRCN-BRK2-CRVAL.

           MOVE    SPACES                  TO    WK-C-VRCN-BRK2-INVAL.
           STRING  WK-C-ED-INCASH           DELIMITED BY SIZE
                   INTO WK-C-VRCN-BRK2-INVAL.

       B299-BUILD-RESIDUAL-BREAK-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  DVRRECN ****************
      ******************************************************************
