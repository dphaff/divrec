      *************************
       IDENTIFICATION DIVISION.
      *************************
       PROGRAM-ID.     DVRVHLD.
       AUTHOR.         R W KELSO.
       INSTALLATION.   DIVLIB.
       DATE-WRITTEN.   03 APR 1991.
       DATE-COMPILED.
       SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE ONE INTERNAL
      *               HOLDING RECORD AND DERIVE ITS CUSTODY BUCKET AND
      *               ACCOUNT NUMBER.  DVRDRV1 CALLS THIS ROUTINE ONCE
      *               FOR EVERY ROW READ FROM THE INTERNAL HOLDINGS
      *               FILE, IN FILE ORDER, AND STOPS THE RUN ON THE
      *               FIRST ROW THAT COMES BACK WITH AN ERROR CODE SET.
      *
      *================================================================
      * HISTORY OF MODIFICATION:
      *================================================================
      * DVR0016 03/04/1991 RWK    - INITIAL VERSION
      * DVR0095 22/09/1993 RWK    - DUPLICATE KEY SEARCH ADDED - CALLER
      *                             PASSES THE KEYS ACCEPTED SO FAR
      * DVR0164 08/02/1996 LMH    - ACCOUNT NUMBER CHECK MOVED AHEAD OF
      *                             THE SHARES CHECK TO MATCH THE ORDER
      *                             THE RECON ANALYSTS VALIDATE A CARD
      *                             BY EYE
      * DVR0248 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
      * DVR0308 14/03/2003 PJT    - TABLE RAISED TO 9999 ROWS, SEE
      *                             DVHLDLK
      * DVR0345 19/09/2007 KDS    - CARDS WERE COMING THROUGH WITH A
      *                             COLUMN LEFT BLANK BY THE UPSTREAM
      *                             EXTRACT AND FALLING OVER FURTHER ON
      *                             WITH A MISLEADING ERROR.  NOW CHECKED
      *                             FIRST, AHEAD OF B010, SO A BLANK
      *                             COLUMN IS REPORTED AS MISSING_COLUMN
      *----------------------------------------------------------------*
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-AS400.
       OBJECT-COMPUTER.  IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

      ***************
       DATA DIVISION.
      ***************
       FILE SECTION.
      **************

      *************************
       WORKING-STORAGE SECTION.
      *************************
       01  FILLER                          PIC X(24)        VALUE
           "** PROGRAM DVRVHLD **".

      * ------------------ PROGRAM WORKING STORAGE -------------------*
       01    WK-C-COMMON.
       COPY DVCMWS.

       01  WK-N-PRODCD-VALID           PIC S9(04) COMP.

      *****************
       LINKAGE SECTION.
      *****************
       COPY DVHLDLK.
       EJECT
      ********************************************
       PROCEDURE DIVISION USING WK-C-VHLD-RECORD.
      ********************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT PROGRAM.

       EJECT
      *---------------------------------------------------------------*
      * A000 - VALIDATE ONE HOLDING, FIRST FAILURE WINS.  DVR0164
      *        MOVED THE ACCOUNT-NUMBER CHECK AHEAD OF THE SHARES CHECK.
      *---------------------------------------------------------------*
       A000-PROCESS-CALLED-ROUTINE.
           MOVE    SPACES                  TO    WK-C-VHLD-OUTPUT.
           MOVE    "N"                     TO    WK-C-VHLD-FOUND-DUP.

           PERFORM B005-CHECK-COLUMNS-PRESENT
              THRU B005-CHECK-COLUMNS-PRESENT-EX.
           IF      WK-C-VHLD-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B010-CHECK-CLIENT-NUMBER
              THRU B010-CHECK-CLIENT-NUMBER-EX.
           IF      WK-C-VHLD-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B020-CHECK-PRODUCT-CODE
              THRU B020-CHECK-PRODUCT-CODE-EX.
           IF      WK-C-VHLD-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B030-CHECK-ACCOUNT-NUMBER
              THRU B030-CHECK-ACCOUNT-NUMBER-EX.
           IF      WK-C-VHLD-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B040-CHECK-SHARES
              THRU B040-CHECK-SHARES-EX.
           IF      WK-C-VHLD-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B150-CHECK-DUPLICATE-KEY
              THRU B150-CHECK-DUPLICATE-KEY-EX.
           IF      WK-C-VHLD-ERROR-CD NOT = SPACES
                   GO TO A099-PROCESS-CALLED-ROUTINE-EX.

           PERFORM B200-DERIVE-BUCKET-ACCT
              THRU B200-DERIVE-BUCKET-ACCT-EX.

       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
       EJECT
      *---------------------------------------------------------------*
      * B005 - EVERY COLUMN ON THE CARD IS REQUIRED.  DVR0345.  A
      *        BLANK COLUMN IS REPORTED HERE, AHEAD OF THE FIELD-BY-
      *        FIELD CHECKS BELOW, SO IT IS NOT MISTAKEN FOR ONE OF
      *        THEM COMING BACK BAD.
      *---------------------------------------------------------------*
       B005-CHECK-COLUMNS-PRESENT.
           IF      WK-C-VHLD-ISIN       = SPACES
              OR   WK-C-VHLD-CLINO      = SPACES
              OR   WK-C-VHLD-PRODCD-X   = SPACES
              OR   WK-C-VHLD-ACCTNO     = SPACES
              OR   WK-C-VHLD-SHARES-X   = SPACES
                   MOVE "MISSING_COLUMN"    TO    WK-C-VHLD-ERROR-CD.

       B005-CHECK-COLUMNS-PRESENT-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B010 - CLIENT-NUMBER MUST BE EXACTLY 8 NUMERIC DIGITS.
      *---------------------------------------------------------------*
       B010-CHECK-CLIENT-NUMBER.
           IF      WK-C-VHLD-CLINO IS NOT NUMERIC
                   MOVE "BAD_CLIENT_NUMBER" TO WK-C-VHLD-ERROR-CD.

       B010-CHECK-CLIENT-NUMBER-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B020 - PRODUCT-CODE MUST BE ONE OF 22,24,25,70,71,97.
      *---------------------------------------------------------------*
       B020-CHECK-PRODUCT-CODE.
           MOVE    ZERO                    TO    WK-N-PRODCD-VALID.
           IF      WK-C-VHLD-PRODCD-X IS NOT NUMERIC
                   MOVE "UNKNOWN_PRODUCT_CODE" TO WK-C-VHLD-ERROR-CD
                   GO TO B020-CHECK-PRODUCT-CODE-EX.

           IF      WK-C-VHLD-PRODCD-N = 22 OR 24 OR 25
                                        OR 70 OR 71 OR 97
                   MOVE 1                  TO    WK-N-PRODCD-VALID
           ELSE
                   MOVE "UNKNOWN_PRODUCT_CODE" TO WK-C-VHLD-ERROR-CD.

       B020-CHECK-PRODUCT-CODE-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B030 - ACCOUNT-NUMBER MUST BE CLIENT-NUMBER FOLLOWED BY THE
      *        2-DIGIT PRODUCT CODE.
      *---------------------------------------------------------------*
       B030-CHECK-ACCOUNT-NUMBER.
           IF      WK-C-VHLD-ACCTNO (1:8) NOT = WK-C-VHLD-CLINO
              OR   WK-C-VHLD-ACCTNO (9:2) NOT = WK-C-VHLD-PRODCD-X
                   MOVE "BAD_ACCOUNT_NUMBER" TO WK-C-VHLD-ERROR-CD.

       B030-CHECK-ACCOUNT-NUMBER-EX.
           EXIT.
      *---------------------------------------------------------------*
      * B040 - SHARES MUST BE A WHOLE NUMBER OF AT LEAST 1.
      *---------------------------------------------------------------*
       B040-CHECK-SHARES.
           IF      WK-C-VHLD-SHARES-X IS NOT NUMERIC
              OR   WK-C-VHLD-SHARES-N < 1
                   MOVE "BAD_SHARES"        TO    WK-C-VHLD-ERROR-CD.

       B040-CHECK-SHARES-EX.
           EXIT.
       EJECT
      *---------------------------------------------------------------*
      * B150 - SEARCH THE KEYS ACCEPTED SO FAR FOR A MATCHING
      *        (ISIN, CLIENT-NUMBER, PRODUCT-CODE).  DVR0095/DVR0308.
      *---------------------------------------------------------------*
       B150-CHECK-DUPLICATE-KEY.
           IF      WK-C-VHLD-TBLCNT NOT GREATER THAN ZERO
                   GO TO B150-CHECK-DUPLICATE-KEY-EX.

           PERFORM B160-SEARCH-ONE-KEY
              THRU B160-SEARCH-ONE-KEY-EX
                   VARYING WK-X-VHLD-IX FROM 1 BY 1
                   UNTIL WK-X-VHLD-IX GREATER THAN WK-C-VHLD-TBLCNT
                      OR WK-C-VHLD-IS-DUP.

           IF      WK-C-VHLD-IS-DUP
                   MOVE "DUPLICATE_INTERNAL_KEY" TO WK-C-VHLD-ERROR-CD.

       B150-CHECK-DUPLICATE-KEY-EX.
           EXIT.

       B160-SEARCH-ONE-KEY.
           IF      WK-C-VHLD-ISIN   = WK-C-VHLD-KEY-ISIN (WK-X-VHLD-IX)
              AND  WK-C-VHLD-CLINO  = WK-C-VHLD-KEY-CLINO (WK-X-VHLD-IX)
              AND  WK-C-VHLD-PRODCD-X
                              = WK-C-VHLD-KEY-PRODCD (WK-X-VHLD-IX)
                   MOVE "Y"                TO    WK-C-VHLD-FOUND-DUP.

       B160-SEARCH-ONE-KEY-EX.
           EXIT.
       EJECT
      *---------------------------------------------------------------*
      * B200 - DERIVE THE CUSTODY BUCKET FROM THE PRODUCT CODE AND
      *        ECHO THE ACCOUNT NUMBER BACK TO THE CALLER.  U1.
      *---------------------------------------------------------------*
       B200-DERIVE-BUCKET-ACCT.
           MOVE    WK-C-VHLD-ACCTNO         TO    WK-C-VHLD-ACCTNO-OUT.
           IF      WK-C-VHLD-PRODCD-N = 22 OR 24 OR 25
                   MOVE "ISA "              TO    WK-C-VHLD-BUCKET
           ELSE
           IF      WK-C-VHLD-PRODCD-N = 70 OR 71
                   MOVE "SIPP"              TO    WK-C-VHLD-BUCKET
           ELSE
                   MOVE "GIA "              TO    WK-C-VHLD-BUCKET.

       B200-DERIVE-BUCKET-ACCT-EX.
           EXIT.

      ******************************************************************
      ************** END OF PROGRAM SOURCE -  DVRVHLD ****************
      ******************************************************************
