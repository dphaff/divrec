000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DVRPARM.
000500 AUTHOR.         R W KELSO.
000600 INSTALLATION.   DIVLIB.
000700 DATE-WRITTEN.   03 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ THE ONE FIXED
001200*               RUN-PARAMETER RECORD FOR A DIV/REC BATCH
001300*               SUBMISSION AND RETURN ITS FIELDS TO DVRDRV1.
001400*
001500*================================================================
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* DVR0009 03/04/1991 RWK    - INITIAL VERSION
001900* DVR0161 08/02/1996 LMH    - RUN-ID MADE OPTIONAL ON THE CARD -
002000*                             DEFAULTED HERE FROM TODAY'S DATE
002100*                             AND TIME WHEN THE CARD LEAVES IT
002200*                             BLANK
002300* DVR0246 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED,
002400*                             RECDTE/PAYDTE ALREADY CCYY-MM-DD
002500* DVR0307 14/03/2003 PJT    - REJECT A BLANK DECLARED RATE HERE
002600*                             INSTEAD OF LEAVING IT FOR DVRDRV1
002700* DVR0344 18/09/2007 KDS    - DEFAULT RUN-ID WAS BUILT FROM
002800*                             TODAY'S DATE/TIME, SO RE-RUNNING A
002900*                             SUBMISSION GOT A DIFFERENT RUN-ID
003000*                             EVERY TIME.  NOW BUILT FROM THE
003100*                             CARD'S OWN ISIN/RECORD-DATE/PAY-
003200*                             DATE SO THE SAME SUBMISSION ALWAYS
003300*                             DEFAULTS TO THE SAME RUN-ID
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                   UPSI-0 IS UPSI-SWITCH-0
004400                     ON  STATUS IS U0-ON
004500                     OFF STATUS IS U0-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT DVRPARM ASSIGN TO DATABASE-DVRPARM
005000            ORGANIZATION      IS SEQUENTIAL
005100            ACCESS MODE       IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  DVRPARM
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS DVPARM-REC.
006300 01  DVPARM-REC.
006400     COPY DVPARM.
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM DVRPARM **".
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01    WK-C-COMMON.
007400 COPY DVCMWS.
007500
007600* DVR0344 - RUN-ID DEFAULT WHEN THE CARD LEAVES IT BLANK, BUILT
007700*           FROM THE CARD'S OWN ISIN/RECORD-DATE/PAY-DATE SO THE
007800*           SAME SUBMISSION ALWAYS DEFAULTS TO THE SAME RUN-ID.
007900 01  WK-C-DEFAULT-RUNID.
008000     05  WK-C-DEFAULT-RUNID-ISIN      PIC X(12).
008100     05  FILLER                       PIC X(01) VALUE "_".
008200     05  WK-C-DEFAULT-RUNID-RECDTE    PIC X(10).
008300     05  FILLER                       PIC X(01) VALUE "_".
008400     05  WK-C-DEFAULT-RUNID-PAYDTE    PIC X(10).
008500     05  FILLER                       PIC X(06) VALUE SPACES.
008600
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000 COPY DVPRMLK.
009100 EJECT
009200********************************************
009300 PROCEDURE DIVISION USING WK-C-VPRM-RECORD.
009400********************************************
009500 MAIN-MODULE.
009600     PERFORM A000-MAIN-PROCESSING
009700        THRU A099-MAIN-PROCESSING-EX.
009800     PERFORM Z000-END-PROGRAM-ROUTINE
009900        THRU Z099-END-PROGRAM-ROUTINE-EX.
010000     EXIT PROGRAM.
010100
010200 EJECT
010300*---------------------------------------------------------------*
010400* A000 - READ THE ONE PARAMETER RECORD.  DVR0307 CHECKS THE
010500*        DECLARED RATE IS NOT BLANK BEFORE HANDING BACK TO
010600*        DVRDRV1, SINCE A BLANK RATE CANNOT LATER BE TOLD APART
010700*        FROM A GENUINELY MIS-KEYED RATE OF ZERO.
010800*---------------------------------------------------------------*
010900 A000-MAIN-PROCESSING.
011000     MOVE    SPACES                  TO    WK-C-VPRM-OUTPUT.
011100     OPEN    INPUT DVRPARM.
011200     IF      NOT WK-C-SUCCESSFUL
011300             DISPLAY "DVRPARM - OPEN FILE ERROR - DVRPARM"
011400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500             MOVE "DVR-9051"         TO    WK-C-VPRM-ERROR-CD
011600             GO TO Y900-ABNORMAL-TERMINATION.
011700
011800     READ    DVRPARM INTO DVPARM-REC.
011900     IF      WK-C-SUCCESSFUL
012000             GO TO A080-MOVE-DATA.
012100
012200     MOVE    "DVR-9052"              TO    WK-C-VPRM-ERROR-CD.
012300     MOVE    "DVRPARM"               TO    WK-C-VPRM-FILE.
012400     MOVE    "READ"                  TO    WK-C-VPRM-MODE.
012500     MOVE    SPACES                  TO    WK-C-VPRM-KEY.
012600     MOVE    WK-C-FILE-STATUS        TO    WK-C-VPRM-FS.
012700
012800     GO TO A099-MAIN-PROCESSING-EX.
012900
013000 A080-MOVE-DATA.
013100     MOVE    DVPARM-ISIN             TO    WK-C-VPRM-ISIN.
013200     MOVE    DVPARM-RECDTE           TO    WK-C-VPRM-RECDTE.
013300     MOVE    DVPARM-PAYDTE           TO    WK-C-VPRM-PAYDTE.
013400     MOVE    DVPARM-RATE-X           TO    WK-C-VPRM-RATE-X.
013500     MOVE    DVPARM-RUNID            TO    WK-C-VPRM-RUNID.
013600
013700     IF      DVPARM-RATE-X = SPACES
013800             MOVE "DVR-9053"         TO    WK-C-VPRM-ERROR-CD
013900             GO TO A099-MAIN-PROCESSING-EX.
014000
014100     IF      WK-C-VPRM-RUNID NOT = SPACES
014200             GO TO A099-MAIN-PROCESSING-EX.
014300
014400     MOVE    DVPARM-ISIN              TO    WK-C-DEFAULT-RUNID-ISIN.
014500     MOVE    DVPARM-RECDTE            TO    WK-C-DEFAULT-RUNID-RECDTE.
014600     MOVE    DVPARM-PAYDTE            TO    WK-C-DEFAULT-RUNID-PAYDTE.
014700     MOVE    WK-C-DEFAULT-RUNID       TO    WK-C-VPRM-RUNID.
014800
014900*---------------------------------------------------------------*
015000 A099-MAIN-PROCESSING-EX.
015100*---------------------------------------------------------------*
015200     EXIT.
015300
015400 Y900-ABNORMAL-TERMINATION.
015500     PERFORM Z000-END-PROGRAM-ROUTINE
015600        THRU Z099-END-PROGRAM-ROUTINE-EX.
015700     EXIT PROGRAM.
015800
015900*---------------------------------------------------------------*
016000 Z000-END-PROGRAM-ROUTINE.
016100*---------------------------------------------------------------*
016200     CLOSE   DVRPARM.
016300     IF      NOT WK-C-SUCCESSFUL
016400             DISPLAY "DVRPARM - CLOSE FILE ERROR - DVRPARM"
016500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016600
016700*---------------------------------------------------------------*
016800 Z099-END-PROGRAM-ROUTINE-EX.
016900*---------------------------------------------------------------*
017000     EXIT.
017100
017200******************************************************************
017300************** END OF PROGRAM SOURCE -  DVRPARM ****************
017400******************************************************************
