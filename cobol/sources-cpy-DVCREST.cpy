000100*****************************************************************
000200* DVCREST - CREST BUCKET SETTLEMENT SNAPSHOT RECORD
000300*           EXACTLY ONE ROW PER CUSTODY BUCKET - ISA/SIPP/GIA
000400*****************************************************************
000500* I-O FORMAT: DVCRSTR  FROM FILE DVRCRST  OF LIBRARY DIVLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DVR0003 03/04/1991 RWK    - INITIAL VERSION
001000* DVR0092 22/09/1993 RWK    - RATE/SHARES/CASH KEPT AS X ON THE
001100*                             INBOUND SIDE, VALIDATED BY DVRDRV1
001200*                             BEFORE THE NUMERIC OVERLAY IS USED
001300* DVR0245 27/06/1999 LMH    - Y2K - PAY-DATE AND RECORD-DATE BOTH
001400*                             CARRY 4-DIGIT CENTURY, WERE 2-DIGIT
001500*****************************************************************
001600 05  DVCRST-RECORD                PIC X(80).
001700*
001800 05  DVCRSTR REDEFINES DVCRST-RECORD.
001900     10  DVCRST-ISIN              PIC X(12).
002000*                                 SECURITY IDENTIFIER
002100     10  DVCRST-RECDTE            PIC X(10).
002200*                                 RECORD DATE  CCYY-MM-DD
002300     10  DVCRST-PAYDTE            PIC X(10).
002400*                                 PAY DATE  CCYY-MM-DD
002500     10  DVCRST-BUCKET            PIC X(04).
002600*                                 ISA, SIPP OR GIA
002700     10  DVCRST-SHARES-X          PIC X(09).
002800*                                 CUSTODY SHARE TOTAL, AS RECEIVED
002900     10  DVCRST-RATE-X            PIC X(11).
003000*                                 DIVIDEND PER SHARE, AS RECEIVED
003100     10  DVCRST-CASH-X            PIC X(13).
003200*                                 CASH CREDITED, AS RECEIVED
003300     10  FILLER                   PIC X(11).
003400*
003500* DVR0092 - NUMERIC OVERLAY, VALID ONLY AFTER DVCRST-SHARES-X /
003600*           DVCRST-RATE-X / DVCRST-CASH-X HAVE BEEN EDITED BY
003700*           DVRDRV1 PARAGRAPH A320-EDIT-CREST-FIELDS
003800 05  DVCRST-NUM-VIEW REDEFINES DVCRST-RECORD.
003900     10  FILLER                   PIC X(36).
004000     10  DVCRST-SHARES-N          PIC 9(09).
004100     10  DVCRST-RATE-N            PIC S9(05)V9(06).
004200     10  DVCRST-CASH-N            PIC S9(11)V9(02).
004300     10  FILLER                   PIC X(11).
