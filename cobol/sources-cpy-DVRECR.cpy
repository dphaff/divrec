000100*****************************************************************
000200* DVRECR - BUCKET RECONCILIATION RESULT - OUTPUT RECORD
000300*          ONE ROW PER BUCKET, FIXED ISA/SIPP/GIA ORDER
000400*****************************************************************
000500* I-O FORMAT: DVRECRR  FROM FILE DVRRECR  OF LIBRARY DIVLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DVR0005 03/04/1991 RWK    - INITIAL VERSION
001000* DVR0159 08/02/1996 LMH    - ADD POST-RESIDUAL PAIR OF COLUMNS
001100*                             AFTER THE PENNY-TOLERANCE CHANGE
001200* DVR0303 14/03/2003 PJT    - CARRY RUN-LEVEL IDENTIFIERS AND
001300*                             PASS-RUN ON EVERY BUCKET ROW SO THE
001400*                             REPORT NEEDS NO CONTROL HEADER
001450* DVR0342 11/09/2007 KDS    - WIDEN PRINT LINE 180 TO 240 FOR
001460*                             THE DIVIDEND CREDIT REWRITE
001500*****************************************************************
001600 05  DVRECR-LINE                  PIC X(240).
001700*                                 BUILT DELIMITED OUTPUT LINE
001800*
001900 05  DVRECR-WORK-FIELDS REDEFINES DVRECR-LINE.
002000     10  DVRECR-RUNID             PIC X(40).
002100     10  DVRECR-ISIN              PIC X(12).
002200     10  DVRECR-RECDTE            PIC X(10).
002300     10  DVRECR-PAYDTE            PIC X(10).
002400     10  DVRECR-BUCKET            PIC X(04).
002500     10  DVRECR-CRSHRS            PIC 9(09).
002600     10  DVRECR-INSHRS            PIC 9(09).
002700     10  DVRECR-SHRDIF            PIC S9(09) COMP-3.
002800     10  DVRECR-CRCASH            PIC S9(11)V9(02) COMP-3.
002900     10  DVRECR-INCASHPRE         PIC S9(11)V9(02) COMP-3.
003000     10  DVRECR-RESIDUAL          PIC S9(11)V9(02) COMP-3.
003100     10  DVRECR-INCASHPST         PIC S9(11)V9(02) COMP-3.
003200     10  DVRECR-CASHDIFPST        PIC S9(11)V9(02) COMP-3.
003300     10  DVRECR-PASSBKT           PIC X(05).
003400         88  DVRECR-BKT-PASS          VALUE "true".
003500         88  DVRECR-BKT-FAIL          VALUE "false".
003600     10  DVRECR-PASSRUN           PIC X(05).
003700         88  DVRECR-RUN-PASS          VALUE "true".
003800         88  DVRECR-RUN-FAIL          VALUE "false".
003900*
004000* DVR0159 - COMBINED PASS-FLAG OVERLAY, USED BY D200-WRITE-RECON
004100*           -REPORT TO DISPLAY BOTH FLAGS IN ONE MOVE FOR SYSOUT
004200*           TRACE MESSAGES
004300 05  DVRECR-PASS-PAIR REDEFINES DVRECR-WORK-FIELDS.
004400     10  FILLER                   PIC X(134).
004500     10  DVRECR-PASS-COMBO        PIC X(10).
004600*
004700 05  DVRECR-SHRDIF-ED             PIC -(9)9.
004800 05  DVRECR-CASH-ED               PIC -(11)9.99.
004900*                                 EDITED MONEY, DECIMAL POINT SHOWN
