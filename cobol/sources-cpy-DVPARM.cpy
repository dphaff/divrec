000100*****************************************************************
000200* DVPARM - DIV/REC RUN PARAMETER RECORD
000300*          ONE FIXED CONTROL RECORD PER BATCH SUBMISSION
000400*****************************************************************
000500* I-O FORMAT: DVPARMR  FROM FILE DVRPARM  OF LIBRARY DIVLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DVR0009 03/04/1991 RWK    - INITIAL VERSION
001000* DVR0161 08/02/1996 LMH    - RUN-ID MADE OPTIONAL ON THE CARD -
001100*                             DVRDRV1 DEFAULTS IT WHEN BLANK
001200*****************************************************************
001300 05  DVPARM-RECORD                PIC X(83).
001400*
001500 05  DVPARMR REDEFINES DVPARM-RECORD.
001600     10  DVPARM-ISIN              PIC X(12).
001700*                                 SECURITY IDENTIFIER
001800     10  DVPARM-RECDTE            PIC X(10).
001900*                                 RECORD DATE  CCYY-MM-DD
002000     10  DVPARM-PAYDTE            PIC X(10).
002100*                                 PAY DATE  CCYY-MM-DD
002200     10  DVPARM-RATE-X            PIC X(11).
002300*                                 DECLARED DIVIDEND PER SHARE
002400*                                 REQUIRED - BLANK IS AN ERROR
002500     10  DVPARM-RUNID             PIC X(40).
002600*                                 OPTIONAL - DEFAULTED WHEN BLANK
002700*
002800 05  DVPARM-RATE-VIEW REDEFINES DVPARM-RECORD.
002900     10  FILLER                   PIC X(32).
003000     10  DVPARM-RATE-N            PIC S9(05)V9(06).
003100     10  FILLER                   PIC X(40).
