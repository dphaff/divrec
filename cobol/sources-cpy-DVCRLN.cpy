000100*****************************************************************
000200* DVCRLN - DIVIDEND CREDIT LINE - OUTPUT RECORD
000300*          ONE ROW PER CLIENT CREDIT PLUS HOUSE ROUNDING ROWS
000400*****************************************************************
000500* I-O FORMAT: DVCRLNR  FROM FILE DVRCRLN  OF LIBRARY DIVLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DVR0004 03/04/1991 RWK    - INITIAL VERSION
001000* DVR0093 22/09/1993 RWK    - ADD DVCRLN-LNTYPE FOR CLIENT VS
001100*                             HOUSE_ROUNDING ROWS
001200* DVR0302 14/03/2003 PJT    - WIDEN PRINT LINE 120 TO 160 FOR
001300*                             40-BYTE RUN-ID
001350* DVR0341 11/09/2007 KDS    - WIDEN PRINT LINE 160 TO 200 FOR
001360*                             THE DIVIDEND CREDIT REWRITE
001400*****************************************************************
001500 05  DVCRLN-LINE                  PIC X(200).
001600*                                 BUILT DELIMITED OUTPUT LINE
001700*
001800 05  DVCRLN-WORK-FIELDS REDEFINES DVCRLN-LINE.
001900     10  DVCRLN-RUNID             PIC X(40).
002000     10  DVCRLN-ISIN              PIC X(12).
002100     10  DVCRLN-RECDTE            PIC X(10).
002200     10  DVCRLN-PAYDTE            PIC X(10).
002300     10  DVCRLN-CLINO             PIC X(08).
002400     10  DVCRLN-PRODCD            PIC 9(02).
002500     10  DVCRLN-ACCTNO            PIC X(10).
002600     10  DVCRLN-BUCKET            PIC X(04).
002700     10  DVCRLN-SHARES            PIC 9(09).
002800     10  DVCRLN-RATE              PIC S9(05)V9(06) COMP-3.
002900     10  DVCRLN-CASH              PIC S9(11)V9(02) COMP-3.
003000     10  DVCRLN-LNTYPE            PIC X(14).
003100         88  DVCRLN-IS-CLIENT         VALUE "CLIENT".
003200         88  DVCRLN-IS-HOUSE          VALUE "HOUSE_ROUNDING".
003300*
003400* DVR0093 - FIRST-BYTE OVERLAY OF DVCRLN-LNTYPE, USED BY
003500*           D100-WRITE-CREDIT-FILE TO PICK THE PRINT EDIT
003600*           WITHOUT A FULL 14-BYTE COMPARE ON EVERY ROW
003700 05  DVCRLN-LNTYPE-R REDEFINES DVCRLN-WORK-FIELDS.
003800     10  FILLER                   PIC X(118).
003900     10  DVCRLN-LNTYPE-1ST        PIC X(01).
004000     10  FILLER                   PIC X(13).
004100*
004200 05  DVCRLN-CASH-ED               PIC -(11)9.99.
004300*                                 EDITED CASH, DECIMAL POINT SHOWN
004400 05  DVCRLN-RATE-ED               PIC -(05)9.999999.
004500*                                 EDITED RATE, DECIMAL POINT SHOWN
