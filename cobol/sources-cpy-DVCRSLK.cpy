000100*****************************************************************
000200* DVCRSLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRVCRS"
000300*           FULL 3-ROW CREST SNAPSHOT IN, ERROR-CODE OUT
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* DVR0011 03/04/1991 RWK    - INITIAL VERSION
000800* DVR0246 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
000900*****************************************************************
001000 01  WK-C-VCRS-RECORD.
001100     05  WK-C-VCRS-INPUT.
001200         10  WK-C-VCRS-ROW OCCURS 3 TIMES
001300                           INDEXED BY WK-X-VCRS-IX.
001400             15  WK-C-VCRS-ISIN       PIC X(12).
001500             15  WK-C-VCRS-BUCKET     PIC X(04).
001600             15  WK-C-VCRS-SHARES     PIC 9(09).
001700             15  WK-C-VCRS-RATE       PIC S9(05)V9(06).
001800             15  WK-C-VCRS-RATE-U REDEFINES WK-C-VCRS-RATE
001900                                      PIC 9(05)V9(06).
002000             15  WK-C-VCRS-CASH       PIC S9(11)V9(02).
002100*
002200     05  WK-C-VCRS-OUTPUT.
002300         10  WK-C-VCRS-ERROR-CD       PIC X(30).
002400         10  WK-C-VCRS-ERROR-ROW      PIC S9(02) COMP.
002500         10  WK-C-VCRS-ISA-FOUND      PIC X(01).
002600         10  WK-C-VCRS-SIPP-FOUND     PIC X(01).
002700         10  WK-C-VCRS-GIA-FOUND      PIC X(01).
002800*
002900* DVR0011 - COMBINED-FLAG OVERLAY, LETS A420-CHECK-ALL-BUCKETS TEST
003000*           ALL THREE FOUND-FLAGS WITH ONE COMPARE
003100     05  WK-C-VCRS-FOUND-COMBO REDEFINES WK-C-VCRS-OUTPUT.
003200         10  FILLER                   PIC X(32).
003300         10  WK-C-VCRS-FOUND-3        PIC X(03).
