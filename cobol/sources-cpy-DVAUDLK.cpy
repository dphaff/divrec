000100*****************************************************************
000200* DVAUDLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRAUDT"
000300*           ONE LIFECYCLE EVENT IN, ERROR-CODE OUT
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* DVR0015 03/04/1991 RWK    - INITIAL VERSION
000800* DVR0248 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
000900*****************************************************************
001000 01  WK-C-VAUD-RECORD.
001100     05  WK-C-VAUD-INPUT.
001200         10  WK-C-VAUD-EVENT          PIC X(20).
001300*
001400* DVR0015 - FIRST-CHARACTER OVERLAY, LETS DVRAUDT PICK ITS SYSOUT
001500*           PREFIX WITHOUT AN 88-LEVEL FOR EVERY EVENT NAME
001600         10  WK-C-VAUD-EVENT-1ST REDEFINES WK-C-VAUD-EVENT.
001700             15  WK-C-VAUD-EVENT-CHAR1 PIC X(01).
001800             15  FILLER                PIC X(19).
001900         10  WK-C-VAUD-DETAILS        PIC X(60).
002000*
002100* DVR0015 - RAW-LINE OVERLAY, USED BY Y900-ABNORMAL-TERMINATION TO
002200*           DUMP THE WHOLE INPUT PARAMETER BLOCK IN ONE MOVE
002300     05  WK-C-VAUD-INPUT-R REDEFINES WK-C-VAUD-INPUT.
002400         10  WK-C-VAUD-LINE80         PIC X(80).
002500*
002600     05  WK-C-VAUD-OUTPUT.
002700         10  WK-C-VAUD-ERROR-CD       PIC X(30).
