000100*****************************************************************
000200* DVCMWS - DIVREC COMMON WORKING STORAGE
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* DVR0001 03/04/1991 RWK    - INITIAL VERSION FOR DIV/REC BATCH
000700* DVR0037 19/11/1992 RWK    - ADD DUPLICATE-KEY CONDITION FOR
000800*                             HOLDINGS TABLE SEARCH
000900* DVR0158 08/02/1996 LMH    - ADD TODAY-DTE REDEFINES FOR AUDIT
001000*                             LOG TIMESTAMP BREAKOUT
001100* DVR0244 27/06/1999 LMH    - YEAR 2000 - CCYY FORM OF
001200*                             WK-C-TODAY-DTE, WAS YYMMDD
001300* DVR0301 14/03/2003 PJT    - ADD BATCH STATUS 88-LEVELS FOR
001400*                             PASS/FAIL/INPUT-ERROR EXIT CODES
001500* DVR0346 19/09/2007 KDS    - ADD PROCESSING-ERROR EXIT CODE AND
001600*                             STATUS FOR AN ABEND ON A FILE OPEN,
001700*                             READ OR WRITE, KEPT SEPARATE FROM
001800*                             INPUT-ERROR SO A DISK/DATABASE
001900*                             FAILURE IS NOT LOGGED AS A BAD CARD
002000*****************************************************************
002100 05  WK-C-FILE-STATUS            PIC X(02).
002200     88  WK-C-SUCCESSFUL              VALUE "00".
002300     88  WK-C-END-OF-FILE             VALUE "10".
002400     88  WK-C-DUPLICATE-KEY           VALUE "22".
002500     88  WK-C-RECORD-NOT-FOUND        VALUE "23".
002600*
002700 05  WK-C-EOF-SW                 PIC X(01).
002800     88  WK-C-EOF                     VALUE "Y".
002900     88  WK-C-NOT-EOF                 VALUE "N".
003000*
003100 05  WK-C-TODAY-DTE               PIC 9(08).
003200 05  WK-C-TODAY-DTE-R REDEFINES WK-C-TODAY-DTE.
003300     10  WK-C-TODAY-CCYY          PIC 9(04).
003400     10  WK-C-TODAY-MM            PIC 9(02).
003500     10  WK-C-TODAY-DD            PIC 9(02).
003600 05  WK-C-TODAY-TIM               PIC 9(08).
003700*
003800 05  WK-N-BATCH-EXIT-CD           PIC S9(02) COMP-3.
003900     88  WK-N-EXIT-PASS               VALUE 0.
004000     88  WK-N-EXIT-FAIL                VALUE 2.
004100     88  WK-N-EXIT-INPUT-ERROR         VALUE 3.
004200     88  WK-N-EXIT-PROCESSING-ERROR    VALUE 4.
004300*
004400 05  WK-C-RUN-STATUS              PIC X(08).
004500     88  WK-C-STATUS-PASS             VALUE "PASS".
004600     88  WK-C-STATUS-FAIL             VALUE "FAIL".
004700     88  WK-C-STATUS-INPUT-ERR        VALUE "INPUTERR".
004800     88  WK-C-STATUS-PROC-ERR         VALUE "PROCERR".
004900*
005000 05  WK-C-ERROR-CD                PIC X(30) VALUE SPACES.
005100 05  WK-C-ERROR-DETAIL            PIC X(60) VALUE SPACES.
005200*
005300 05  FILLER                       PIC X(10) VALUE SPACES.
