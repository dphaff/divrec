000100*****************************************************************
000200* DVSUM - RUN SUMMARY - OUTPUT RECORD
000300*         WRITTEN AT RUN START, REWRITTEN AT RUN END
000400*****************************************************************
000500* I-O FORMAT: DVSUMR   FROM FILE DVRSUM   OF LIBRARY DIVLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DVR0007 03/04/1991 RWK    - INITIAL VERSION
001000* DVR0304 14/03/2003 PJT    - ADD WK-EXIT-CD SO OPERATIONS CAN
001100*                             READ THE SUMMARY WITHOUT WAITING ON
001200*                             THE JOBLOG RETURN CODE
001300*****************************************************************
001400 05  DVSUM-LINE                   PIC X(140).
001500*                                 BUILT DELIMITED OUTPUT LINE
001600*
001700 05  DVSUM-WORK-FIELDS REDEFINES DVSUM-LINE.
001800     10  DVSUM-RUNID              PIC X(40).
001900     10  DVSUM-ISIN               PIC X(12).
002000     10  DVSUM-RECDTE             PIC X(10).
002100     10  DVSUM-PAYDTE             PIC X(10).
002200     10  DVSUM-RATE               PIC S9(05)V9(06) COMP-3.
002300     10  DVSUM-STATUS             PIC X(08).
002400     10  DVSUM-EXITCD             PIC S9(02) COMP-3.
002500*
002600* DVR0304 - RUN-KEY OVERLAY, LETS Z000-END-PROGRAM-ROUTINE LOG THE
002700*           ISIN/RECORD-DATE/PAY-DATE KEY TO SYSOUT IN ONE MOVE
002800 05  DVSUM-KEY-PAIR REDEFINES DVSUM-WORK-FIELDS.
002900     10  FILLER                   PIC X(40).
003000     10  DVSUM-KEY-COMBO          PIC X(32).
003100*
003200 05  DVSUM-RATE-ED                PIC -(05)9.999999.
