000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DVRVCRS.
000500 AUTHOR.         R W KELSO.
000600 INSTALLATION.   DIVLIB.
000700 DATE-WRITTEN.   03 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THE THREE-
001200*               ROW CREST CUSTODY SNAPSHOT FOR A DIVIDEND EVENT.
001300*               DVRDRV1 CALLS THIS ROUTINE ONCE, AFTER ALL THREE
001400*               ROWS HAVE BEEN READ INTO WK-C-VCRS-ROW.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* DVR0017 03/04/1991 RWK    - INITIAL VERSION
002000* DVR0096 22/09/1993 RWK    - DUPLICATE-BUCKET-ROW CHECK ADDED
002100* DVR0165 08/02/1996 LMH    - RATE-CONSISTENCY CHECK ADDED - THE
002200*                             CREST FEED ONCE CARRIED THREE
002300*                             DIFFERENT RATES AND THE RUN STILL
002400*                             PASSED RECONCILIATION BY ACCIDENT
002500* DVR0249 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
002600* DVR0351 20/09/2007 KDS    - THE RATE NEGATIVITY TEST WAS
002700*                             CODED AGAINST THE UNSIGNED
002800*                             OVERLAY WK-C-VCRS-RATE-U, WHICH
002900*                             CAN NEVER COME BACK NEGATIVE, SO
003000*                             BAD_RATE WAS NEVER RAISED HERE.
003100*                             TEST NOW AGAINST THE SIGNED FIELD,
003200*                             SAME AS THE SHARES/CASH CHECKS
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM DVRVCRS **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01    WK-C-COMMON.
006300 COPY DVCMWS.
006400
006500 01  WK-N-DUP-SUB                PIC S9(04) COMP.
006600 01  WK-N-PRIOR-MAX              PIC S9(04) COMP.
006700 01  WK-C-FIRST-RATE             PIC S9(05)V9(06).
006800
006900*****************
007000 LINKAGE SECTION.
007100*****************
007200 COPY DVCRSLK.
007300 EJECT
007400********************************************
007500 PROCEDURE DIVISION USING WK-C-VCRS-RECORD.
007600********************************************
007700 MAIN-MODULE.
007800     PERFORM A000-PROCESS-CALLED-ROUTINE
007900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008000     EXIT PROGRAM.
008100
008200 EJECT
008300*---------------------------------------------------------------*
008400* A000 - RUN THE FOUR SNAPSHOT CHECKS IN SPEC ORDER, FIRST
008500*        FAILURE WINS.
008600*---------------------------------------------------------------*
008700 A000-PROCESS-CALLED-ROUTINE.
008800     MOVE    SPACES                  TO    WK-C-VCRS-OUTPUT.
008900     MOVE    ZERO                    TO    WK-C-VCRS-ERROR-ROW.
009000
009100     PERFORM B100-CHECK-SINGLE-ISIN
009200        THRU B100-CHECK-SINGLE-ISIN-EX.
009300     IF      WK-C-VCRS-ERROR-CD NOT = SPACES
009400             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009500
009600     PERFORM B200-CHECK-EACH-ROW
009700        THRU B200-CHECK-EACH-ROW-EX
009800             VARYING WK-X-VCRS-IX FROM 1 BY 1
009900             UNTIL WK-X-VCRS-IX GREATER THAN 3
010000                OR WK-C-VCRS-ERROR-CD NOT = SPACES.
010100     IF      WK-C-VCRS-ERROR-CD NOT = SPACES
010200             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010300
010400     PERFORM B300-CHECK-BUCKET-SET
010500        THRU B300-CHECK-BUCKET-SET-EX.
010600     IF      WK-C-VCRS-ERROR-CD NOT = SPACES
010700             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010800
010900     PERFORM B400-CHECK-RATE-CONSISTENCY
011000        THRU B400-CHECK-RATE-CONSISTENCY-EX.
011100
011200 A099-PROCESS-CALLED-ROUTINE-EX.
011300     EXIT.
011400 EJECT
011500*---------------------------------------------------------------*
011600* B100 - ALL THREE ROWS MUST CARRY THE SAME ISIN.
011700*---------------------------------------------------------------*
011800 B100-CHECK-SINGLE-ISIN.
011900     IF      WK-C-VCRS-ISIN (1) NOT = WK-C-VCRS-ISIN (2)
012000        OR   WK-C-VCRS-ISIN (1) NOT = WK-C-VCRS-ISIN (3)
012100             MOVE "MULTI_ISIN_CREST"  TO    WK-C-VCRS-ERROR-CD.
012200
012300 B100-CHECK-SINGLE-ISIN-EX.
012400     EXIT.
012500*---------------------------------------------------------------*
012600* B200 - PER-ROW CHECKS - BUCKET VALID, BUCKET NOT REPEATED,
012700*        SHARES/RATE/CASH NOT NEGATIVE.  DVR0096.
012800*---------------------------------------------------------------*
012900 B200-CHECK-EACH-ROW.
013000     IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "ISA "
013100             MOVE "Y"                TO    WK-C-VCRS-ISA-FOUND
013200     ELSE
013300     IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "SIPP"
013400             MOVE "Y"                TO    WK-C-VCRS-SIPP-FOUND
013500     ELSE
013600     IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "GIA "
013700             MOVE "Y"                TO    WK-C-VCRS-GIA-FOUND
013800     ELSE
013900             MOVE "BAD_BUCKET"       TO    WK-C-VCRS-ERROR-CD
014000             MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
014100             GO TO B200-CHECK-EACH-ROW-EX.
014200
014300     PERFORM B210-CHECK-BUCKET-NOT-REPEATED
014400        THRU B210-CHECK-BUCKET-NOT-REPEATED-EX.
014500     IF      WK-C-VCRS-ERROR-CD NOT = SPACES
014600             GO TO B200-CHECK-EACH-ROW-EX.
014700
014800     IF      WK-C-VCRS-SHARES (WK-X-VCRS-IX) < 0
014900             MOVE "BAD_SHARES"       TO    WK-C-VCRS-ERROR-CD
015000             MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
015100             GO TO B200-CHECK-EACH-ROW-EX.
015200
015300     IF      WK-C-VCRS-RATE (WK-X-VCRS-IX) < 0
015400             MOVE "BAD_RATE"         TO    WK-C-VCRS-ERROR-CD
015500             MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
015600             GO TO B200-CHECK-EACH-ROW-EX.
015700
015800     IF      WK-C-VCRS-CASH (WK-X-VCRS-IX) < 0
015900             MOVE "BAD_CASH"         TO    WK-C-VCRS-ERROR-CD
016000             MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW.
016100
016200 B200-CHECK-EACH-ROW-EX.
016300     EXIT.
016400*---------------------------------------------------------------*
016500* B210 - THE (ISIN, BUCKET) PAIR MUST NOT REPEAT ACROSS ROWS
016600*        ALREADY SEEN.
016700*---------------------------------------------------------------*
016800 B210-CHECK-BUCKET-NOT-REPEATED.
016900     IF      WK-X-VCRS-IX NOT GREATER THAN 1
017000             GO TO B210-CHECK-BUCKET-NOT-REPEATED-EX.
017100
017200     SET     WK-N-PRIOR-MAX          TO    WK-X-VCRS-IX.
017300     SUBTRACT 1 FROM WK-N-PRIOR-MAX.
017400
017500     PERFORM B220-COMPARE-ONE-PRIOR-ROW
017600        THRU B220-COMPARE-ONE-PRIOR-ROW-EX
017700             VARYING WK-N-DUP-SUB FROM 1 BY 1
017800             UNTIL WK-N-DUP-SUB GREATER THAN WK-N-PRIOR-MAX
017900                OR WK-C-VCRS-ERROR-CD NOT = SPACES.
018000
018100 B210-CHECK-BUCKET-NOT-REPEATED-EX.
018200     EXIT.
018300
018400 B220-COMPARE-ONE-PRIOR-ROW.
018500     IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX)
018600                    = WK-C-VCRS-BUCKET (WK-N-DUP-SUB)
018700             MOVE "DUPLICATE_BUCKET_ROW" TO WK-C-VCRS-ERROR-CD
018800             MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW.
018900
019000 B220-COMPARE-ONE-PRIOR-ROW-EX.
019100     EXIT.
019200 EJECT
019300*---------------------------------------------------------------*
019400* B300 - THE SET OF BUCKETS PRESENT MUST BE EXACTLY ISA/SIPP/GIA.
019500*---------------------------------------------------------------*
019600 B300-CHECK-BUCKET-SET.
019700     IF      WK-C-VCRS-FOUND-3 NOT = "YYY"
019800             MOVE "MISSING_BUCKET"   TO    WK-C-VCRS-ERROR-CD.
019900
020000 B300-CHECK-BUCKET-SET-EX.
020100     EXIT.
020200*---------------------------------------------------------------*
020300* B400 - THE DECLARED RATE MUST BE IDENTICAL ON ALL THREE ROWS.
020400*        DVR0165.
020500*---------------------------------------------------------------*
020600 B400-CHECK-RATE-CONSISTENCY.
020700     MOVE    WK-C-VCRS-RATE (1)       TO    WK-C-FIRST-RATE.
020800     IF      WK-C-FIRST-RATE NOT = WK-C-VCRS-RATE (2)
020900        OR   WK-C-FIRST-RATE NOT = WK-C-VCRS-RATE (3)
021000             MOVE "RATE_MISMATCH_ACROSS_BUCKETS"
021100                                      TO    WK-C-VCRS-ERROR-CD.
021200
021300 B400-CHECK-RATE-CONSISTENCY-EX.
021400     EXIT.
021500
021600******************************************************************
021700************** END OF PROGRAM SOURCE -  DVRVCRS ****************
021800******************************************************************
