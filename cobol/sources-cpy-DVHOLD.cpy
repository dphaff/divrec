000100*****************************************************************
000200* DVHOLD - INTERNAL CLIENT HOLDING RECORD (DIV/REC BATCH)
000300*          ONE ROW PER CLIENT/PRODUCT POSITION AT RECORD DATE
000400*****************************************************************
000500* I-O FORMAT: DVHOLDR  FROM FILE DVRIHLD  OF LIBRARY DIVLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DVR0002 03/04/1991 RWK    - INITIAL VERSION
001000* DVR0091 22/09/1993 RWK    - ADD DVHOLD-CRESTBKT DERIVED FIELD,
001100*                             POPULATED BY DVRVHLD, NOT ON INPUT
001200* DVR0301 14/03/2003 PJT    - HOLD PRODCD/SHARES AS ALPHANUMERIC
001300*                             ON THE WIRE - NON-NUMERIC INPUT IS
001400*                             A VALIDATION CASE, NOT A READ ABEND
001500*****************************************************************
001600 05  DVHOLD-RECORD                PIC X(60).
001700*
001800 05  DVHOLDR REDEFINES DVHOLD-RECORD.
001900     10  DVHOLD-ISIN              PIC X(12).
002000*                                 SECURITY IDENTIFIER
002100     10  DVHOLD-RECDTE            PIC X(10).
002200*                                 RECORD DATE  CCYY-MM-DD
002300     10  DVHOLD-CLINO             PIC X(08).
002400*                                 CLIENT NUMBER - 8 NUMERIC DIGITS
002500     10  DVHOLD-PRODCD-X          PIC X(02).
002600*                                 PRODUCT CODE AS RECEIVED
002700     10  DVHOLD-ACCTNO            PIC X(10).
002800*                                 CLIENT NO + PRODUCT CODE
002900     10  DVHOLD-SHARES-X          PIC X(09).
003000*                                 WHOLE SHARES AS RECEIVED
003100     10  DVHOLD-CRESTBKT          PIC X(04).
003200*                                 DERIVED BUCKET - ISA/SIPP/GIA
003300*                                 NOT PRESENT ON INPUT FILE
003400     10  FILLER                   PIC X(05).
003500*
003600* DVR0301 - NUMERIC OVERLAY, VALID ONLY AFTER DVHOLD-PRODCD-X /
003700*           DVHOLD-SHARES-X HAVE TESTED "NUMERIC" IN DVRDRV1
003800*           PARAGRAPH A220-EDIT-INTERNAL-FIELDS
003900 05  DVHOLD-NUM-VIEW REDEFINES DVHOLD-RECORD.
004000     10  FILLER                   PIC X(30).
004100     10  DVHOLD-PRODCD-N          PIC 9(02).
004200     10  FILLER                   PIC X(10).
004300     10  DVHOLD-SHARES-N          PIC 9(09).
004400     10  FILLER                   PIC X(09).
