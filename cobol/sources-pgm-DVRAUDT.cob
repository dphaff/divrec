000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DVRAUDT.
000500 AUTHOR.         R W KELSO.
000600 INSTALLATION.   DIVLIB.
000700 DATE-WRITTEN.   03 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPEND ONE EVENT LINE
001200*               TO THE DIV/REC RUN AUDIT LOG.  EVERY DIV/REC
001300*               PROGRAM CALLS THIS ROUTINE AT THE START AND END
001400*               OF ITS OWN RUN, AND WHENEVER IT DETECTS AN INPUT
001500*               OR PROCESSING ERROR.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* DVR0008 03/04/1991 RWK    - INITIAL VERSION
002100* DVR0041 11/11/1991 RWK    - EXTEND-MODE OPEN ADDED SO REPEAT
002200*                             CALLS IN THE SAME RUN DO NOT
002300*                             TRUNCATE THE EARLIER EVENT LINES
002400* DVR0163 08/02/1996 LMH    - DETAILS FIELD WIDENED FROM 40 TO 60
002500*                             SO THE RECONCILIATION TOTALS CAN BE
002600*                             CARRIED IN THE INPUT_ERROR EVENT
002700* DVR0246 27/06/1999 LMH    - Y2K - TIMESTAMP CENTURY MADE
002800*                             EXPLICIT, WAS 2-DIGIT YEAR
002900* DVR0306 14/03/2003 PJT    - ABEND MESSAGE NOW SHOWS THE FIRST
003000*                             CHARACTER OF THE EVENT NAME SO
003100*                             OPERATIONS CAN TELL A BAD CALL FROM
003200*                             A GENUINE FILE ERROR AT A GLANCE
003300* DVR0350 20/09/2007 KDS    - DVR0306'S FIRST-CHARACTER OVERLAY
003400*                             WAS BEING STRUNG IN FRONT OF THE
003500*                             FULL EVENT NAME, NOT JUST TESTED,
003600*                             SO EVERY LOGGED EVENT CAME OUT WITH
003700*                             ITS FIRST LETTER DOUBLED, E.G.
003800*                             "RRUN_STARTED".  OVERLAY DROPPED
003900*                             FROM THE STRING - DVAUDR-EVENT
004000*                             ALREADY CARRIES THE FULL NAME
004100* DVR0353 21/09/2007 KDS    - DVAUDR-TS-CCYY/MM/DD/TIME/EVENT ALL
004200*                             REDEFINE DVAUDR-LINE, SO STRINGING
004300*                             THEM STRAIGHT INTO DVAUDR-LINE LET
004400*                             EACH "-"/" "/" | " LITERAL CLOBBER
004500*                             THE FRONT OF THE NEXT SENDING FIELD
004600*                             BEFORE IT WAS READ.  THE WHOLE
004700*                             AUDIT TRAIL WAS GARBLED PAST THE
004800*                             FIRST FOUR BYTES.  STRING NOW
004900*                             BUILDS INTO A SCRATCH AREA AND THE
005000*                             SCRATCH AREA IS MOVED TO THE LINE
005100*----------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                   UPSI-0 IS UPSI-SWITCH-0
006100                     ON  STATUS IS U0-ON
006200                     OFF STATUS IS U0-OFF.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT DVRAUDT ASSIGN TO DATABASE-DVRAUDT
006700            ORGANIZATION      IS SEQUENTIAL
006800            ACCESS MODE       IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  DVRAUDT
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS DVAUDT-REC.
008000 01  DVAUDT-REC.
008100     COPY DVAUDR.
008200
008300*************************
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                          PIC X(24)        VALUE
008700     "** PROGRAM DVRAUDT **".
008800
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000 01    WK-C-COMMON.
009100 COPY DVCMWS.
009200
009300* DVR0246 - ACCEPT GIVES A 2-DIGIT YEAR, SO THE CENTURY IS ADDED
009400*           BY HAND BEFORE THE VALUE GOES INTO THE CCYY FORM OF
009500*           WK-C-TODAY-DTE
009600 01  WK-C-ACCEPT-YMD                 PIC 9(06).
009700 01  WK-C-ACCEPT-YMD-R  REDEFINES WK-C-ACCEPT-YMD.
009800     05  WK-C-ACCEPT-YY               PIC 9(02).
009900     05  WK-C-ACCEPT-MM               PIC 9(02).
010000     05  WK-C-ACCEPT-DD               PIC 9(02).
010100
010200* DVR0353 - SCRATCH AREA FOR THE AUDIT LINE BUILDER.  DVAUDR-
010300*           TS-CCYY/MM/DD/TIME/EVENT ALL REDEFINE DVAUDR-LINE,
010400*           SO THE STRING MUST LAND HERE FIRST, THEN GET MOVED
010500*           ACROSS ONCE THE WHOLE LINE IS ASSEMBLED.
010600 01  WK-C-VAUD-SCRATCH               PIC X(140).
010700
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100 COPY DVAUDLK.
011200 EJECT
011300********************************************
011400 PROCEDURE DIVISION USING WK-C-VAUD-RECORD.
011500********************************************
011600 MAIN-MODULE.
011700     PERFORM A000-PROCESS-CALLED-ROUTINE
011800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011900     PERFORM Z000-END-PROGRAM-ROUTINE
012000        THRU Z999-END-PROGRAM-ROUTINE-EX.
012100     EXIT PROGRAM.
012200
012300*---------------------------------------------------------------*
012400* A000 - OPEN THE AUDIT LOG IN EXTEND MODE, BUILD THE EVENT LINE
012500*        FROM THE CURRENT DATE/TIME AND THE CALLER'S PARAMETERS,
012600*        AND WRITE IT.  DVR0041.
012700*---------------------------------------------------------------*
012800 A000-PROCESS-CALLED-ROUTINE.
012900     MOVE    SPACES                  TO    WK-C-VAUD-ERROR-CD.
013000     OPEN EXTEND DVRAUDT.
013100     IF  NOT WK-C-SUCCESSFUL
013200         DISPLAY "DVRAUDT - OPEN FILE ERROR - DVRAUDT"
013300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013400         MOVE    "DVR-9041"          TO    WK-C-VAUD-ERROR-CD
013500         GO TO Y900-ABNORMAL-TERMINATION.
013600
013700     ACCEPT   WK-C-ACCEPT-YMD          FROM DATE.
013800     ACCEPT   WK-C-TODAY-TIM           FROM TIME.
013900     COMPUTE WK-C-TODAY-CCYY  = 2000 + WK-C-ACCEPT-YY.
014000     MOVE    WK-C-ACCEPT-MM           TO    WK-C-TODAY-MM.
014100     MOVE    WK-C-ACCEPT-DD           TO    WK-C-TODAY-DD.
014200
014300     MOVE    SPACES                  TO    DVAUDT-REC.
014400     MOVE    WK-C-TODAY-CCYY          TO    DVAUDR-TS-CCYY.
014500     MOVE    WK-C-TODAY-MM            TO    DVAUDR-TS-MM.
014600     MOVE    WK-C-TODAY-DD            TO    DVAUDR-TS-DD.
014700     MOVE    WK-C-VAUD-EVENT          TO    DVAUDR-EVENT.
014800     MOVE    WK-C-VAUD-DETAILS        TO    DVAUDR-DETAILS.
014900
015000     PERFORM B100-BUILD-AUDIT-LINE
015100        THRU B199-BUILD-AUDIT-LINE-EX.
015200
015300     WRITE   DVAUDT-REC.
015400     IF  NOT WK-C-SUCCESSFUL
015500         DISPLAY "DVRAUDT - WRITE ERROR - DVRAUDT"
015600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700         MOVE    "DVR-9042"          TO    WK-C-VAUD-ERROR-CD
015800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015900
016000 A099-PROCESS-CALLED-ROUTINE-EX.
016100     EXIT.
016200*---------------------------------------------------------------*
016300* B100 - BUILD THE PIPE-DELIMITED SYSOUT-STYLE LINE.  DVR0163
016400*        WIDENED THE DETAILS FIELD.  DVR0350 - THE EVENT NAME IS
016500*        WRITTEN ONCE, FROM DVAUDR-EVENT; WK-C-VAUD-EVENT-CHAR1
016600*        IS FOR TESTING THE FIRST BYTE, NOT FOR CONCATENATING.
016700*        DVR0353 - THE STRING BUILDS INTO WK-C-VAUD-SCRATCH, NOT
016800*        DIRECTLY INTO DVAUDR-LINE, WHICH DVAUDR-TS-CCYY/MM/DD/
016900*        TIME/EVENT ALL REDEFINE.
017000*---------------------------------------------------------------*
017100 B100-BUILD-AUDIT-LINE.
017200     MOVE    SPACES                  TO    WK-C-VAUD-SCRATCH.
017300     STRING  DVAUDR-TS-CCYY  "-" DVAUDR-TS-MM "-" DVAUDR-TS-DD
017400             " " DVAUDR-TS-TIME
017500             " | " DVAUDR-EVENT
017600             " | " DVAUDR-DETAILS
017700             DELIMITED BY SIZE
017800             INTO WK-C-VAUD-SCRATCH.
017900     MOVE    WK-C-VAUD-SCRATCH       TO    DVAUDR-LINE.
018000
018100 B199-BUILD-AUDIT-LINE-EX.
018200     EXIT.
018300*---------------------------------------------------------------*
018400*                   PROGRAM SUBROUTINE                         *
018500*---------------------------------------------------------------*
018600 Y900-ABNORMAL-TERMINATION.
018700     PERFORM Z000-END-PROGRAM-ROUTINE.
018800     EXIT PROGRAM.
018900
019000 Z000-END-PROGRAM-ROUTINE.
019100     CLOSE DVRAUDT.
019200     IF  NOT WK-C-SUCCESSFUL
019300         DISPLAY "DVRAUDT - CLOSE FILE ERROR - DVRAUDT"
019400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019500
019600 Z999-END-PROGRAM-ROUTINE-EX.
019700     EXIT.
019800
019900******************************************************************
020000************** END OF PROGRAM SOURCE -  DVRAUDT ****************
020100******************************************************************
