000100*****************************************************************
000200* DVPRMLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRPARM"
000300*           RETURNS THE ONE RUN-PARAMETER RECORD TO DVRDRV1
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* DVR0014 03/04/1991 RWK    - INITIAL VERSION
000800* DVR0161 08/02/1996 LMH    - RUN-ID MADE OPTIONAL, SEE DVPARM
000900*****************************************************************
001000 01  WK-C-VPRM-RECORD.
001100     05  WK-C-VPRM-OUTPUT.
001200         10  WK-C-VPRM-ISIN           PIC X(12).
001300         10  WK-C-VPRM-RECDTE         PIC X(10).
001400         10  WK-C-VPRM-PAYDTE         PIC X(10).
001500         10  WK-C-VPRM-RATE-X         PIC X(11).
001600         10  WK-C-VPRM-RATE-N REDEFINES WK-C-VPRM-RATE-X
001700                                      PIC S9(05)V9(06).
001800         10  WK-C-VPRM-RUNID          PIC X(40).
001900         10  WK-C-VPRM-ERROR-CD       PIC X(30).
002000         10  WK-C-VPRM-FILE           PIC X(08).
002100         10  WK-C-VPRM-MODE           PIC X(07).
002200         10  WK-C-VPRM-KEY            PIC X(20).
002300         10  WK-C-VPRM-FS             PIC X(02).
002400*
002500* DVR0014 - FILE/MODE COMBO OVERLAY FOR THE Y900-ABNORMAL-
002600*           TERMINATION SYSOUT LINE, SAME IDIOM AS XPARA
002700     05  WK-C-VPRM-FILEMODE REDEFINES WK-C-VPRM-OUTPUT.
002800         10  FILLER                   PIC X(113).
002900         10  WK-C-VPRM-FILEMODE-COMBO PIC X(15).
003000         10  FILLER                   PIC X(22).
003100*
003200* DVR0161 - KEY/FILE-STATUS COMBO OVERLAY FOR THE SAME SYSOUT LINE
003300     05  WK-C-VPRM-KEYFS REDEFINES WK-C-VPRM-OUTPUT.
003400         10  FILLER                   PIC X(128).
003500         10  WK-C-VPRM-KEYFS-COMBO    PIC X(22).
