000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DVRCALC.
000500 AUTHOR.         R W KELSO.
000600 INSTALLATION.   DIVLIB.
000700 DATE-WRITTEN.   03 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE ONE HOLDING'S
001200*               CASH ENTITLEMENT.  DVRDRV1 CALLS THIS ROUTINE
001300*               ONCE FOR EVERY VALIDATED HOLDING.
001400*
001500*================================================================
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* DVR0018 03/04/1991 RWK    - INITIAL VERSION
001900* DVR0101 22/09/1993 RWK    - RATE WIDENED TO 6 DECIMAL PLACES TO
002000*                             MATCH THE CREST FEED
002100* DVR0250 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
002200* DVR0309 14/03/2003 PJT    - ROUNDED CLAUSE CONFIRMED AS HALF-UP
002300*                             ON THIS MACHINE'S COMPILER DEFAULT -
002400*                             NOTED HERE AFTER AN AUDIT QUERY
002500*----------------------------------------------------------------*
002600 EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003400                   UPSI-0 IS UPSI-SWITCH-0
003500                     ON  STATUS IS U0-ON
003600                     OFF STATUS IS U0-OFF.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100***************
004200 DATA DIVISION.
004300***************
004400 FILE SECTION.
004500**************
004600
004700*************************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM DVRCALC **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01    WK-C-COMMON.
005500 COPY DVCMWS.
005600
005700*****************
005800 LINKAGE SECTION.
005900*****************
006000 COPY DVCLCLK.
006100 EJECT
006200********************************************
006300 PROCEDURE DIVISION USING WK-C-VCLC-RECORD.
006400********************************************
006500 MAIN-MODULE.
006600     PERFORM A100-COMPUTE-ENTITLEMENT
006700        THRU A199-COMPUTE-ENTITLEMENT-EX.
006800     EXIT PROGRAM.
006900
007000 EJECT
007100*---------------------------------------------------------------*
007200* A100 - RAW-CASH = SHARES TIMES RATE, EXACT.  CASH-CREDITED IS
007300*        THE ONLY ROUNDING STEP - HALF-UP TO 2 DECIMAL PLACES.
007400*        U6.  DVR0309 - THE ROUNDED PHRASE ON THIS COMPILER
007500*        ROUNDS 0.005 AWAY FROM ZERO, WHICH IS THE HALF-UP RULE
007600*        THE RECON DESK ASKED FOR.
007700*---------------------------------------------------------------*
007800 A100-COMPUTE-ENTITLEMENT.
007900     COMPUTE WK-C-VCLC-RAWCASH ROUNDED =
008000             WK-C-VCLC-SHARES * WK-C-VCLC-RATE.
008100
008200     COMPUTE WK-C-VCLC-CASH ROUNDED = WK-C-VCLC-RAWCASH.
008300
008400 A199-COMPUTE-ENTITLEMENT-EX.
008500     EXIT.
008600
008700******************************************************************
008800************** END OF PROGRAM SOURCE -  DVRCALC ****************
008900******************************************************************
