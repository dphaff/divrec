000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DVRDRV1.
000500 AUTHOR.         R W KELSO.
000600 INSTALLATION.   DIVLIB.
000700 DATE-WRITTEN.   03 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN DRIVER FOR THE DIVIDEND RECEIVABLE BATCH
001200*               SUITE.  READS THE RUN PARAMETER CARD, VALIDATES
001300*               THE INTERNAL HOLDINGS EXTRACT AND THE CREST
001400*               SNAPSHOT, CALCULATES ENTITLEMENT, RECONCILES
001500*               EACH TAX WRAPPER BUCKET IN ISA/SIPP/GIA ORDER
001600*               AND WRITES THE CREDIT FILE OR THE BREAK REPORT
001700*               ACCORDINGLY.  ALWAYS WRITES THE RECONCILIATION
001800*               REPORT, THE AUDIT LOG AND THE RUN SUMMARY.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* DVR0001 03/04/1991 RWK    - INITIAL VERSION
002400* DVR0037 19/11/1992 RWK    - ADD DUPLICATE-KEY TABLE PASSED TO
002500*                             DVRVHLD BY REFERENCE
002600* DVR0094 22/09/1993 RWK    - SAME - RAISE TABLE FROM 999 TO
002700*                             9999 ROWS ALONGSIDE DVHLDLK
002800* DVR0159 08/02/1996 LMH    - ADD POST-RESIDUAL RECONCILIATION
002900*                             COLUMNS AFTER THE PENNY-TOLERANCE
003000*                             CHANGE TO DVRRECN
003100* DVR0161 08/02/1996 LMH    - RUN-ID NOW OPTIONAL, DEFAULTED BY
003200*                             DVRPARM WHEN THE CARD LEAVES IT
003300*                             BLANK
003400* DVR0244 27/06/1999 LMH    - YEAR 2000 - RUN SUMMARY KEY DATES
003500*                             NOW HELD CCYY-MM-DD THROUGHOUT,
003600*                             WAS YY-MM-DD ON THE OLD CARD LAYOUT
003700* DVR0246 27/06/1999 LMH    - Y2K REVIEW OF AUDIT LOG CALLS - NO
003800*                             FURTHER CHANGE REQUIRED
003900* DVR0301 14/03/2003 PJT    - RECAST AS A CALLING DRIVER OVER
004000*                             SIX SUBPROGRAMS (DVRPARM, DVRVHLD,
004100*                             DVRVCRS, DVRCALC, DVRRECN, DVRAUDT)
004200*                             IN PLACE OF THE OLD MONOLITHIC
004300*                             DVRDRV1 PROGRAM.  BATCH EXIT CODE
004400*                             AND RUN STATUS MOVED TO DVCMWS SO
004500*                             ALL SIX SHARE ONE SET OF 88-LEVELS
004600* DVR0302 14/03/2003 PJT    - CREDIT LINE RUN-ID WIDENED TO 40
004700*                             BYTES, SEE DVCRLN
004800* DVR0303 14/03/2003 PJT    - RECONCILIATION REPORT NOW CARRIES
004900*                             RUN-LEVEL PASS/FAIL ON EVERY ROW
005000* DVR0304 14/03/2003 PJT    - RUN SUMMARY NOW CARRIES THE BATCH
005100*                             EXIT CODE ALONGSIDE THE STATUS TEXT
005200* DVR0341 11/09/2007 KDS    - HOUSE ROUNDING LINES NOW WRITTEN TO
005300*                             THE CREDIT FILE INSTEAD OF A
005400*                             SEPARATE SUSPENSE REPORT, SEE
005500*                             D100-WRITE-CREDIT-FILE
005600* DVR0347 19/09/2007 KDS    - DVRRECR WAS OPENED UP FRONT IN
005700*                             A000, SO AN INPUT-ERROR RUN STILL
005800*                             CREATED THE RECON REPORT WITH
005900*                             NOTHING WRITTEN TO IT.  OPEN MOVED
006000*                             TO D200, SAME AS DVRCRLN/DVRBRK
006100* DVR0348 19/09/2007 KDS    - Y900 NOW LOGS PROCESSING_ERROR, NOT
006200*                             INPUT_ERROR - AN ABEND ON A FILE
006300*                             OPEN/READ/WRITE IS A TECHNICAL
006400*                             FAILURE, NOT A BAD CARD
006500* DVR0352 21/09/2007 KDS    - D130/D210/D310/D400 WERE STRINGING
006600*                             DVCRLN-/DVRECR-/DVBRK-/DVSUM- FIELDS
006700*                             INTO THEIR OWN LINE, AND THOSE
006800*                             FIELDS REDEFINE THE LINE THEY WERE
006900*                             BEING STRUNG INTO.  THE " | "
007000*                             LITERAL WRITTEN AFTER EACH FIELD
007100*                             CLOBBERED THE FRONT OF THE NEXT
007200*                             FIELD BEFORE IT WAS READ, SO EVERY
007300*                             LINE PAST THE RUN-ID CAME OUT
007400*                             GARBLED.  ALL FOUR NOW STRING INTO
007500*                             A SCRATCH AREA THAT DOES NOT
007600*                             OVERLAP ANY SOURCE FIELD, THEN MOVE
007700*                             THE SCRATCH AREA TO THE LINE
007800*----------------------------------------------------------------*
007900 EJECT
008000**********************
008100 ENVIRONMENT DIVISION.
008200**********************
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-AS400.
008500 OBJECT-COMPUTER.  IBM-AS400.
008600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008700                   UPSI-0 IS UPSI-SWITCH-0
008800                     ON  STATUS IS U0-ON
008900                     OFF STATUS IS U0-OFF.
009000*
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT DVRIHLD ASSIGN TO DATABASE-DVRIHLD
009400            ORGANIZATION      IS SEQUENTIAL
009500            ACCESS MODE       IS SEQUENTIAL
009600            FILE STATUS       IS WK-C-FILE-STATUS.
009700*
009800     SELECT DVRCRST ASSIGN TO DATABASE-DVRCRST
009900            ORGANIZATION      IS SEQUENTIAL
010000            ACCESS MODE       IS SEQUENTIAL
010100            FILE STATUS       IS WK-C-FILE-STATUS.
010200*
010300     SELECT DVRCRLN ASSIGN TO DATABASE-DVRCRLN
010400            ORGANIZATION      IS SEQUENTIAL
010500            ACCESS MODE       IS SEQUENTIAL
010600            FILE STATUS       IS WK-C-FILE-STATUS.
010700*
010800     SELECT DVRRECR ASSIGN TO DATABASE-DVRRECR
010900            ORGANIZATION      IS SEQUENTIAL
011000            ACCESS MODE       IS SEQUENTIAL
011100            FILE STATUS       IS WK-C-FILE-STATUS.
011200*
011300     SELECT DVRBRK  ASSIGN TO DATABASE-DVRBRK
011400            ORGANIZATION      IS SEQUENTIAL
011500            ACCESS MODE       IS SEQUENTIAL
011600            FILE STATUS       IS WK-C-FILE-STATUS.
011700*
011800     SELECT DVRSUM  ASSIGN TO DATABASE-DVRSUM
011900            ORGANIZATION      IS SEQUENTIAL
012000            ACCESS MODE       IS SEQUENTIAL
012100            FILE STATUS       IS WK-C-FILE-STATUS.
012200*
012300 EJECT
012400***************
012500 DATA DIVISION.
012600***************
012700 FILE SECTION.
012800**************
012900 FD  DVRIHLD
013000     LABEL RECORDS ARE OMITTED
013100     DATA RECORD IS DVIHLD-REC.
013200 01  DVIHLD-REC.
013300     COPY DVHOLD.
013400*
013500 FD  DVRCRST
013600     LABEL RECORDS ARE OMITTED
013700     DATA RECORD IS DVCRST-REC.
013800 01  DVCRST-REC.
013900     COPY DVCREST.
014000*
014100 FD  DVRCRLN
014200     LABEL RECORDS ARE OMITTED
014300     DATA RECORD IS DVCRLN-REC.
014400 01  DVCRLN-REC.
014500     COPY DVCRLN.
014600*
014700 FD  DVRRECR
014800     LABEL RECORDS ARE OMITTED
014900     DATA RECORD IS DVRECR-REC.
015000 01  DVRECR-REC.
015100     COPY DVRECR.
015200*
015300 FD  DVRBRK
015400     LABEL RECORDS ARE OMITTED
015500     DATA RECORD IS DVBRK-REC.
015600 01  DVBRK-REC.
015700     COPY DVBRK.
015800*
015900 FD  DVRSUM
016000     LABEL RECORDS ARE OMITTED
016100     DATA RECORD IS DVSUM-REC.
016200 01  DVSUM-REC.
016300     COPY DVSUM.
016400*
016500*************************
016600 WORKING-STORAGE SECTION.
016700*************************
016800 01  FILLER                          PIC X(24)        VALUE
016900     "** PROGRAM DVRDRV1 **".
017000*
017100* ------------------ PROGRAM WORKING STORAGE -------------------*
017200 01    WK-C-COMMON.
017300 COPY DVCMWS.
017400*
017500* DVR0301 - ONE COPY OF EACH SUBPROGRAM'S OWN LINKAGE-SHAPED
017600*           PARAMETER BLOCK, HELD HERE SO DVRDRV1 OWNS THE
017700*           ACTUAL STORAGE PASSED BY REFERENCE ON EVERY CALL.
017800 COPY DVHLDLK.
017900 COPY DVCRSLK.
018000 COPY DVCLCLK.
018100 COPY DVRCNLK.
018200 COPY DVPRMLK.
018300 COPY DVAUDLK.
018400*
018500* DVR0037/DVR0094 - ONE ROW PER ACCEPTED INTERNAL HOLDING, KEPT
018600*                   FOR THE ENTITLEMENT CALCULATION PASS AND FOR
018700*                   BUILDING THE CLIENT CREDIT LINES AFTERWARDS.
018800 01  WK-T-HOLD-TABLE.
018900     05  WK-T-HOLD-ENTRY OCCURS 9999 TIMES
019000                         INDEXED BY WK-X-HOLD-IX.
019100         10  WK-T-HOLD-ISIN          PIC X(12).
019200         10  WK-T-HOLD-CLINO         PIC X(08).
019300         10  WK-T-HOLD-PRODCD        PIC 9(02).
019400         10  WK-T-HOLD-ACCTNO        PIC X(10).
019500         10  WK-T-HOLD-SHARES        PIC 9(09).
019600         10  WK-T-HOLD-BUCKET        PIC X(04).
019700         10  WK-T-HOLD-RATE          PIC S9(05)V9(06) COMP-3.
019800         10  WK-T-HOLD-CASH          PIC S9(11)V9(02) COMP-3.
019900 01  WK-N-HOLD-COUNT                 PIC S9(04) COMP.
020000*
020100* DVR0303 - ONE ROW PER TAX WRAPPER BUCKET, FIXED ISA/SIPP/GIA
020200*           ORDER.  CARRIES BOTH THE CREST AND INTERNAL TOTALS
020300*           AND THE DVRRECN RESULT FOR THAT BUCKET.
020400 01  WK-T-BUCKET-TABLE.
020500     05  WK-T-BKT-ENTRY OCCURS 3 TIMES
020600                        INDEXED BY WK-X-BKT-IX.
020700         10  WK-T-BKT-NAME           PIC X(04).
020800         10  WK-T-BKT-CRSHRS         PIC 9(09).
020900         10  WK-T-BKT-INSHRS         PIC 9(09).
021000         10  WK-T-BKT-CRCASH         PIC S9(11)V9(02) COMP-3.
021100         10  WK-T-BKT-INCASH         PIC S9(11)V9(02) COMP-3.
021200         10  WK-T-BKT-SHRDIF         PIC S9(09) COMP-3.
021300         10  WK-T-BKT-RESIDUAL       PIC S9(11)V9(02) COMP-3.
021400         10  WK-T-BKT-INCASHPST      PIC S9(11)V9(02) COMP-3.
021500         10  WK-T-BKT-CASHDIFPST     PIC S9(11)V9(02) COMP-3.
021600         10  WK-T-BKT-PASSBKT        PIC X(01).
021700             88  WK-T-BKT-OK             VALUE "Y".
021800*
021900* DVR0159 - ONE ROW PER BREAK CONDITION RAISED BY DVRRECN, HELD
022000*           IN DISCOVERY ORDER FOR D300-WRITE-BREAK-REPORT.
022100 01  WK-T-BRK-TABLE.
022200     05  WK-T-BRK-ENTRY OCCURS 6 TIMES
022300                        INDEXED BY WK-X-BRK-IX.
022400         10  WK-T-BRK-BUCKET         PIC X(04).
022500         10  WK-T-BRK-TYPE           PIC X(30).
022600         10  WK-T-BRK-DETAILS        PIC X(60).
022700         10  WK-T-BRK-CRVAL          PIC X(20).
022800         10  WK-T-BRK-INVAL          PIC X(20).
022900 01  WK-N-BRK-COUNT                  PIC S9(02) COMP.
023000*
023100* WORK FIELDS FOR THE DELIMITED PRINT-LINE BUILDERS.  DVRECR
023200* REUSES ONE EDITED CASH FIELD FOR FIVE DIFFERENT COLUMNS, SO
023300* THE LINE IS BUILT IN STAGES WITH A RUNNING STRING POINTER.
023400 01  WK-N-LINE-PTR                   PIC S9(04) COMP.
023500 01  WK-C-ED-EXITCD                  PIC -9.
023600*
023700 01  WK-C-HOUSE-CLINO                PIC X(08) VALUE
023800     "55555555".
023900 01  WK-C-HOUSE-ACCTNO               PIC X(10) VALUE
024000     "5555555522".
024100*
024200* DVR0301 - RUN-KEY OVERLAY, LETS Y900-ABNORMAL-TERMINATION LOG
024300*           THE HOLD/BREAK COUNTERS TO SYSOUT WITH ONE MOVE
024400 01  WK-N-COUNT-VIEW REDEFINES WK-N-HOLD-COUNT.
024500     05  WK-N-COUNT-VIEW-X           PIC X(02).
024600*
024700* DVR0352 - SCRATCH AREAS FOR THE FOUR PRINT-LINE BUILDERS.
024800*           DVCRLN-WORK-FIELDS/DVRECR-WORK-FIELDS/DVBRK-WORK-
024900*           FIELDS/DVSUM-WORK-FIELDS ALL REDEFINE THEIR OWN
025000*           LINE, SO THE STRING MUST NEVER BUILD DIRECTLY INTO
025100*           THE LINE - IT HAS TO LAND HERE FIRST, THEN GET
025200*           MOVED ACROSS ONCE THE WHOLE LINE IS ASSEMBLED.
025300 01  WK-C-CRLN-SCRATCH               PIC X(200).
025400 01  WK-C-RECR-SCRATCH               PIC X(240).
025500 01  WK-C-BRK-SCRATCH                PIC X(220).
025600 01  WK-C-SUM-SCRATCH                PIC X(140).
025700*
025800 EJECT
025900******************
026000 PROCEDURE DIVISION.
026100******************
026200 MAIN-MODULE.
026300     PERFORM A000-INITIALISE-PROGRAM
026400        THRU A099-INITIALISE-PROGRAM-EX.
026500     PERFORM A100-GET-RUN-PARAMETERS
026600        THRU A199-GET-RUN-PARAMETERS-EX.
026700     IF      WK-N-EXIT-INPUT-ERROR
026800             GO TO Z000-END-PROGRAM-ROUTINE.
026900*
027000     PERFORM D400-WRITE-RUN-SUMMARY
027100        THRU D499-WRITE-RUN-SUMMARY-EX.
027200*
027300     PERFORM A200-READ-VALIDATE-HOLDINGS
027400        THRU A299-READ-VALIDATE-HOLDINGS-EX.
027500     IF      WK-N-EXIT-INPUT-ERROR
027600             GO TO Z000-END-PROGRAM-ROUTINE.
027700*
027800     PERFORM A300-READ-VALIDATE-CREST-SNAPSHOT
027900        THRU A399-READ-VALIDATE-CREST-SNAPSHOT-EX.
028000     IF      WK-N-EXIT-INPUT-ERROR
028100             GO TO Z000-END-PROGRAM-ROUTINE.
028200*
028300     PERFORM C100-CALCULATE-ENTITLEMENTS
028400        THRU C199-CALCULATE-ENTITLEMENTS-EX.
028500     PERFORM C200-RECONCILE-BUCKETS
028600        THRU C299-RECONCILE-BUCKETS-EX.
028700     PERFORM D200-WRITE-RECON-REPORT
028800        THRU D299-WRITE-RECON-REPORT-EX.
028900*
029000     IF      WK-C-STATUS-PASS
029100             PERFORM D100-WRITE-CREDIT-FILE
029200                THRU D199-WRITE-CREDIT-FILE-EX
029300     ELSE
029400             PERFORM D300-WRITE-BREAK-REPORT
029500                THRU D399-WRITE-BREAK-REPORT-EX.
029600*
029700     GO TO Z000-END-PROGRAM-ROUTINE.
029800*
029900 EJECT
030000*---------------------------------------------------------------*
030100* A000 - OPEN THE FILES DVRDRV1 OWNS DIRECTLY AND ZERO THE
030200*        WORKING TABLES.  DVR0301 - THE PARAMETER FILE AND THE
030300*        AUDIT LOG ARE OPENED BY THEIR OWN CALLED ROUTINES, NOT
030400*        HERE.  THE CREDIT FILE, THE RECON REPORT AND THE BREAK
030500*        REPORT ARE ALL OPENED LATER, ONLY ON THE BRANCH THAT
030600*        ACTUALLY WRITES THEM, SO A RUN THAT DOES NOT NEED ONE
030700*        NEVER CREATES IT.  DVR0347.
030800*---------------------------------------------------------------*
030900 A000-INITIALISE-PROGRAM.
031000     MOVE    ZERO                    TO    WK-N-HOLD-COUNT.
031100     MOVE    ZERO                    TO    WK-N-BRK-COUNT.
031200     MOVE    ZERO                    TO    WK-C-VHLD-TBLCNT.
031300     SET     WK-C-STATUS-INPUT-ERR   TO    TRUE.
031400     SET     WK-N-EXIT-INPUT-ERROR   TO    TRUE.
031500*
031600     PERFORM A010-INIT-BUCKET-TABLE
031700        THRU A010-INIT-BUCKET-TABLE-EX.
031800*
031900     OPEN    INPUT DVRIHLD.
032000     IF      NOT WK-C-SUCCESSFUL
032100             DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRIHLD"
032200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032300             MOVE "DVR-9071"         TO    WK-C-ERROR-CD
032400             GO TO Y900-ABNORMAL-TERMINATION.
032500*
032600     OPEN    INPUT DVRCRST.
032700     IF      NOT WK-C-SUCCESSFUL
032800             DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRCRST"
032900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033000             MOVE "DVR-9072"         TO    WK-C-ERROR-CD
033100             GO TO Y900-ABNORMAL-TERMINATION.
033200*
033300     MOVE    SPACES                  TO    WK-C-VAUD-DETAILS.
033400     MOVE    "RUN_STARTED"           TO    WK-C-VAUD-EVENT.
033500     CALL    "DVRAUDT" USING WK-C-VAUD-RECORD.
033600*
033700 A099-INITIALISE-PROGRAM-EX.
033800     EXIT.
033900*
034000 A010-INIT-BUCKET-TABLE.
034100     MOVE    "ISA "                  TO    WK-T-BKT-NAME (1).
034200     MOVE    "SIPP"                  TO    WK-T-BKT-NAME (2).
034300     MOVE    "GIA "                  TO    WK-T-BKT-NAME (3).
034400     PERFORM A011-ZERO-ONE-BUCKET
034500        THRU A011-ZERO-ONE-BUCKET-EX
034600             VARYING WK-X-BKT-IX FROM 1 BY 1
034700             UNTIL WK-X-BKT-IX GREATER THAN 3.
034800 A010-INIT-BUCKET-TABLE-EX.
034900     EXIT.
035000*
035100 A011-ZERO-ONE-BUCKET.
035200     MOVE    ZERO TO WK-T-BKT-CRSHRS      (WK-X-BKT-IX)
035300                      WK-T-BKT-INSHRS      (WK-X-BKT-IX)
035400                      WK-T-BKT-CRCASH      (WK-X-BKT-IX)
035500                      WK-T-BKT-INCASH      (WK-X-BKT-IX)
035600                      WK-T-BKT-SHRDIF      (WK-X-BKT-IX)
035700                      WK-T-BKT-RESIDUAL    (WK-X-BKT-IX)
035800                      WK-T-BKT-INCASHPST   (WK-X-BKT-IX)
035900                      WK-T-BKT-CASHDIFPST  (WK-X-BKT-IX).
036000     MOVE    "N"                     TO WK-T-BKT-PASSBKT (WK-X-BKT-IX).
036100 A011-ZERO-ONE-BUCKET-EX.
036200     EXIT.
036300*
036400 EJECT
036500*---------------------------------------------------------------*
036600* A100 - CALL DVRPARM FOR THE ONE RUN-PARAMETER RECORD.  ON
036700*        SUCCESS THE RUN IS FLIPPED FROM ITS PESSIMISTIC
036800*        INPUT-ERROR DEFAULT TO "RUNNING" FOR THE START-OF-RUN
036900*        SUMMARY LINE.
037000*---------------------------------------------------------------*
037100 A100-GET-RUN-PARAMETERS.
037200     MOVE    SPACES                  TO    WK-C-VPRM-OUTPUT.
037300     CALL    "DVRPARM" USING WK-C-VPRM-RECORD.
037400     IF      WK-C-VPRM-ERROR-CD NOT = SPACES
037500             MOVE WK-C-VPRM-ERROR-CD TO    WK-C-ERROR-CD
037600             MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
037700             MOVE WK-C-VPRM-ERROR-CD TO    WK-C-VAUD-DETAILS
037800             CALL "DVRAUDT" USING WK-C-VAUD-RECORD
037900             GO TO A199-GET-RUN-PARAMETERS-EX.
038000*
038100     MOVE    "RUNNING "              TO    WK-C-RUN-STATUS.
038200*
038300 A199-GET-RUN-PARAMETERS-EX.
038400     EXIT.
038500*
038600 EJECT
038700*---------------------------------------------------------------*
038800* A200 - READ AND VALIDATE THE INTERNAL HOLDINGS EXTRACT, ONE
038900*        RECORD AT A TIME, STOPPING AT THE FIRST BAD RECORD.
039000*---------------------------------------------------------------*
039100 A200-READ-VALIDATE-HOLDINGS.
039200     MOVE    "N"                     TO    WK-C-EOF-SW.
039300     PERFORM A210-READ-ONE-HOLDING
039400        THRU A210-READ-ONE-HOLDING-EX
039500             UNTIL WK-C-EOF OR WK-N-EXIT-INPUT-ERROR.
039600 A299-READ-VALIDATE-HOLDINGS-EX.
039700     EXIT.
039800*
039900 A210-READ-ONE-HOLDING.
040000     READ    DVRIHLD INTO DVIHLD-REC.
040100     IF      WK-C-END-OF-FILE
040200             MOVE "Y"                TO    WK-C-EOF-SW
040300             GO TO A210-READ-ONE-HOLDING-EX.
040400*
040500     IF      NOT WK-C-SUCCESSFUL
040600             DISPLAY "DVRDRV1 - READ ERROR - DVRIHLD"
040700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040800             MOVE "DVR-9074"         TO    WK-C-ERROR-CD
040900             SET  WK-C-STATUS-INPUT-ERR TO TRUE
041000             SET  WK-N-EXIT-INPUT-ERROR TO TRUE
041100             MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
041200             MOVE WK-C-ERROR-CD      TO    WK-C-VAUD-DETAILS
041300             CALL "DVRAUDT" USING WK-C-VAUD-RECORD
041400             GO TO A210-READ-ONE-HOLDING-EX.
041500*
041600     ADD     1                       TO    WK-N-HOLD-COUNT.
041700     PERFORM A220-EDIT-INTERNAL-FIELDS
041800        THRU A220-EDIT-INTERNAL-FIELDS-EX.
041900     CALL    "DVRVHLD" USING WK-C-VHLD-RECORD.
042000     IF      WK-C-VHLD-ERROR-CD NOT = SPACES
042100             MOVE WK-C-VHLD-ERROR-CD TO    WK-C-ERROR-CD
042200             SET  WK-C-STATUS-INPUT-ERR TO TRUE
042300             SET  WK-N-EXIT-INPUT-ERROR TO TRUE
042400             MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
042500             MOVE WK-C-VHLD-ERROR-CD TO    WK-C-VAUD-DETAILS
042600             CALL "DVRAUDT" USING WK-C-VAUD-RECORD
042700             GO TO A210-READ-ONE-HOLDING-EX.
042800*
042900     PERFORM A230-STORE-HOLDING
043000        THRU A230-STORE-HOLDING-EX.
043100 A210-READ-ONE-HOLDING-EX.
043200     EXIT.
043300*
043400* DVR0301 - PARAGRAPH NAME KEPT IN STEP WITH THE COMMENT IN
043500*           DVHOLD.  MOVES THE RAW WIRE FIELDS INTO THE DVRVHLD
043600*           PARAMETER BLOCK BEFORE THE CALL.
043700 A220-EDIT-INTERNAL-FIELDS.
043800     MOVE    DVHOLD-ISIN             TO    WK-C-VHLD-ISIN.
043900     MOVE    DVHOLD-CLINO            TO    WK-C-VHLD-CLINO.
044000     MOVE    DVHOLD-PRODCD-X         TO    WK-C-VHLD-PRODCD-X.
044100     MOVE    DVHOLD-ACCTNO           TO    WK-C-VHLD-ACCTNO.
044200     MOVE    DVHOLD-SHARES-X         TO    WK-C-VHLD-SHARES-X.
044300 A220-EDIT-INTERNAL-FIELDS-EX.
044400     EXIT.
044500*
044600 A230-STORE-HOLDING.
044700     MOVE  WK-C-VHLD-ISIN         TO WK-T-HOLD-ISIN   (WK-N-HOLD-COUNT).
044800     MOVE  WK-C-VHLD-CLINO        TO WK-T-HOLD-CLINO  (WK-N-HOLD-COUNT).
044900     MOVE  WK-C-VHLD-PRODCD-N     TO WK-T-HOLD-PRODCD (WK-N-HOLD-COUNT).
045000     MOVE  WK-C-VHLD-ACCTNO-OUT   TO WK-T-HOLD-ACCTNO (WK-N-HOLD-COUNT).
045100     MOVE  WK-C-VHLD-SHARES-N     TO WK-T-HOLD-SHARES (WK-N-HOLD-COUNT).
045200     MOVE  WK-C-VHLD-BUCKET       TO WK-T-HOLD-BUCKET (WK-N-HOLD-COUNT).
045300*
045400     ADD   1                      TO WK-C-VHLD-TBLCNT.
045500     MOVE  WK-C-VHLD-ISIN     TO WK-C-VHLD-KEY-ISIN   (WK-C-VHLD-TBLCNT).
045600     MOVE  WK-C-VHLD-CLINO    TO WK-C-VHLD-KEY-CLINO  (WK-C-VHLD-TBLCNT).
045700     MOVE  WK-C-VHLD-PRODCD-X TO WK-C-VHLD-KEY-PRODCD (WK-C-VHLD-TBLCNT).
045800 A230-STORE-HOLDING-EX.
045900     EXIT.
046000*
046100 EJECT
046200*---------------------------------------------------------------*
046300* A300 - READ AND VALIDATE THE THREE-ROW CREST SNAPSHOT, THEN
046400*        CALL DVRVCRS ONCE FOR THE FULL CROSS-ROW VALIDATION.
046500*---------------------------------------------------------------*
046600 A300-READ-VALIDATE-CREST-SNAPSHOT.
046700     MOVE    SPACES                  TO    WK-C-VCRS-RECORD.
046800     PERFORM A310-READ-ONE-CREST-ROW
046900        THRU A310-READ-ONE-CREST-ROW-EX
047000             VARYING WK-X-VCRS-IX FROM 1 BY 1
047100             UNTIL WK-X-VCRS-IX GREATER THAN 3
047200                OR WK-N-EXIT-INPUT-ERROR.
047300     IF      WK-N-EXIT-INPUT-ERROR
047400             GO TO A399-READ-VALIDATE-CREST-SNAPSHOT-EX.
047500*
047600     CALL    "DVRVCRS" USING WK-C-VCRS-RECORD.
047700     IF      WK-C-VCRS-ERROR-CD NOT = SPACES
047800             MOVE WK-C-VCRS-ERROR-CD TO    WK-C-ERROR-CD
047900             SET  WK-C-STATUS-INPUT-ERR TO TRUE
048000             SET  WK-N-EXIT-INPUT-ERROR TO TRUE
048100             MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
048200             MOVE WK-C-VCRS-ERROR-CD TO    WK-C-VAUD-DETAILS
048300             CALL "DVRAUDT" USING WK-C-VAUD-RECORD.
048400*
048500 A399-READ-VALIDATE-CREST-SNAPSHOT-EX.
048600     EXIT.
048700*
048800 A310-READ-ONE-CREST-ROW.
048900     READ    DVRCRST INTO DVCRST-REC.
049000     IF      WK-C-END-OF-FILE OR NOT WK-C-SUCCESSFUL
049100             DISPLAY "DVRDRV1 - READ ERROR - DVRCRST"
049200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049300             MOVE "DVR-9075"         TO    WK-C-ERROR-CD
049400             SET  WK-C-STATUS-INPUT-ERR TO TRUE
049500             SET  WK-N-EXIT-INPUT-ERROR TO TRUE
049600             MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
049700             MOVE WK-C-ERROR-CD      TO    WK-C-VAUD-DETAILS
049800             CALL "DVRAUDT" USING WK-C-VAUD-RECORD
049900             GO TO A310-READ-ONE-CREST-ROW-EX.
050000*
050100     PERFORM A320-EDIT-CREST-FIELDS
050200        THRU A320-EDIT-CREST-FIELDS-EX.
050300     IF      WK-C-VCRS-ERROR-CD NOT = SPACES
050400             MOVE WK-C-VCRS-ERROR-CD TO    WK-C-ERROR-CD
050500             SET  WK-C-STATUS-INPUT-ERR TO TRUE
050600             SET  WK-N-EXIT-INPUT-ERROR TO TRUE
050700             MOVE "INPUT_ERROR"      TO    WK-C-VAUD-EVENT
050800             MOVE WK-C-VCRS-ERROR-CD TO    WK-C-VAUD-DETAILS
050900             CALL "DVRAUDT" USING WK-C-VAUD-RECORD.
051000 A310-READ-ONE-CREST-ROW-EX.
051100     EXIT.
051200*
051300* DVR0301 - PARAGRAPH NAME KEPT IN STEP WITH THE COMMENT IN
051400*           DVCREST.  THE RAW WIRE FIELDS ARE PROVED NUMERIC
051500*           HERE BEFORE THEIR REDEFINED NUMERIC VIEW IS TRUSTED.
051600 A320-EDIT-CREST-FIELDS.
051700     IF      DVCRST-SHARES-X IS NOT NUMERIC
051800             MOVE "BAD_SHARES"       TO    WK-C-VCRS-ERROR-CD
051900             MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
052000             GO TO A320-EDIT-CREST-FIELDS-EX.
052100     IF      DVCRST-RATE-X IS NOT NUMERIC
052200             MOVE "BAD_RATE"         TO    WK-C-VCRS-ERROR-CD
052300             MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
052400             GO TO A320-EDIT-CREST-FIELDS-EX.
052500     IF      DVCRST-CASH-X IS NOT NUMERIC
052600             MOVE "BAD_CASH"         TO    WK-C-VCRS-ERROR-CD
052700             MOVE WK-X-VCRS-IX       TO    WK-C-VCRS-ERROR-ROW
052800             GO TO A320-EDIT-CREST-FIELDS-EX.
052900*
053000     MOVE    DVCRST-ISIN         TO  WK-C-VCRS-ISIN   (WK-X-VCRS-IX).
053100     MOVE    DVCRST-BUCKET       TO  WK-C-VCRS-BUCKET (WK-X-VCRS-IX).
053200     MOVE    DVCRST-SHARES-N     TO  WK-C-VCRS-SHARES (WK-X-VCRS-IX).
053300     MOVE    DVCRST-RATE-N       TO  WK-C-VCRS-RATE   (WK-X-VCRS-IX).
053400     MOVE    DVCRST-CASH-N       TO  WK-C-VCRS-CASH   (WK-X-VCRS-IX).
053500 A320-EDIT-CREST-FIELDS-EX.
053600     EXIT.
053700*
053800 EJECT
053900*---------------------------------------------------------------*
054000* C100 - COPY THE THREE CREST TOTALS INTO THE BUCKET TABLE, THEN
054100*        CALL DVRCALC ONCE PER HOLDING TO GET ITS ROUNDED CASH
054200*        ENTITLEMENT AND ADD IT TO THE HOLDING'S BUCKET TOTAL.
054300*---------------------------------------------------------------*
054400 C100-CALCULATE-ENTITLEMENTS.
054500     PERFORM C105-COPY-CREST-TOTALS
054600        THRU C105-COPY-CREST-TOTALS-EX
054700             VARYING WK-X-VCRS-IX FROM 1 BY 1
054800             UNTIL WK-X-VCRS-IX GREATER THAN 3.
054900*
055000     IF      WK-N-HOLD-COUNT GREATER THAN ZERO
055100             PERFORM C110-CALCULATE-ONE-HOLDING
055200                THRU C110-CALCULATE-ONE-HOLDING-EX
055300                     VARYING WK-X-HOLD-IX FROM 1 BY 1
055400                     UNTIL WK-X-HOLD-IX GREATER THAN WK-N-HOLD-COUNT.
055500 C199-CALCULATE-ENTITLEMENTS-EX.
055600     EXIT.
055700*
055800 C105-COPY-CREST-TOTALS.
055900     IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "ISA "
056000             SET  WK-X-BKT-IX TO 1
056100     ELSE
056200     IF      WK-C-VCRS-BUCKET (WK-X-VCRS-IX) = "SIPP"
056300             SET  WK-X-BKT-IX TO 2
056400     ELSE
056500             SET  WK-X-BKT-IX TO 3.
056600     MOVE  WK-C-VCRS-SHARES (WK-X-VCRS-IX) TO
056700           WK-T-BKT-CRSHRS (WK-X-BKT-IX).
056800     MOVE  WK-C-VCRS-CASH   (WK-X-VCRS-IX) TO
056900           WK-T-BKT-CRCASH (WK-X-BKT-IX).
057000 C105-COPY-CREST-TOTALS-EX.
057100     EXIT.
057200*
057300 C110-CALCULATE-ONE-HOLDING.
057400     MOVE    WK-T-HOLD-SHARES (WK-X-HOLD-IX) TO WK-C-VCLC-SHARES.
057500     MOVE    WK-C-VPRM-RATE-N                TO WK-C-VCLC-RATE.
057600     CALL    "DVRCALC" USING WK-C-VCLC-RECORD.
057700     MOVE    WK-C-VCLC-CASH   TO WK-T-HOLD-CASH (WK-X-HOLD-IX).
057800     MOVE    WK-C-VPRM-RATE-N TO WK-T-HOLD-RATE (WK-X-HOLD-IX).
057900     PERFORM C120-ACCUMULATE-BUCKET
058000        THRU C120-ACCUMULATE-BUCKET-EX.
058100 C110-CALCULATE-ONE-HOLDING-EX.
058200     EXIT.
058300*
058400 C120-ACCUMULATE-BUCKET.
058500     IF      WK-T-HOLD-BUCKET (WK-X-HOLD-IX) = "ISA "
058600             SET  WK-X-BKT-IX TO 1
058700     ELSE
058800     IF      WK-T-HOLD-BUCKET (WK-X-HOLD-IX) = "SIPP"
058900             SET  WK-X-BKT-IX TO 2
059000     ELSE
059100             SET  WK-X-BKT-IX TO 3.
059200     ADD     WK-T-HOLD-SHARES (WK-X-HOLD-IX) TO
059300             WK-T-BKT-INSHRS  (WK-X-BKT-IX).
059400     ADD     WK-T-HOLD-CASH   (WK-X-HOLD-IX) TO
059500             WK-T-BKT-INCASH  (WK-X-BKT-IX).
059600 C120-ACCUMULATE-BUCKET-EX.
059700     EXIT.
059800*
059900 EJECT
060000*---------------------------------------------------------------*
060100* C200 - RECONCILE EACH BUCKET IN FIXED ISA/SIPP/GIA ORDER.  THE
060200*        RUN IS FAILED THE FIRST TIME ANY BUCKET COMES BACK
060300*        NOT-OK, BUT ALL THREE BUCKETS ARE STILL RECONCILED SO
060400*        THE REPORT AND THE BREAK ROWS COVER THE WHOLE RUN.
060500*---------------------------------------------------------------*
060600 C200-RECONCILE-BUCKETS.
060700     SET     WK-C-STATUS-PASS        TO    TRUE.
060800     SET     WK-N-EXIT-PASS          TO    TRUE.
060900     PERFORM C210-RECONCILE-ONE-BUCKET
061000        THRU C210-RECONCILE-ONE-BUCKET-EX
061100             VARYING WK-X-BKT-IX FROM 1 BY 1
061200             UNTIL WK-X-BKT-IX GREATER THAN 3.
061300 C299-RECONCILE-BUCKETS-EX.
061400     EXIT.
061500*
061600 C210-RECONCILE-ONE-BUCKET.
061700     MOVE    WK-T-BKT-NAME    (WK-X-BKT-IX) TO WK-C-VRCN-BUCKET.
061800     MOVE    WK-T-BKT-CRSHRS  (WK-X-BKT-IX) TO WK-C-VRCN-CRSHRS.
061900     MOVE    WK-T-BKT-INSHRS  (WK-X-BKT-IX) TO WK-C-VRCN-INSHRS.
062000     MOVE    WK-T-BKT-CRCASH  (WK-X-BKT-IX) TO WK-C-VRCN-CRCASH.
062100     MOVE    WK-T-BKT-INCASH  (WK-X-BKT-IX) TO WK-C-VRCN-INCASH.
062200     CALL    "DVRRECN" USING WK-C-VRCN-RECORD.
062300*
062400     MOVE  WK-C-VRCN-PASSBKT    TO WK-T-BKT-PASSBKT    (WK-X-BKT-IX).
062500     MOVE  WK-C-VRCN-SHRDIF     TO WK-T-BKT-SHRDIF     (WK-X-BKT-IX).
062600     MOVE  WK-C-VRCN-RESIDUAL   TO WK-T-BKT-RESIDUAL   (WK-X-BKT-IX).
062700     MOVE  WK-C-VRCN-INCASHPST  TO WK-T-BKT-INCASHPST  (WK-X-BKT-IX).
062800     MOVE  WK-C-VRCN-CASHDIFPST TO WK-T-BKT-CASHDIFPST (WK-X-BKT-IX).
062900*
063000     IF      NOT WK-C-VRCN-BKT-OK
063100             SET  WK-C-STATUS-FAIL  TO    TRUE
063200             SET  WK-N-EXIT-FAIL    TO    TRUE.
063300*
063400     IF      WK-C-VRCN-BRK-SHARES-YES
063500             PERFORM C220-ADD-SHARES-BREAK
063600                THRU C220-ADD-SHARES-BREAK-EX.
063700     IF      WK-C-VRCN-BRK-RESIDUAL-YES
063800             PERFORM C230-ADD-RESIDUAL-BREAK
063900                THRU C230-ADD-RESIDUAL-BREAK-EX.
064000 C210-RECONCILE-ONE-BUCKET-EX.
064100     EXIT.
064200*
064300 C220-ADD-SHARES-BREAK.
064400     IF      WK-N-BRK-COUNT NOT LESS THAN 6
064500             GO TO C220-ADD-SHARES-BREAK-EX.
064600     ADD     1                       TO    WK-N-BRK-COUNT.
064700     MOVE  WK-T-BKT-NAME (WK-X-BKT-IX) TO
064800           WK-T-BRK-BUCKET  (WK-N-BRK-COUNT).
064900     MOVE  "SHARES_MISMATCH"          TO
065000           WK-T-BRK-TYPE    (WK-N-BRK-COUNT).
065100     MOVE  WK-C-VRCN-BRK1-DETAILS     TO
065200           WK-T-BRK-DETAILS (WK-N-BRK-COUNT).
065300     MOVE  WK-C-VRCN-BRK1-CRVAL       TO
065400           WK-T-BRK-CRVAL   (WK-N-BRK-COUNT).
065500     MOVE  WK-C-VRCN-BRK1-INVAL       TO
065600           WK-T-BRK-INVAL   (WK-N-BRK-COUNT).
065700 C220-ADD-SHARES-BREAK-EX.
065800     EXIT.
065900*
066000 C230-ADD-RESIDUAL-BREAK.
066100     IF      WK-N-BRK-COUNT NOT LESS THAN 6
066200             GO TO C230-ADD-RESIDUAL-BREAK-EX.
066300     ADD     1                       TO    WK-N-BRK-COUNT.
066400     MOVE  WK-T-BKT-NAME (WK-X-BKT-IX) TO
066500           WK-T-BRK-BUCKET  (WK-N-BRK-COUNT).
066600     MOVE  "RESIDUAL_EXCEEDS_TOLERANCE" TO
066700           WK-T-BRK-TYPE    (WK-N-BRK-COUNT).
066800     MOVE  WK-C-VRCN-BRK2-DETAILS     TO
066900           WK-T-BRK-DETAILS (WK-N-BRK-COUNT).
067000     MOVE  WK-C-VRCN-BRK2-CRVAL       TO
067100           WK-T-BRK-CRVAL   (WK-N-BRK-COUNT).
067200     MOVE  WK-C-VRCN-BRK2-INVAL       TO
067300           WK-T-BRK-INVAL   (WK-N-BRK-COUNT).
067400 C230-ADD-RESIDUAL-BREAK-EX.
067500     EXIT.
067600*
067700 EJECT
067800*---------------------------------------------------------------*
067900* D100 - WRITE THE CREDIT FILE.  DVR0341 - CLIENT LINES FIRST,
068000*        INPUT ORDER, FOLLOWED BY ONE HOUSE_ROUNDING LINE PER
068100*        BUCKET WHOSE RESIDUAL IS NOT ZERO, BUCKET ORDER.  ONLY
068200*        PERFORMED ON THE PASS BRANCH, SO A FAILED RUN NEVER
068300*        CREATES THIS FILE.
068400*---------------------------------------------------------------*
068500 D100-WRITE-CREDIT-FILE.
068600     OPEN    OUTPUT DVRCRLN.
068700     IF      NOT WK-C-SUCCESSFUL
068800             DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRCRLN"
068900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
069000             MOVE "DVR-9076"         TO    WK-C-ERROR-CD
069100             GO TO Y900-ABNORMAL-TERMINATION.
069200*
069300     IF      WK-N-HOLD-COUNT GREATER THAN ZERO
069400             PERFORM D110-WRITE-ONE-CLIENT-LINE
069500                THRU D110-WRITE-ONE-CLIENT-LINE-EX
069600                     VARYING WK-X-HOLD-IX FROM 1 BY 1
069700                     UNTIL WK-X-HOLD-IX GREATER THAN WK-N-HOLD-COUNT.
069800*
069900     PERFORM D120-WRITE-ONE-HOUSE-LINE
070000        THRU D120-WRITE-ONE-HOUSE-LINE-EX
070100             VARYING WK-X-BKT-IX FROM 1 BY 1
070200             UNTIL WK-X-BKT-IX GREATER THAN 3.
070300*
070400     CLOSE   DVRCRLN.
070500 D199-WRITE-CREDIT-FILE-EX.
070600     EXIT.
070700*
070800 D110-WRITE-ONE-CLIENT-LINE.
070900     MOVE    SPACES                  TO    DVCRLN-REC.
071000     MOVE    WK-C-VPRM-RUNID         TO    DVCRLN-RUNID.
071100     MOVE    WK-C-VPRM-ISIN          TO    DVCRLN-ISIN.
071200     MOVE    WK-C-VPRM-RECDTE        TO    DVCRLN-RECDTE.
071300     MOVE    WK-C-VPRM-PAYDTE        TO    DVCRLN-PAYDTE.
071400     MOVE    WK-T-HOLD-CLINO  (WK-X-HOLD-IX) TO DVCRLN-CLINO.
071500     MOVE    WK-T-HOLD-PRODCD (WK-X-HOLD-IX) TO DVCRLN-PRODCD.
071600     MOVE    WK-T-HOLD-ACCTNO (WK-X-HOLD-IX) TO DVCRLN-ACCTNO.
071700     MOVE    WK-T-HOLD-BUCKET (WK-X-HOLD-IX) TO DVCRLN-BUCKET.
071800     MOVE    WK-T-HOLD-SHARES (WK-X-HOLD-IX) TO DVCRLN-SHARES.
071900     MOVE    WK-T-HOLD-RATE   (WK-X-HOLD-IX) TO DVCRLN-RATE.
072000     MOVE    WK-T-HOLD-CASH   (WK-X-HOLD-IX) TO DVCRLN-CASH.
072100     SET     DVCRLN-IS-CLIENT        TO    TRUE.
072200     PERFORM D130-BUILD-CREDIT-LINE
072300        THRU D130-BUILD-CREDIT-LINE-EX.
072400     WRITE   DVCRLN-REC.
072500     IF      NOT WK-C-SUCCESSFUL
072600             DISPLAY "DVRDRV1 - WRITE ERROR - DVRCRLN"
072700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
072800             MOVE "DVR-9077"         TO    WK-C-ERROR-CD
072900             GO TO Y900-ABNORMAL-TERMINATION.
073000 D110-WRITE-ONE-CLIENT-LINE-EX.
073100     EXIT.
073200*
073300 D120-WRITE-ONE-HOUSE-LINE.
073400     IF      WK-T-BKT-RESIDUAL (WK-X-BKT-IX) = ZERO
073500             GO TO D120-WRITE-ONE-HOUSE-LINE-EX.
073600     MOVE    SPACES                  TO    DVCRLN-REC.
073700     MOVE    WK-C-VPRM-RUNID         TO    DVCRLN-RUNID.
073800     MOVE    WK-C-VPRM-ISIN          TO    DVCRLN-ISIN.
073900     MOVE    WK-C-VPRM-RECDTE        TO    DVCRLN-RECDTE.
074000     MOVE    WK-C-VPRM-PAYDTE        TO    DVCRLN-PAYDTE.
074100     MOVE    WK-C-HOUSE-CLINO        TO    DVCRLN-CLINO.
074200     MOVE    22                      TO    DVCRLN-PRODCD.
074300     MOVE    WK-C-HOUSE-ACCTNO       TO    DVCRLN-ACCTNO.
074400     MOVE    WK-T-BKT-NAME (WK-X-BKT-IX)     TO DVCRLN-BUCKET.
074500     MOVE    ZERO                    TO    DVCRLN-SHARES.
074600     MOVE    WK-C-VPRM-RATE-N        TO    DVCRLN-RATE.
074700     MOVE    WK-T-BKT-RESIDUAL (WK-X-BKT-IX) TO DVCRLN-CASH.
074800     SET     DVCRLN-IS-HOUSE         TO    TRUE.
074900     PERFORM D130-BUILD-CREDIT-LINE
075000        THRU D130-BUILD-CREDIT-LINE-EX.
075100     WRITE   DVCRLN-REC.
075200     IF      NOT WK-C-SUCCESSFUL
075300             DISPLAY "DVRDRV1 - WRITE ERROR - DVRCRLN"
075400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
075500             MOVE "DVR-9077"         TO    WK-C-ERROR-CD
075600             GO TO Y900-ABNORMAL-TERMINATION.
075700 D120-WRITE-ONE-HOUSE-LINE-EX.
075800     EXIT.
075900*
076000* DVR0093/DVR0341 - LNTYPE-1ST OVERLAY PICKS THE TRACE MESSAGE
076100*                   WITHOUT A FULL 14-BYTE COMPARE ON EVERY ROW.
076200* DVR0352 - DVCRLN-RUNID/ISIN/RECDTE/... ALL REDEFINE DVCRLN-
076300*           LINE, SO THE STRING BUILDS INTO WK-C-CRLN-SCRATCH,
076400*           NOT DIRECTLY INTO THE LINE THOSE FIELDS OVERLAY.
076500 D130-BUILD-CREDIT-LINE.
076600     MOVE    DVCRLN-RATE             TO    DVCRLN-RATE-ED.
076700     MOVE    DVCRLN-CASH             TO    DVCRLN-CASH-ED.
076800     MOVE    SPACES                  TO    WK-C-CRLN-SCRATCH.
076900     STRING  DVCRLN-RUNID  " | " DVCRLN-ISIN    " | "
077000             DVCRLN-RECDTE " | " DVCRLN-PAYDTE  " | "
077100             DVCRLN-CLINO  " | " DVCRLN-PRODCD  " | "
077200             DVCRLN-ACCTNO " | " DVCRLN-BUCKET  " | "
077300             DVCRLN-SHARES " | " DVCRLN-RATE-ED " | "
077400             DVCRLN-CASH-ED " | " DVCRLN-LNTYPE
077500             DELIMITED BY SIZE
077600             INTO WK-C-CRLN-SCRATCH.
077700     MOVE    WK-C-CRLN-SCRATCH       TO    DVCRLN-LINE.
077800     IF      DVCRLN-LNTYPE-1ST = "H"
077900             DISPLAY "DVRDRV1 - HOUSE ROUNDING LINE - "
078000                     DVCRLN-BUCKET
078100     ELSE
078200             DISPLAY "DVRDRV1 - CLIENT CREDIT LINE - "
078300                     DVCRLN-ACCTNO.
078400 D130-BUILD-CREDIT-LINE-EX.
078500     EXIT.
078600*
078700 EJECT
078800*---------------------------------------------------------------*
078900* D200 - WRITE THE RECONCILIATION REPORT, ONE ROW PER BUCKET IN
079000*        FIXED ISA/SIPP/GIA ORDER.  PERFORMED ONCE INPUT AND
079100*        CREST VALIDATION HAVE BOTH SUCCEEDED, SO THE FILE IS
079200*        OPENED HERE, NOT IN A000.  DVR0347.
079300*---------------------------------------------------------------*
079400 D200-WRITE-RECON-REPORT.
079500     OPEN    OUTPUT DVRRECR.
079600     IF      NOT WK-C-SUCCESSFUL
079700             DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRRECR"
079800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
079900             MOVE "DVR-9073"         TO    WK-C-ERROR-CD
080000             GO TO Y900-ABNORMAL-TERMINATION.
080100*
080200     PERFORM D210-WRITE-ONE-RECON-ROW
080300        THRU D210-WRITE-ONE-RECON-ROW-EX
080400             VARYING WK-X-BKT-IX FROM 1 BY 1
080500             UNTIL WK-X-BKT-IX GREATER THAN 3.
080600*
080700     CLOSE   DVRRECR.
080800 D299-WRITE-RECON-REPORT-EX.
080900     EXIT.
081000*
081100* DVR0159/DVR0303 - THE LINE IS BUILT IN STAGES BECAUSE DVRECR
081200*                   REUSES ONE EDITED CASH FIELD FOR FIVE
081300*                   DIFFERENT MONEY COLUMNS.
081400* DVR0352 - DVRECR-RUNID/ISIN/RECDTE/... ALL REDEFINE DVRECR-
081500*           LINE, SO EACH STAGE STRINGS INTO WK-C-RECR-SCRATCH
081600*           AND THE POINTER RUNS ACROSS THAT SCRATCH AREA, NOT
081700*           THE LINE THOSE FIELDS OVERLAY.
081800 D210-WRITE-ONE-RECON-ROW.
081900     MOVE    SPACES                  TO    DVRECR-REC.
082000     MOVE    WK-C-VPRM-RUNID         TO    DVRECR-RUNID.
082100     MOVE    WK-C-VPRM-ISIN          TO    DVRECR-ISIN.
082200     MOVE    WK-C-VPRM-RECDTE        TO    DVRECR-RECDTE.
082300     MOVE    WK-C-VPRM-PAYDTE        TO    DVRECR-PAYDTE.
082400     MOVE    WK-T-BKT-NAME       (WK-X-BKT-IX) TO DVRECR-BUCKET.
082500     MOVE    WK-T-BKT-CRSHRS     (WK-X-BKT-IX) TO DVRECR-CRSHRS.
082600     MOVE    WK-T-BKT-INSHRS     (WK-X-BKT-IX) TO DVRECR-INSHRS.
082700     MOVE    WK-T-BKT-SHRDIF     (WK-X-BKT-IX) TO DVRECR-SHRDIF.
082800     MOVE    WK-T-BKT-CRCASH     (WK-X-BKT-IX) TO DVRECR-CRCASH.
082900     MOVE    WK-T-BKT-INCASH     (WK-X-BKT-IX) TO DVRECR-INCASHPRE.
083000     MOVE    WK-T-BKT-RESIDUAL   (WK-X-BKT-IX) TO DVRECR-RESIDUAL.
083100     MOVE    WK-T-BKT-INCASHPST  (WK-X-BKT-IX) TO DVRECR-INCASHPST.
083200     MOVE    WK-T-BKT-CASHDIFPST (WK-X-BKT-IX) TO DVRECR-CASHDIFPST.
083300     IF      WK-T-BKT-OK (WK-X-BKT-IX)
083400             SET  DVRECR-BKT-PASS    TO    TRUE
083500     ELSE
083600             SET  DVRECR-BKT-FAIL    TO    TRUE.
083700     IF      WK-C-STATUS-PASS
083800             SET  DVRECR-RUN-PASS    TO    TRUE
083900     ELSE
084000             SET  DVRECR-RUN-FAIL    TO    TRUE.
084100*
084200     MOVE    SPACES                  TO    WK-C-RECR-SCRATCH.
084300     MOVE    1                       TO    WK-N-LINE-PTR.
084400     STRING  DVRECR-RUNID DELIMITED BY SIZE " | " DELIMITED BY SIZE
084500             DVRECR-ISIN  DELIMITED BY SIZE " | " DELIMITED BY SIZE
084600             DVRECR-RECDTE DELIMITED BY SIZE " | " DELIMITED BY SIZE
084700             DVRECR-PAYDTE DELIMITED BY SIZE " | " DELIMITED BY SIZE
084800             DVRECR-BUCKET DELIMITED BY SIZE " | " DELIMITED BY SIZE
084900             DVRECR-CRSHRS DELIMITED BY SIZE " | " DELIMITED BY SIZE
085000             DVRECR-INSHRS DELIMITED BY SIZE " | " DELIMITED BY SIZE
085100             INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
085200     MOVE    DVRECR-SHRDIF           TO    DVRECR-SHRDIF-ED.
085300     STRING  DVRECR-SHRDIF-ED DELIMITED BY SIZE
085400             " | "            DELIMITED BY SIZE
085500             INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
085600     MOVE    DVRECR-CRCASH           TO    DVRECR-CASH-ED.
085700     STRING  DVRECR-CASH-ED DELIMITED BY SIZE
085800             " | "          DELIMITED BY SIZE
085900             INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
086000     MOVE    DVRECR-INCASHPRE        TO    DVRECR-CASH-ED.
086100     STRING  DVRECR-CASH-ED DELIMITED BY SIZE
086200             " | "          DELIMITED BY SIZE
086300             INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
086400     MOVE    DVRECR-RESIDUAL         TO    DVRECR-CASH-ED.
086500     STRING  DVRECR-CASH-ED DELIMITED BY SIZE
086600             " | "          DELIMITED BY SIZE
086700             INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
086800     MOVE    DVRECR-INCASHPST        TO    DVRECR-CASH-ED.
086900     STRING  DVRECR-CASH-ED DELIMITED BY SIZE
087000             " | "          DELIMITED BY SIZE
087100             INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
087200     MOVE    DVRECR-CASHDIFPST       TO    DVRECR-CASH-ED.
087300     STRING  DVRECR-CASH-ED DELIMITED BY SIZE
087400             " | "          DELIMITED BY SIZE
087500             INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
087600     STRING  DVRECR-PASSBKT DELIMITED BY SIZE
087700             " | "          DELIMITED BY SIZE
087800             DVRECR-PASSRUN DELIMITED BY SIZE
087900             INTO WK-C-RECR-SCRATCH WITH POINTER WK-N-LINE-PTR.
088000     MOVE    WK-C-RECR-SCRATCH       TO    DVRECR-LINE.
088100*
088200     WRITE   DVRECR-REC.
088300     IF      NOT WK-C-SUCCESSFUL
088400             DISPLAY "DVRDRV1 - WRITE ERROR - DVRRECR"
088500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
088600             MOVE "DVR-9078"         TO    WK-C-ERROR-CD
088700             GO TO Y900-ABNORMAL-TERMINATION.
088800 D210-WRITE-ONE-RECON-ROW-EX.
088900     EXIT.
089000*
089100 EJECT
089200*---------------------------------------------------------------*
089300* D300 - WRITE THE BREAK REPORT, ONE ROW PER BREAK CONDITION IN
089400*        DISCOVERY ORDER.  ONLY PERFORMED ON THE FAIL BRANCH, SO
089500*        A PASSED RUN NEVER CREATES THIS FILE.
089600*---------------------------------------------------------------*
089700 D300-WRITE-BREAK-REPORT.
089800     OPEN    OUTPUT DVRBRK.
089900     IF      NOT WK-C-SUCCESSFUL
090000             DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRBRK"
090100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
090200             MOVE "DVR-9079"         TO    WK-C-ERROR-CD
090300             GO TO Y900-ABNORMAL-TERMINATION.
090400*
090500     IF      WK-N-BRK-COUNT GREATER THAN ZERO
090600             PERFORM D310-WRITE-ONE-BREAK-ROW
090700                THRU D310-WRITE-ONE-BREAK-ROW-EX
090800                     VARYING WK-X-BRK-IX FROM 1 BY 1
090900                     UNTIL WK-X-BRK-IX GREATER THAN WK-N-BRK-COUNT.
091000*
091100     CLOSE   DVRBRK.
091200 D399-WRITE-BREAK-REPORT-EX.
091300     EXIT.
091400*
091500 D310-WRITE-ONE-BREAK-ROW.
091600     MOVE    SPACES                  TO    DVBRK-REC.
091700     MOVE    WK-C-VPRM-RUNID         TO    DVBRK-RUNID.
091800     MOVE    WK-C-VPRM-ISIN          TO    DVBRK-ISIN.
091900     MOVE    WK-T-BRK-BUCKET  (WK-X-BRK-IX) TO DVBRK-BUCKET.
092000     MOVE    WK-T-BRK-TYPE    (WK-X-BRK-IX) TO DVBRK-BRKTYP.
092100     MOVE    WK-T-BRK-DETAILS (WK-X-BRK-IX) TO DVBRK-DETAILS.
092200     MOVE    WK-T-BRK-CRVAL   (WK-X-BRK-IX) TO DVBRK-CRSTVAL.
092300     MOVE    WK-T-BRK-INVAL   (WK-X-BRK-IX) TO DVBRK-INTNVAL.
092400* DVR0352 - DVBRK-RUNID/ISIN/BUCKET/... ALL REDEFINE DVBRK-LINE,
092500*           SO THE STRING BUILDS INTO WK-C-BRK-SCRATCH, NOT
092600*           DIRECTLY INTO THE LINE THOSE FIELDS OVERLAY.
092700     MOVE    SPACES                  TO    WK-C-BRK-SCRATCH.
092800     STRING  DVBRK-RUNID  " | " DVBRK-ISIN  " | "
092900             DVBRK-BUCKET " | " DVBRK-BRKTYP " | "
093000             DVBRK-DETAILS " | " DVBRK-CRSTVAL " | "
093100             DVBRK-INTNVAL
093200             DELIMITED BY SIZE
093300             INTO WK-C-BRK-SCRATCH.
093400     MOVE    WK-C-BRK-SCRATCH        TO    DVBRK-LINE.
093500     IF      DVBRK-BRKTYP-1ST = "S"
093600             DISPLAY "DVRDRV1 - BREAK ROW (SHARES) - "
093700                     DVBRK-BUCKET
093800     ELSE
093900             DISPLAY "DVRDRV1 - BREAK ROW (RESIDUAL) - "
094000                     DVBRK-BUCKET.
094100     WRITE   DVBRK-REC.
094200     IF      NOT WK-C-SUCCESSFUL
094300             DISPLAY "DVRDRV1 - WRITE ERROR - DVRBRK"
094400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
094500             MOVE "DVR-9080"         TO    WK-C-ERROR-CD
094600             GO TO Y900-ABNORMAL-TERMINATION.
094700 D310-WRITE-ONE-BREAK-ROW-EX.
094800     EXIT.
094900*
095000 EJECT
095100*---------------------------------------------------------------*
095200* D400 - WRITE THE RUN SUMMARY.  DVR0304 - CALLED ONCE AT THE
095300*        START OF THE RUN AND AGAIN AT THE END; THE SECOND
095400*        OPEN OUTPUT RE-CREATES THE FILE SO THE FINAL CALL
095500*        LEAVES BEHIND THE ONE ROW REFLECTING THE FINISHED RUN.
095600*---------------------------------------------------------------*
095700 D400-WRITE-RUN-SUMMARY.
095800     OPEN    OUTPUT DVRSUM.
095900     IF      NOT WK-C-SUCCESSFUL
096000             DISPLAY "DVRDRV1 - OPEN FILE ERROR - DVRSUM"
096100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
096200             GO TO D499-WRITE-RUN-SUMMARY-EX.
096300*
096400     MOVE    SPACES                  TO    DVSUM-REC.
096500     MOVE    WK-C-VPRM-RUNID         TO    DVSUM-RUNID.
096600     MOVE    WK-C-VPRM-ISIN          TO    DVSUM-ISIN.
096700     MOVE    WK-C-VPRM-RECDTE        TO    DVSUM-RECDTE.
096800     MOVE    WK-C-VPRM-PAYDTE        TO    DVSUM-PAYDTE.
096900     MOVE    WK-C-VPRM-RATE-N        TO    DVSUM-RATE.
097000     MOVE    WK-C-RUN-STATUS         TO    DVSUM-STATUS.
097100     MOVE    WK-N-BATCH-EXIT-CD      TO    DVSUM-EXITCD.
097200     MOVE    DVSUM-RATE              TO    DVSUM-RATE-ED.
097300     MOVE    DVSUM-EXITCD            TO    WK-C-ED-EXITCD.
097400* DVR0352 - DVSUM-RUNID/ISIN/RECDTE/... ALL REDEFINE DVSUM-LINE,
097500*           SO THE STRING BUILDS INTO WK-C-SUM-SCRATCH, NOT
097600*           DIRECTLY INTO THE LINE THOSE FIELDS OVERLAY.
097700     MOVE    SPACES                  TO    WK-C-SUM-SCRATCH.
097800     STRING  DVSUM-RUNID " | " DVSUM-ISIN   " | "
097900             DVSUM-RECDTE " | " DVSUM-PAYDTE " | "
098000             DVSUM-RATE-ED " | " DVSUM-STATUS " | "
098100             WK-C-ED-EXITCD
098200             DELIMITED BY SIZE
098300             INTO WK-C-SUM-SCRATCH.
098400     MOVE    WK-C-SUM-SCRATCH        TO    DVSUM-LINE.
098500     WRITE   DVSUM-REC.
098600     IF      NOT WK-C-SUCCESSFUL
098700             DISPLAY "DVRDRV1 - WRITE ERROR - DVRSUM"
098800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
098900     CLOSE   DVRSUM.
099000 D499-WRITE-RUN-SUMMARY-EX.
099100     EXIT.
099200*
099300 EJECT
099400*---------------------------------------------------------------*
099500* Y900 - ANY UNRECOVERABLE OPEN/READ/WRITE ERROR ON A FILE THIS
099600*        PROGRAM OWNS DIRECTLY IS A TECHNICAL FAILURE, NOT A BAD
099700*        CARD, SO IT IS LOGGED AS PROCESSING_ERROR, NOT
099800*        INPUT_ERROR.  DVR0348.
099900*---------------------------------------------------------------*
100000 Y900-ABNORMAL-TERMINATION.
100100     SET     WK-C-STATUS-PROC-ERR       TO    TRUE.
100200     SET     WK-N-EXIT-PROCESSING-ERROR TO    TRUE.
100300     MOVE    "PROCESSING_ERROR"          TO    WK-C-VAUD-EVENT.
100400     MOVE    WK-C-ERROR-CD               TO    WK-C-VAUD-DETAILS.
100500     CALL    "DVRAUDT" USING WK-C-VAUD-RECORD.
100600     GO TO Z000-END-PROGRAM-ROUTINE.
100700*
100800*---------------------------------------------------------------*
100900* Z000 - LOG RUN_FINISHED, REWRITE THE RUN SUMMARY, CLOSE THE
101000*        FILES THIS PROGRAM OWNS DIRECTLY AND SET THE JOB'S
101100*        RETURN CODE FROM WK-N-BATCH-EXIT-CD.
101200*---------------------------------------------------------------*
101300 Z000-END-PROGRAM-ROUTINE.
101400     MOVE    WK-C-RUN-STATUS         TO    WK-C-VAUD-DETAILS.
101500     MOVE    "RUN_FINISHED"          TO    WK-C-VAUD-EVENT.
101600     CALL    "DVRAUDT" USING WK-C-VAUD-RECORD.
101700*
101800     PERFORM D400-WRITE-RUN-SUMMARY
101900        THRU D499-WRITE-RUN-SUMMARY-EX.
102000*
102100     CLOSE   DVRIHLD DVRCRST.
102200     IF      NOT WK-C-SUCCESSFUL
102300             DISPLAY "DVRDRV1 - CLOSE FILE ERROR"
102400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
102500*
102600     MOVE    WK-N-BATCH-EXIT-CD      TO    RETURN-CODE.
102700 Z999-END-PROGRAM-ROUTINE-EX.
102800     STOP RUN.
102900*
103000******************************************************************
103100************** END OF PROGRAM SOURCE -  DVRDRV1 ****************
103200******************************************************************
