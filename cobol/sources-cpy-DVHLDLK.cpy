000100*****************************************************************
000200* DVHLDLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRVHLD"
000300*           ONE INTERNAL HOLDING IN, BUCKET/ERROR-CODE OUT
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* DVR0010 03/04/1991 RWK    - INITIAL VERSION
000800* DVR0094 22/09/1993 RWK    - PASS THE ACCEPTED-KEYS TABLE BY
000900*                             REFERENCE SO DVRVHLD CAN DO ITS OWN
001000*                             DUPLICATE-KEY SEARCH
001100* DVR0305 14/03/2003 PJT    - RAISE TABLE FROM 999 TO 9999 ROWS
001200*****************************************************************
001300 01  WK-C-VHLD-RECORD.
001400     05  WK-C-VHLD-INPUT.
001500         10  WK-C-VHLD-ISIN           PIC X(12).
001600         10  WK-C-VHLD-CLINO          PIC X(08).
001700         10  WK-C-VHLD-PRODCD-X       PIC X(02).
001800         10  WK-C-VHLD-PRODCD-N REDEFINES WK-C-VHLD-PRODCD-X
001900                                      PIC 9(02).
002000         10  WK-C-VHLD-ACCTNO         PIC X(10).
002100         10  WK-C-VHLD-SHARES-X       PIC X(09).
002200         10  WK-C-VHLD-SHARES-N REDEFINES WK-C-VHLD-SHARES-X
002300                                      PIC 9(09).
002400         10  WK-C-VHLD-TBLCNT         PIC S9(04) COMP.
002500*
002600     05  WK-C-VHLD-KEY-TABLE.
002700         10  WK-C-VHLD-KEY-ENTRY OCCURS 9999 TIMES
002800                                 INDEXED BY WK-X-VHLD-IX.
002900             15  WK-C-VHLD-KEY-ISIN   PIC X(12).
003000             15  WK-C-VHLD-KEY-CLINO  PIC X(08).
003100             15  WK-C-VHLD-KEY-PRODCD PIC X(02).
003200*
003300     05  WK-C-VHLD-OUTPUT.
003400         10  WK-C-VHLD-BUCKET         PIC X(04).
003500         10  WK-C-VHLD-ACCTNO-OUT     PIC X(10).
003600         10  WK-C-VHLD-ERROR-CD       PIC X(30).
003700         10  WK-C-VHLD-FOUND-DUP      PIC X(01).
003800             88  WK-C-VHLD-IS-DUP         VALUE "Y".
003900             88  WK-C-VHLD-NOT-DUP        VALUE "N".
