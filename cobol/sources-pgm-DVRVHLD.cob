000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DVRVHLD.
000500 AUTHOR.         R W KELSO.
000600 INSTALLATION.   DIVLIB.
000700 DATE-WRITTEN.   03 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE ONE INTERNAL
001200*               HOLDING RECORD AND DERIVE ITS CUSTODY BUCKET AND
001300*               ACCOUNT NUMBER.  DVRDRV1 CALLS THIS ROUTINE ONCE
001400*               FOR EVERY ROW READ FROM THE INTERNAL HOLDINGS
001500*               FILE, IN FILE ORDER, AND STOPS THE RUN ON THE
001600*               FIRST ROW THAT COMES BACK WITH AN ERROR CODE SET.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* DVR0016 03/04/1991 RWK    - INITIAL VERSION
002200* DVR0095 22/09/1993 RWK    - DUPLICATE KEY SEARCH ADDED - CALLER
002300*                             PASSES THE KEYS ACCEPTED SO FAR
002400* DVR0164 08/02/1996 LMH    - ACCOUNT NUMBER CHECK MOVED AHEAD OF
002500*                             THE SHARES CHECK TO MATCH THE ORDER
002600*                             THE RECON ANALYSTS VALIDATE A CARD
002700*                             BY EYE
002800* DVR0248 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
002900* DVR0308 14/03/2003 PJT    - TABLE RAISED TO 9999 ROWS, SEE
003000*                             DVHLDLK
003100* DVR0345 19/09/2007 KDS    - CARDS WERE COMING THROUGH WITH A
003200*                             COLUMN LEFT BLANK BY THE UPSTREAM
003300*                             EXTRACT AND FALLING OVER FURTHER ON
003400*                             WITH A MISLEADING ERROR.  NOW CHECKED
003500*                             FIRST, AHEAD OF B010, SO A BLANK
003600*                             COLUMN IS REPORTED AS MISSING_COLUMN
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM DVRVHLD **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01    WK-C-COMMON.
006700 COPY DVCMWS.
006800
006900 01  WK-N-PRODCD-VALID           PIC S9(04) COMP.
007000
007100*****************
007200 LINKAGE SECTION.
007300*****************
007400 COPY DVHLDLK.
007500 EJECT
007600********************************************
007700 PROCEDURE DIVISION USING WK-C-VHLD-RECORD.
007800********************************************
007900 MAIN-MODULE.
008000     PERFORM A000-PROCESS-CALLED-ROUTINE
008100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008200     EXIT PROGRAM.
008300
008400 EJECT
008500*---------------------------------------------------------------*
008600* A000 - VALIDATE ONE HOLDING, FIRST FAILURE WINS.  DVR0164
008700*        MOVED THE ACCOUNT-NUMBER CHECK AHEAD OF THE SHARES CHECK.
008800*---------------------------------------------------------------*
008900 A000-PROCESS-CALLED-ROUTINE.
009000     MOVE    SPACES                  TO    WK-C-VHLD-OUTPUT.
009100     MOVE    "N"                     TO    WK-C-VHLD-FOUND-DUP.
009200
009300     PERFORM B005-CHECK-COLUMNS-PRESENT
009400        THRU B005-CHECK-COLUMNS-PRESENT-EX.
009500     IF      WK-C-VHLD-ERROR-CD NOT = SPACES
009600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009700
009800     PERFORM B010-CHECK-CLIENT-NUMBER
009900        THRU B010-CHECK-CLIENT-NUMBER-EX.
010000     IF      WK-C-VHLD-ERROR-CD NOT = SPACES
010100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010200
010300     PERFORM B020-CHECK-PRODUCT-CODE
010400        THRU B020-CHECK-PRODUCT-CODE-EX.
010500     IF      WK-C-VHLD-ERROR-CD NOT = SPACES
010600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010700
010800     PERFORM B030-CHECK-ACCOUNT-NUMBER
010900        THRU B030-CHECK-ACCOUNT-NUMBER-EX.
011000     IF      WK-C-VHLD-ERROR-CD NOT = SPACES
011100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011200
011300     PERFORM B040-CHECK-SHARES
011400        THRU B040-CHECK-SHARES-EX.
011500     IF      WK-C-VHLD-ERROR-CD NOT = SPACES
011600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011700
011800     PERFORM B150-CHECK-DUPLICATE-KEY
011900        THRU B150-CHECK-DUPLICATE-KEY-EX.
012000     IF      WK-C-VHLD-ERROR-CD NOT = SPACES
012100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012200
012300     PERFORM B200-DERIVE-BUCKET-ACCT
012400        THRU B200-DERIVE-BUCKET-ACCT-EX.
012500
012600 A099-PROCESS-CALLED-ROUTINE-EX.
012700     EXIT.
012800 EJECT
012900*---------------------------------------------------------------*
013000* B005 - EVERY COLUMN ON THE CARD IS REQUIRED.  DVR0345.  A
013100*        BLANK COLUMN IS REPORTED HERE, AHEAD OF THE FIELD-BY-
013200*        FIELD CHECKS BELOW, SO IT IS NOT MISTAKEN FOR ONE OF
013300*        THEM COMING BACK BAD.
013400*---------------------------------------------------------------*
013500 B005-CHECK-COLUMNS-PRESENT.
013600     IF      WK-C-VHLD-ISIN       = SPACES
013700        OR   WK-C-VHLD-CLINO      = SPACES
013800        OR   WK-C-VHLD-PRODCD-X   = SPACES
013900        OR   WK-C-VHLD-ACCTNO     = SPACES
014000        OR   WK-C-VHLD-SHARES-X   = SPACES
014100             MOVE "MISSING_COLUMN"    TO    WK-C-VHLD-ERROR-CD.
014200
014300 B005-CHECK-COLUMNS-PRESENT-EX.
014400     EXIT.
014500*---------------------------------------------------------------*
014600* B010 - CLIENT-NUMBER MUST BE EXACTLY 8 NUMERIC DIGITS.
014700*---------------------------------------------------------------*
014800 B010-CHECK-CLIENT-NUMBER.
014900     IF      WK-C-VHLD-CLINO IS NOT NUMERIC
015000             MOVE "BAD_CLIENT_NUMBER" TO WK-C-VHLD-ERROR-CD.
015100
015200 B010-CHECK-CLIENT-NUMBER-EX.
015300     EXIT.
015400*---------------------------------------------------------------*
015500* B020 - PRODUCT-CODE MUST BE ONE OF 22,24,25,70,71,97.
015600*---------------------------------------------------------------*
015700 B020-CHECK-PRODUCT-CODE.
015800     MOVE    ZERO                    TO    WK-N-PRODCD-VALID.
015900     IF      WK-C-VHLD-PRODCD-X IS NOT NUMERIC
016000             MOVE "UNKNOWN_PRODUCT_CODE" TO WK-C-VHLD-ERROR-CD
016100             GO TO B020-CHECK-PRODUCT-CODE-EX.
016200
016300     IF      WK-C-VHLD-PRODCD-N = 22 OR 24 OR 25
016400                                  OR 70 OR 71 OR 97
016500             MOVE 1                  TO    WK-N-PRODCD-VALID
016600     ELSE
016700             MOVE "UNKNOWN_PRODUCT_CODE" TO WK-C-VHLD-ERROR-CD.
016800
016900 B020-CHECK-PRODUCT-CODE-EX.
017000     EXIT.
017100*---------------------------------------------------------------*
017200* B030 - ACCOUNT-NUMBER MUST BE CLIENT-NUMBER FOLLOWED BY THE
017300*        2-DIGIT PRODUCT CODE.
017400*---------------------------------------------------------------*
017500 B030-CHECK-ACCOUNT-NUMBER.
017600     IF      WK-C-VHLD-ACCTNO (1:8) NOT = WK-C-VHLD-CLINO
017700        OR   WK-C-VHLD-ACCTNO (9:2) NOT = WK-C-VHLD-PRODCD-X
017800             MOVE "BAD_ACCOUNT_NUMBER" TO WK-C-VHLD-ERROR-CD.
017900
018000 B030-CHECK-ACCOUNT-NUMBER-EX.
018100     EXIT.
018200*---------------------------------------------------------------*
018300* B040 - SHARES MUST BE A WHOLE NUMBER OF AT LEAST 1.
018400*---------------------------------------------------------------*
018500 B040-CHECK-SHARES.
018600     IF      WK-C-VHLD-SHARES-X IS NOT NUMERIC
018700        OR   WK-C-VHLD-SHARES-N < 1
018800             MOVE "BAD_SHARES"        TO    WK-C-VHLD-ERROR-CD.
018900
019000 B040-CHECK-SHARES-EX.
019100     EXIT.
019200 EJECT
019300*---------------------------------------------------------------*
019400* B150 - SEARCH THE KEYS ACCEPTED SO FAR FOR A MATCHING
019500*        (ISIN, CLIENT-NUMBER, PRODUCT-CODE).  DVR0095/DVR0308.
019600*---------------------------------------------------------------*
019700 B150-CHECK-DUPLICATE-KEY.
019800     IF      WK-C-VHLD-TBLCNT NOT GREATER THAN ZERO
019900             GO TO B150-CHECK-DUPLICATE-KEY-EX.
020000
020100     PERFORM B160-SEARCH-ONE-KEY
020200        THRU B160-SEARCH-ONE-KEY-EX
020300             VARYING WK-X-VHLD-IX FROM 1 BY 1
020400             UNTIL WK-X-VHLD-IX GREATER THAN WK-C-VHLD-TBLCNT
020500                OR WK-C-VHLD-IS-DUP.
020600
020700     IF      WK-C-VHLD-IS-DUP
020800             MOVE "DUPLICATE_INTERNAL_KEY" TO WK-C-VHLD-ERROR-CD.
020900
021000 B150-CHECK-DUPLICATE-KEY-EX.
021100     EXIT.
021200
021300 B160-SEARCH-ONE-KEY.
021400     IF      WK-C-VHLD-ISIN   = WK-C-VHLD-KEY-ISIN (WK-X-VHLD-IX)
021500        AND  WK-C-VHLD-CLINO  = WK-C-VHLD-KEY-CLINO (WK-X-VHLD-IX)
021600        AND  WK-C-VHLD-PRODCD-X
021700                        = WK-C-VHLD-KEY-PRODCD (WK-X-VHLD-IX)
021800             MOVE "Y"                TO    WK-C-VHLD-FOUND-DUP.
021900
022000 B160-SEARCH-ONE-KEY-EX.
022100     EXIT.
022200 EJECT
022300*---------------------------------------------------------------*
022400* B200 - DERIVE THE CUSTODY BUCKET FROM THE PRODUCT CODE AND
022500*        ECHO THE ACCOUNT NUMBER BACK TO THE CALLER.  U1.
022600*---------------------------------------------------------------*
022700 B200-DERIVE-BUCKET-ACCT.
022800     MOVE    WK-C-VHLD-ACCTNO         TO    WK-C-VHLD-ACCTNO-OUT.
022900     IF      WK-C-VHLD-PRODCD-N = 22 OR 24 OR 25
023000             MOVE "ISA "              TO    WK-C-VHLD-BUCKET
023100     ELSE
023200     IF      WK-C-VHLD-PRODCD-N = 70 OR 71
023300             MOVE "SIPP"              TO    WK-C-VHLD-BUCKET
023400     ELSE
023500             MOVE "GIA "              TO    WK-C-VHLD-BUCKET.
023600
023700 B200-DERIVE-BUCKET-ACCT-EX.
023800     EXIT.
023900
024000******************************************************************
024100************** END OF PROGRAM SOURCE -  DVRVHLD ****************
024200******************************************************************
