000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DVRRECN.
000500 AUTHOR.         R W KELSO.
000600 INSTALLATION.   DIVLIB.
000700 DATE-WRITTEN.   03 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       DIVREC BATCH SUITE - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RECONCILE ONE CUSTODY
001200*               BUCKET AGAINST THE INTERNAL BOOKS AND RAISE UP TO
001300*               TWO BREAK ROWS.  DVRDRV1 CALLS THIS ROUTINE ONCE
001400*               PER BUCKET, IN THE FIXED ORDER ISA, SIPP, GIA.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* DVR0019 03/04/1991 RWK    - INITIAL VERSION
002000* DVR0102 22/09/1993 RWK    - RESIDUAL-TOLERANCE TEST ADDED - A
002100*                             BUCKET WITHIN 1P IS NO LONGER A
002200*                             BREAK, IT IS SWEPT TO THE HOUSE LINE
002300* DVR0166 08/02/1996 LMH    - A BUCKET MAY NOW RAISE BOTH A
002400*                             SHARES BREAK AND A RESIDUAL BREAK -
002500*                             PREVIOUSLY THE ROUTINE STOPPED AT
002600*                             THE FIRST ONE FOUND
002700* DVR0251 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
002800*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                   UPSI-0 IS UPSI-SWITCH-0
003800                     ON  STATUS IS U0-ON
003900                     OFF STATUS IS U0-OFF.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900
005000*************************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM DVRRECN **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01    WK-C-COMMON.
005800 COPY DVCMWS.
005900
006000 01  WK-N-TOLERANCE               PIC S9(11)V9(02) COMP-3
006100                                  VALUE 0.01.
006200 01  WK-C-ELIGIBLE-SW              PIC X(01).
006300     88  WK-C-ELIGIBLE                  VALUE "Y".
006400     88  WK-C-NOT-ELIGIBLE               VALUE "N".
006500
006600* EDITED WORK FIELDS FOR THE BREAK-ROW TEXT VALUES
006700 01  WK-C-ED-SHRDIF                PIC -(08)9.
006800 01  WK-C-ED-CRSHRS                PIC Z(08)9.
006900 01  WK-C-ED-INSHRS                PIC Z(08)9.
007000 01  WK-C-ED-RESIDUAL              PIC -(09)9.99.
007100 01  WK-C-ED-CRCASH                PIC -(09)9.99.
007200 01  WK-C-ED-INCASH                PIC -(09)9.99.
007300
007400*****************
007500 LINKAGE SECTION.
007600*****************
007700 COPY DVRCNLK.
007800 EJECT
007900********************************************
008000 PROCEDURE DIVISION USING WK-C-VRCN-RECORD.
008100********************************************
008200 MAIN-MODULE.
008300     PERFORM A100-RECONCILE-BUCKET
008400        THRU A199-RECONCILE-BUCKET-EX.
008500     EXIT PROGRAM.
008600
008700 EJECT
008800*---------------------------------------------------------------*
008900* A100 - COMPUTE THE BUCKET FIGURES, DECIDE PASS/BREAK, AND
009000*        BUILD THE BREAK ROWS.  U7.  DVR0102, DVR0166.
009100*---------------------------------------------------------------*
009200 A100-RECONCILE-BUCKET.
009300     MOVE    SPACES                  TO    WK-C-VRCN-OUTPUT.
009400     MOVE    "N"                     TO    WK-C-VRCN-PASSBKT.
009500
009600     COMPUTE WK-C-VRCN-SHRDIF =
009700             WK-C-VRCN-INSHRS - WK-C-VRCN-CRSHRS.
009800
009900     COMPUTE WK-C-VRCN-RESIDUAL =
010000             WK-C-VRCN-CRCASH - WK-C-VRCN-INCASH.
010100
010200     MOVE    "N"                     TO    WK-C-ELIGIBLE-SW.
010300     IF      WK-C-VRCN-RESIDUAL NOT LESS THAN (0 - WK-N-TOLERANCE)
010400        AND  WK-C-VRCN-RESIDUAL NOT GREATER THAN WK-N-TOLERANCE
010500             MOVE "Y"                TO    WK-C-ELIGIBLE-SW.
010600
010700     IF      WK-C-ELIGIBLE
010800             COMPUTE WK-C-VRCN-INCASHPST =
010900                     WK-C-VRCN-INCASH + WK-C-VRCN-RESIDUAL
011000             MOVE ZERO               TO    WK-C-VRCN-CASHDIFPST
011100     ELSE
011200             MOVE WK-C-VRCN-INCASH   TO    WK-C-VRCN-INCASHPST
011300             COMPUTE WK-C-VRCN-CASHDIFPST =
011400                     WK-C-VRCN-CRCASH - WK-C-VRCN-INCASHPST.
011500
011600     IF      WK-C-VRCN-SHRDIF = 0
011700        AND  WK-C-ELIGIBLE
011800             MOVE "Y"                TO    WK-C-VRCN-PASSBKT.
011900
012000     MOVE    "N"                     TO    WK-C-VRCN-BRK-SHARES.
012100     IF      WK-C-VRCN-SHRDIF NOT = 0
012200             PERFORM B100-BUILD-SHARES-BREAK
012300                THRU B199-BUILD-SHARES-BREAK-EX.
012400
012500     MOVE    "N"                     TO    WK-C-VRCN-BRK-RESIDUAL.
012600     IF      WK-C-NOT-ELIGIBLE
012700             PERFORM B200-BUILD-RESIDUAL-BREAK
012800                THRU B299-BUILD-RESIDUAL-BREAK-EX.
012900
013000 A199-RECONCILE-BUCKET-EX.
013100     EXIT.
013200 EJECT
013300*---------------------------------------------------------------*
013400* B100 - SHARES_MISMATCH BREAK ROW.
013500*---------------------------------------------------------------*
013600 B100-BUILD-SHARES-BREAK.
013700     MOVE    "Y"                     TO    WK-C-VRCN-BRK-SHARES.
013800     MOVE    WK-C-VRCN-SHRDIF         TO    WK-C-ED-SHRDIF.
013900     MOVE    WK-C-VRCN-CRSHRS         TO    WK-C-ED-CRSHRS.
014000     MOVE    WK-C-VRCN-INSHRS         TO    WK-C-ED-INSHRS.
014100
014200     MOVE    SPACES                  TO    WK-C-VRCN-BRK1-DETAILS.
014300     STRING  "shares_diff="  WK-C-ED-SHRDIF
014400             DELIMITED BY SIZE
014500             INTO WK-C-VRCN-BRK1-DETAILS.
014600
014700     MOVE    SPACES                  TO    WK-C-VRCN-BRK1-CRVAL.
014800     STRING  WK-C-ED-CRSHRS           DELIMITED BY SIZE
014900             INTO WK-C-VRCN-BRK1-CRVAL.
015000
015100     MOVE    SPACES                  TO    WK-C-VRCN-BRK1-INVAL.
015200     STRING  WK-C-ED-INSHRS           DELIMITED BY SIZE
015300             INTO WK-C-VRCN-BRK1-INVAL.
015400
015500 B199-BUILD-SHARES-BREAK-EX.
015600     EXIT.
015700*---------------------------------------------------------------*
015800* B200 - RESIDUAL_EXCEEDS_TOLERANCE BREAK ROW.
015900*---------------------------------------------------------------*
016000 B200-BUILD-RESIDUAL-BREAK.
016100     MOVE    "Y"                     TO    WK-C-VRCN-BRK-RESIDUAL.
016200     MOVE    WK-C-VRCN-RESIDUAL       TO    WK-C-ED-RESIDUAL.
016300     MOVE    WK-C-VRCN-CRCASH         TO    WK-C-ED-CRCASH.
016400     MOVE    WK-C-VRCN-INCASH         TO    WK-C-ED-INCASH.
016500
016600     MOVE    SPACES                  TO
016700             WK-C-VRCN-BRK2-DETAILS.
016800     STRING  "residual="  WK-C-ED-RESIDUAL  " tolerance=0.01"
016900             DELIMITED BY SIZE
017000             INTO WK-C-VRCN-BRK2-DETAILS.
017100
017200     MOVE    SPACES                  TO    WK-C-VRCN-BRK2-CRVAL.
017300     STRING  WK-C-ED-CRCASH           DELIMITED BY SIZE
017400             INTO WK-C-VRCN-BRK2-CRVAL.
017500
017600     MOVE    SPACES                  TO    WK-C-VRCN-BRK2-INVAL.
017700     STRING  WK-C-ED-INCASH           DELIMITED BY SIZE
017800             INTO WK-C-VRCN-BRK2-INVAL.
017900
018000 B299-BUILD-RESIDUAL-BREAK-EX.
018100     EXIT.
018200
018300******************************************************************
018400************** END OF PROGRAM SOURCE -  DVRRECN ****************
018500******************************************************************
