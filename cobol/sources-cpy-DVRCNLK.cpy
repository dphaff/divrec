000100*****************************************************************
000200* DVRCNLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRRECN"
000300*           ONE BUCKET'S TOTALS IN, PASS/BREAK RESULT OUT
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* DVR0013 03/04/1991 RWK    - INITIAL VERSION
000800* DVR0100 22/09/1993 RWK    - CARRY RESIDUAL AND CASH-DIFFERENCE-
000900*                             AFTER-RESIDUAL SEPARATELY SO THE BREAK
001000*                             REPORT CAN SHOW BOTH FIGURES
001100* DVR0247 27/06/1999 LMH    - Y2K REVIEW - NO CHANGE REQUIRED
001200*****************************************************************
001300 01  WK-C-VRCN-RECORD.
001400     05  WK-C-VRCN-INPUT.
001500         10  WK-C-VRCN-BUCKET         PIC X(04).
001600         10  WK-C-VRCN-CRSHRS         PIC 9(09).
001700         10  WK-C-VRCN-INSHRS         PIC 9(09).
001800         10  WK-C-VRCN-CRCASH         PIC S9(11)V9(02) COMP-3.
001900         10  WK-C-VRCN-INCASH         PIC S9(11)V9(02) COMP-3.
002000*
002100* DVR0100 - COMBINED-SHARES OVERLAY, LETS A100-RECONCILE-BUCKET
002200*           TEST BOTH SHARE TOTALS FOR ZERO WITH ONE COMPARE
002300     05  WK-C-VRCN-SHR-VIEW REDEFINES WK-C-VRCN-INPUT.
002400         10  FILLER                   PIC X(04).
002500         10  WK-C-VRCN-SHR-PAIR       PIC 9(18).
002600         10  FILLER                   PIC X(14).
002700*
002800     05  WK-C-VRCN-OUTPUT.
002900         10  WK-C-VRCN-SHRDIF         PIC S9(09) COMP-3.
003000         10  WK-C-VRCN-RESIDUAL       PIC S9(11)V9(02) COMP-3.
003100         10  WK-C-VRCN-INCASHPST      PIC S9(11)V9(02) COMP-3.
003200         10  WK-C-VRCN-CASHDIFPST     PIC S9(11)V9(02) COMP-3.
003300         10  WK-C-VRCN-PASSBKT        PIC X(01).
003400             88  WK-C-VRCN-BKT-OK           VALUE "Y".
003500         10  WK-C-VRCN-BRK-SHARES     PIC X(01).
003600             88  WK-C-VRCN-BRK-SHARES-YES   VALUE "Y".
003700         10  WK-C-VRCN-BRK-RESIDUAL   PIC X(01).
003800             88  WK-C-VRCN-BRK-RESIDUAL-YES VALUE "Y".
003900         10  WK-C-VRCN-BRK1-DETAILS   PIC X(60).
004000         10  WK-C-VRCN-BRK1-CRVAL     PIC X(20).
004100         10  WK-C-VRCN-BRK1-INVAL     PIC X(20).
004200         10  WK-C-VRCN-BRK2-DETAILS   PIC X(60).
004300         10  WK-C-VRCN-BRK2-CRVAL     PIC X(20).
004400         10  WK-C-VRCN-BRK2-INVAL     PIC X(20).
004500*
004600* DVR0013 - FLAG-COMBO OVERLAY, LETS Z000-END-PROGRAM-ROUTINE TEST
004700*           PASS/BREAK-SHARES/BREAK-RESIDUAL WITH ONE COMPARE
004800     05  WK-C-VRCN-FLAGS-VIEW REDEFINES WK-C-VRCN-OUTPUT.
004900         10  FILLER                   PIC X(26).
005000         10  WK-C-VRCN-FLAGS-3        PIC X(03).
005100         10  FILLER                   PIC X(200).
