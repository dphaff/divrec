000100*****************************************************************
000200* DVBRK - RECONCILIATION BREAK ROW - OUTPUT RECORD
000300*         ONE ROW PER BREAK CONDITION, DISCOVERY ORDER
000400*****************************************************************
000500* I-O FORMAT: DVBRKR   FROM FILE DVRBRK   OF LIBRARY DIVLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DVR0006 03/04/1991 RWK    - INITIAL VERSION
001000* DVR0160 08/02/1996 LMH    - ADD RESIDUAL_EXCEEDS_TOLERANCE
001100*                             BREAK TYPE ALONGSIDE SHARES_MISMATCH
001150* DVR0343 11/09/2007 KDS    - WIDEN PRINT LINE 190 TO 220 FOR
001160*                             THE DIVIDEND CREDIT REWRITE
001200*****************************************************************
001300 05  DVBRK-LINE                   PIC X(220).
001400*                                 BUILT DELIMITED OUTPUT LINE
001500*
001600 05  DVBRK-WORK-FIELDS REDEFINES DVBRK-LINE.
001700     10  DVBRK-RUNID              PIC X(40).
001800     10  DVBRK-ISIN               PIC X(12).
001900     10  DVBRK-BUCKET             PIC X(04).
002000     10  DVBRK-BRKTYP             PIC X(30).
002100         88  DVBRK-SHARES-MISMATCH
002200                 VALUE "SHARES_MISMATCH".
002300         88  DVBRK-RESIDUAL-EXCEEDS
002400                 VALUE "RESIDUAL_EXCEEDS_TOLERANCE".
002500     10  DVBRK-DETAILS            PIC X(60).
002600     10  DVBRK-CRSTVAL            PIC X(20).
002700     10  DVBRK-INTNVAL            PIC X(20).
002800*
002900* DVR0160 - BREAK-TYPE OVERLAY, TESTS THE FIRST BYTE ONLY SO
003000*           D300-WRITE-BREAK-REPORT CAN LOG A ONE CHARACTER
003100*           BREAK-CLASS CODE TO SYSOUT ('S' OR 'R')
003200 05  DVBRK-BRKTYP-R REDEFINES DVBRK-WORK-FIELDS.
003300     10  FILLER                   PIC X(56).
003400     10  DVBRK-BRKTYP-1ST         PIC X(01).
003500     10  FILLER                   PIC X(129).
