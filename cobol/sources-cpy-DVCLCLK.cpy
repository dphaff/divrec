000100*****************************************************************
000200* DVCLCLK - LINKAGE PARAMETER BLOCK FOR CALL "DVRCALC"
000300*           ONE HOLDING'S SHARES/RATE IN, ROUNDED CASH OUT
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* DVR0012 03/04/1991 RWK    - INITIAL VERSION
000800* DVR0099 22/09/1993 RWK    - RAW-CASH CARRIED TO 6 DECIMALS SO
000900*                             THE HALF-UP ROUND IS DONE ON THE
001000*                             UNROUNDED PENNY, NOT THE DISPLAYED ONE
001100*****************************************************************
001200 01  WK-C-VCLC-RECORD.
001300     05  WK-C-VCLC-INPUT.
001400         10  WK-C-VCLC-SHARES         PIC 9(09).
001500         10  WK-C-VCLC-RATE           PIC S9(05)V9(06).
001600*
001700* DVR0012 - RAW-BYTES OVERLAY, USED ONLY BY Y900-ABNORMAL-TERMINATION
001800*           TO DUMP THE INPUT PARAMETER BLOCK TO SYSOUT VERBATIM
001900     05  WK-C-VCLC-INPUT-R REDEFINES WK-C-VCLC-INPUT.
002000         10  WK-C-VCLC-RAW-BYTES      PIC X(20).
002100*
002200     05  WK-C-VCLC-OUTPUT.
002300         10  WK-C-VCLC-RAWCASH        PIC S9(16)V9(06) COMP-3.
002400         10  WK-C-VCLC-CASH           PIC S9(11)V9(02) COMP-3.
002500*
002600* DVR0099 - SAME DUMP TREATMENT FOR THE OUTPUT SIDE
002700     05  WK-C-VCLC-OUTPUT-R REDEFINES WK-C-VCLC-OUTPUT.
002800         10  WK-C-VCLC-OUT-BYTES      PIC X(19).
