000100*****************************************************************
000200* DVAUDR - AUDIT LOG EVENT - OUTPUT RECORD (APPEND ONLY)
000300*          ONE ROW PER LIFECYCLE EVENT
000400*****************************************************************
000500* I-O FORMAT: DVAUDRR  FROM FILE DVRAUDT  OF LIBRARY DIVLIB
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* DVR0008 03/04/1991 RWK    - INITIAL VERSION
001000* DVR0246 27/06/1999 LMH    - Y2K - TIMESTAMP CENTURY MADE
001100*                             EXPLICIT, WAS 2-DIGIT YEAR
001200* DVR0349 19/09/2007 KDS    - DVR0246'S CENTURY-BREAKOUT OVERLAY
001300*                             WAS CODED AT THE WRONG LEVEL AND
001400*                             AWAY FROM DVAUDR-TS-DATE - MOVED
001500*                             UNDER DVAUDR-TSTAMP, SAME LEVEL AS
001600*                             AND IMMEDIATELY AFTER THE FIELD IT
001700*                             REDEFINES
001800*****************************************************************
001900 05  DVAUDR-LINE                  PIC X(140).
002000*                                 BUILT DELIMITED OUTPUT LINE
002100*
002200 05  DVAUDR-WORK-FIELDS REDEFINES DVAUDR-LINE.
002300     10  DVAUDR-TSTAMP.
002400         15  DVAUDR-TS-DATE       PIC 9(08).
002500*        DVR0246 - CENTURY-BREAKOUT OVERLAY, USED WHEN LOGGING
002600*                  TO SYSOUT IN DD-MON-CCYY FORM
002700         15  DVAUDR-TS-DATE-R REDEFINES DVAUDR-TS-DATE.
002800             20  DVAUDR-TS-CCYY   PIC 9(04).
002900             20  DVAUDR-TS-MM     PIC 9(02).
003000             20  DVAUDR-TS-DD     PIC 9(02).
003100         15  DVAUDR-TS-TIME       PIC 9(08).
003200     10  DVAUDR-EVENT             PIC X(20).
003300         88  DVAUDR-EV-STARTED
003400                 VALUE "RUN_STARTED".
003500         88  DVAUDR-EV-INPUT-ERR
003600                 VALUE "INPUT_ERROR".
003700         88  DVAUDR-EV-PROC-ERR
003800                 VALUE "PROCESSING_ERROR".
003900         88  DVAUDR-EV-FINISHED
004000                 VALUE "RUN_FINISHED".
004100     10  DVAUDR-DETAILS           PIC X(60).
